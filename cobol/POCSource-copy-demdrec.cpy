000100****************************************************************
000200*  MEMBER   :  POCSource-copy-demdrec                          *
000300*  TITLE    :  DEMAND (CUSTOMER SCHEDULE) RECORD LAYOUT         *
000400*  USED BY  :  MRPPLAN (FD DEMAND, WS DEMAND TABLE), MRPSEQ     *
000500*----------------------------------------------------------------
000600*  ONE ROW PER DEMAND LINE (SALES ORDER / SCHEDULE PULL).  THE  *
000700*  WHOLE FILE IS READ INTO THE WS TABLE BELOW BEFORE SORTING -  *
000800*  MRPSEQ THEN RE-SEQUENCES THE TABLE BY PRIORITY/DUE DATE.     *
000900*  DEMD-ORIG-SEQ IS NOT ON THE INPUT FILE - IT IS STAMPED BY    *
001000*  MRPPLAN AS EACH RECORD IS LOADED SO THE SORT STAYS STABLE.   *
001100****************************************************************
001200 01  :TAG:-DEMAND-REC.
001300     05  :TAG:-SCHEDULE-NO          PIC X(10).
001400     05  :TAG:-ITEM-ID              PIC X(10).
001500     05  :TAG:-DEMAND-QTY           PIC 9(07)V99.
001600     05  :TAG:-DUE-DATE.
001700         10  :TAG:-DUE-CCYY         PIC 9(04).
001800         10  FILLER                 PIC X(01).
001900         10  :TAG:-DUE-MM           PIC 9(02).
002000         10  FILLER                 PIC X(01).
002100         10  :TAG:-DUE-DD           PIC 9(02).
002200     05  :TAG:-DUE-DAYNO            PIC S9(09) COMP-3.
002300     05  :TAG:-DEMAND-PRIORITY      PIC 9(03).
002400     05  :TAG:-PRIORITY-PRESENT-SW  PIC X(01).
002500         88  :TAG:-PRIORITY-PRESENT VALUE 'Y'.
002600         88  :TAG:-PRIORITY-ABSENT  VALUE 'N'.
002700     05  :TAG:-ORIG-SEQ             PIC 9(07) COMP.
002800     05  :TAG:-DEMAND-STATUS        PIC X(01) VALUE SPACE.
002900         88  :TAG:-DEMAND-SKIPPED   VALUE 'S'.
003000         88  :TAG:-DEMAND-RESOLVED  VALUE 'R'.
003100     05  FILLER                     PIC X(30).
