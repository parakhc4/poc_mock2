000100****************************************************************
000200*  MEMBER   :  POCSource-copy-mrpbrec                          *
000300*  TITLE    :  MRP TIME-PHASED BUCKET TABLE / MRPOUT LINES      *
000400*  USED BY  :  MRPRSLV (POSTS INFLOW/OUTFLOW), MRPPLAN (ROLLS   *
000500*              THE PLAN FORWARD), MRPRPT (FD MRPOUT)            *
000600*----------------------------------------------------------------
000700*  ONE ROW PER ITEM PER CALENDAR DAY OF THE RUN'S DATE LIST,    *
000800*  DAY 1 .. HORIZON+1 ONLY (THE CAPACITY WINDOW RUNS LONGER BUT *
000900*  THE PLAN WINDOW DOES NOT).  MRPB-DAY-USED-SW LETS THE PRINT  *
001000*  STEP SKIP DAYS WITH NO ACTIVITY AT ALL, AS THE REPORT ONLY   *
001100*  LISTS DAYS THAT MOVED.                                       *
001200****************************************************************
001300 01  :TAG:-MRP-ITEM-TABLE.
001400     05  :TAG:-MRP-ITEM-COUNT      PIC 9(05) COMP VALUE ZERO.
001500     05  :TAG:-MRP-ITEM-ENTRY OCCURS 100 TIMES
001600                          INDEXED BY :TAG:-ITEM-NDX.
001700         10  :TAG:-MRPI-ITEM-ID         PIC X(10).
001800         10  :TAG:-MRPI-IN-USE-SW       PIC X(01).
001900             88  :TAG:-MRPI-ROW-USED    VALUE 'Y'.
002000             88  :TAG:-MRPI-ROW-FREE    VALUE 'N'.
002100         10  :TAG:-MRPI-ITEM-SHORTAGE   PIC 9(09)V99.
002200         10  :TAG:-MRPI-DAY OCCURS 200 TIMES
002300                          INDEXED BY :TAG:-DAY-NDX.
002400             15  :TAG:-MRPD-DATE        PIC X(10).
002500             15  :TAG:-MRPD-DAY-USED-SW PIC X(01).
002600                 88  :TAG:-MRPD-DAY-USED VALUE 'Y'.
002700                 88  :TAG:-MRPD-DAY-IDLE VALUE 'N'.
002800             15  :TAG:-MRPD-STARTING    PIC S9(09)V99 COMP-3.
002900             15  :TAG:-MRPD-IN-SUPPLIER PIC 9(07)V99 COMP-3.
003000             15  :TAG:-MRPD-IN-WIP      PIC 9(07)V99 COMP-3.
003100             15  :TAG:-MRPD-IN-ONHAND   PIC 9(07)V99 COMP-3.
003200             15  :TAG:-MRPD-IN-FRESH    PIC 9(09)V99 COMP-3.
003300             15  :TAG:-MRPD-OUT-DEP     PIC 9(09)V99 COMP-3.
003400             15  :TAG:-MRPD-OUT-DIRECT  PIC 9(09)V99 COMP-3.
003500             15  :TAG:-MRPD-ENDING      PIC 9(09)V99 COMP-3.
003600             15  :TAG:-MRPD-SHORTAGE    PIC 9(09)V99 COMP-3.
003700
003800 01  :TAG:-MRPOUT-CB-LINE.
003900     05  FILLER                     PIC X(07) VALUE 'ITEM: '.
004000     05  :TAG:-CB-ITEM-ID           PIC X(10).
004100     05  FILLER                     PIC X(95) VALUE SPACE.
004200
004300 01  :TAG:-MRPOUT-DTL-LINE.
004400     05  FILLER                     PIC X(04) VALUE SPACE.
004500     05  :TAG:-DL-DATE              PIC X(10).
004600     05  FILLER                     PIC X(01) VALUE SPACE.
004700     05  :TAG:-DL-START             PIC ---,---,ZZ9.99.
004800     05  FILLER                     PIC X(01) VALUE SPACE.
004900     05  :TAG:-DL-IN-ONHAND         PIC ZZZ,ZZ9.99.
005000     05  FILLER                     PIC X(01) VALUE SPACE.
005100     05  :TAG:-DL-IN-WIP            PIC ZZZ,ZZ9.99.
005200     05  FILLER                     PIC X(01) VALUE SPACE.
005300     05  :TAG:-DL-IN-SUPPLIER       PIC ZZZ,ZZ9.99.
005400     05  FILLER                     PIC X(01) VALUE SPACE.
005500     05  :TAG:-DL-IN-FRESH          PIC ZZZ,ZZ9.99.
005600     05  FILLER                     PIC X(01) VALUE SPACE.
005700     05  :TAG:-DL-OUT-DIRECT        PIC ZZZ,ZZ9.99.
005800     05  FILLER                     PIC X(01) VALUE SPACE.
005900     05  :TAG:-DL-OUT-DEP           PIC ZZZ,ZZ9.99.
006000     05  FILLER                     PIC X(01) VALUE SPACE.
006100     05  :TAG:-DL-ENDING            PIC ZZZ,ZZ9.99.
006200     05  FILLER                     PIC X(01) VALUE SPACE.
006300     05  :TAG:-DL-SHORTAGE          PIC ZZZ,ZZ9.99.
006400     05  FILLER                     PIC X(15) VALUE SPACE.
006500
006600 01  :TAG:-MRPOUT-ITM-TRLR.
006700     05  FILLER                     PIC X(25) VALUE
006800             '   ITEM TOTAL SHORTAGE = '.
006900     05  :TAG:-IT-SHORTAGE          PIC ZZZ,ZZ9.99.
007000     05  FILLER                     PIC X(85) VALUE SPACE.
007100
007200 01  :TAG:-MRPOUT-GRD-TRLR.
007300     05  FILLER                     PIC X(25) VALUE
007400             'SHORTAGE BUCKET COUNT  = '.
007500     05  :TAG:-GT-SHORT-CNT         PIC ZZZ,ZZ9.
007600     05  FILLER                     PIC X(10) VALUE SPACE.
007700     05  FILLER                     PIC X(25) VALUE
007800             'PLANNED ORDER COUNT    = '.
007900     05  :TAG:-GT-ORDER-CNT         PIC ZZZ,ZZ9.
008000     05  FILLER                     PIC X(50) VALUE SPACE.
