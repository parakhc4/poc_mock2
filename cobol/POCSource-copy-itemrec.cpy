000100****************************************************************
000200*  MEMBER   :  POCSource-copy-itemrec                          *
000300*  TITLE    :  ITEM MASTER RECORD LAYOUT                        *
000400*  USED BY  :  MRPPLAN (FD ITEMS), MRPRSLV (WS ITEM TABLE)      *
000500*----------------------------------------------------------------
000600*  ONE ROW PER MANUFACTURED-OR-PURCHASED PART.  LOADED ONCE AT  *
000700*  THE TOP OF THE RUN INTO A KEYED WORKING-STORAGE TABLE - THE  *
000800*  ITEM MASTER IS SMALL ENOUGH TO STAY MEMORY-RESIDENT FOR THE  *
000900*  WHOLE PLANNING PASS, SO NO VSAM/INDEXED ACCESS IS NEEDED.    *
001000*  COPY THIS MEMBER TWICE PER PROGRAM, REPLACING THE :TAG: WITH *
001100*  "FD" FOR THE FILE-SECTION RECORD AND "TB" FOR THE TABLE ROW, *
001200*  THE WAY THE SHOP'S OWN CUSTCOPY MEMBER IS COPIED TWICE.      *
001300****************************************************************
001400 01  :TAG:-ITEM-MASTER-REC.
001500     05  :TAG:-ITEM-ID              PIC X(10).
001600     05  :TAG:-MAKE-BUY-CODE        PIC X(04).
001700         88  :TAG:-MK-CONTAINS-MAKE VALUE 'MAKE' 'Make' 'make'.
001800     05  :TAG:-LEAD-TIME-MAKE-SEC   PIC 9(07).
001900     05  :TAG:-LEAD-TIME-BUY-DAYS   PIC 9(03).
002000     05  :TAG:-LEAD-BUY-PRESENT-SW  PIC X(01).
002100         88  :TAG:-LEAD-BUY-PRESENT VALUE 'Y'.
002200         88  :TAG:-LEAD-BUY-ABSENT  VALUE 'N'.
002300     05  :TAG:-ITEM-STATUS          PIC X(01)  VALUE 'A'.
002400         88  :TAG:-ITEM-ACTIVE      VALUE 'A'.
002500         88  :TAG:-ITEM-INACTIVE    VALUE 'I'.
002600     05  :TAG:-ITEM-SOURCE-DATE.
002700         10  :TAG:-ITEM-SRC-CCYY    PIC 9(04).
002800         10  :TAG:-ITEM-SRC-MM      PIC 9(02).
002900         10  :TAG:-ITEM-SRC-DD      PIC 9(02).
003000     05  :TAG:-ITEM-SRC-DT-N REDEFINES :TAG:-ITEM-SOURCE-DATE
003100                                    PIC 9(08).
003200     05  FILLER                     PIC X(41).
