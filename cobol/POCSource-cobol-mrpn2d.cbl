000100****************************************************************
000200*  PROGRAM  :  MRPN2D                                          *
000300*  AUTHOR   :  R. K. TALLENT                                   *
000400*  INSTALLATION :  MID-STATE FABRICATION - DATA PROCESSING     *
000500*  DATE-WRITTEN :  04/14/1986                                  *
000600*  DATE-COMPILED:                                               *
000700*  SECURITY :  UNCLASSIFIED - INTERNAL PLANNING USE ONLY       *
000800*----------------------------------------------------------------
000900*  DAY-NUMBER-TO-CALENDAR-DATE CONVERTER - THE INVERSE OF       *
001000*  MRPD2N.  CALLED WHENEVER THE PLANNING RUN HAS COMPUTED A NEW *
001100*  DATE AS A DAY NUMBER (REQUIRED-START, CHOSEN CAPACITY DAY,   *
001200*  SUPPLIER SLICE DAY) AND MUST TURN IT BACK INTO A YYYY-MM-DD  *
001300*  TEXT DATE FOR A PLANNED-ORDER OR REPORT RECORD.               *
001400*                                                                *
001500*  SAME FLIEGEL/VAN FLANDERN FAMILY AS MRPD2N, INVERSE FORM.    *
001600*  KEEP THE STEP-BY-STEP COMPUTES - DO NOT COLLAPSE.             *
001700*----------------------------------------------------------------
001800*  CHANGE LOG                                                   *
001900*  DATE       BY   TICKET    DESCRIPTION                        *
002000*  04/14/86   RKT  DP-0411   ORIGINAL WRITE-UP, COMPANION TO     *
002100*                            MRPD2N.                             *
002200*  02/14/89   LMS  DP-0612   ADDED SECURITY PARAGRAPH PER DP     *
002300*                            STANDARDS MEMO 88-14.               *
002400*  06/03/91   LMS  DP-0740   NO CHANGE - REVIEWED FOR Y2K PANEL. *
002500*  11/09/93   HGB  DP-0881   RENAMED FROM SUBSHR2 CLONE TO       *
002600*                            MRPN2D FOR THE MRP REWRITE PROJECT. *
002700*  08/30/98   HGB  Y2K-0033  Y2K READINESS REVIEW - CONFIRMED    *
002800*                            LK-CCYY-OUT IS 4-DIGIT.             *
002900*  03/17/01   DWP  DP-1005   EDITED LK-DATE-TEXT WITH DASH       *
003000*                            SEPARATORS TO MATCH THE NEW FILE    *
003100*                            LAYOUTS' X(10) DATE FIELDS.         *
003200****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    MRPN2D.
003500 AUTHOR.        R. K. TALLENT.
003600 INSTALLATION.  MID-STATE FABRICATION - DATA PROCESSING.
003700 DATE-WRITTEN.  04/14/1986.
003800 DATE-COMPILED.
003900 SECURITY.      UNCLASSIFIED - INTERNAL PLANNING USE ONLY.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 01  N2D-WORK-AREA.
004900     05  N2D-L               PIC S9(09) COMP.
005000     05  N2D-N               PIC S9(09) COMP.
005100     05  N2D-I               PIC S9(09) COMP.
005200     05  N2D-J               PIC S9(09) COMP.
005300     05  N2D-K               PIC S9(09) COMP.
005400     05  N2D-TERM1           PIC S9(09) COMP.
005500     05  N2D-TERM2           PIC S9(09) COMP.
005600     05  FILLER              PIC X(10).
005700 01  N2D-WORK-DUMP-VIEW REDEFINES N2D-WORK-AREA PIC X(46).
005800
005900 01  N2D-BUILD-DATE.
006000     05  N2D-BLD-CCYY        PIC 9(04).
006100     05  FILLER              PIC X(01) VALUE '-'.
006200     05  N2D-BLD-MM          PIC 9(02).
006300     05  FILLER              PIC X(01) VALUE '-'.
006400     05  N2D-BLD-DD          PIC 9(02).
006500 01  N2D-BUILD-DATE-N REDEFINES N2D-BUILD-DATE.
006600     05  N2D-BLD-CCYY-N      PIC 9(04).
006700     05  FILLER              PIC X(01).
006800     05  N2D-BLD-MM-N        PIC 9(02).
006900     05  FILLER              PIC X(01).
007000     05  N2D-BLD-DD-N        PIC 9(02).
007100
007200 01  N2D-SWITCHES.
007300     05  N2D-VALID-JDN-SW    PIC X(01) VALUE 'Y'.
007400         88  N2D-JDN-IS-VALID    VALUE 'Y'.
007500         88  N2D-JDN-IS-INVALID  VALUE 'N'.
007600     05  FILLER              PIC X(09).
007650 01  N2D-DUMP-JDN-EDIT.
007660     05  N2D-JDN-EDIT        PIC -(9)9.
007670 01  N2D-DUMP-JDN-EDIT-N REDEFINES N2D-DUMP-JDN-EDIT PIC X(10).
007700
007800 LINKAGE SECTION.
007900 01  LK-DAY-NUMBER            PIC S9(09) COMP.
008000 01  LK-CCYY-OUT              PIC 9(04).
008100 01  LK-MM-OUT                PIC 9(02).
008200 01  LK-DD-OUT                PIC 9(02).
008300 01  LK-DATE-TEXT             PIC X(10).
008400
008500 PROCEDURE DIVISION USING LK-DAY-NUMBER, LK-CCYY-OUT, LK-MM-OUT,
008600                           LK-DD-OUT, LK-DATE-TEXT.
008700 000-MRPN2D-MAIN.
008800     PERFORM 100-VALIDATE-LINKAGE-JDN
008900         THRU 100-VALIDATE-LINKAGE-JDN-EXIT.
009000     IF N2D-JDN-IS-INVALID
009100         MOVE ZERO TO LK-CCYY-OUT LK-MM-OUT LK-DD-OUT
009200         MOVE SPACE TO LK-DATE-TEXT
009300         GO TO 000-MRPN2D-EXIT.
009400     PERFORM 200-COMPUTE-CALENDAR-DATE
009500         THRU 200-COMPUTE-CALENDAR-DATE-EXIT.
009600     PERFORM 300-BUILD-DATE-TEXT
009700         THRU 300-BUILD-DATE-TEXT-EXIT.
009800 000-MRPN2D-EXIT.
009900     GOBACK.
010000
010100 100-VALIDATE-LINKAGE-JDN.
010200     SET N2D-JDN-IS-VALID TO TRUE.
010250     MOVE LK-DAY-NUMBER TO N2D-JDN-EDIT.
010300     IF LK-DAY-NUMBER NOT > ZERO
010400         SET N2D-JDN-IS-INVALID TO TRUE.
010500 100-VALIDATE-LINKAGE-JDN-EXIT.
010600     EXIT.
010700
010800*----------------------------------------------------------------
010900*    L = JDN + 68569
011000*    N = INT(4L / 146097)
011100*    L = L - INT((146097N + 3) / 4)
011200*    I = INT(4000(L+1) / 1461001)
011300*    L = L - INT(1461I / 4) + 31
011400*    J = INT(80L / 2447)
011500*    DD   = L - INT(2447J / 80)
011600*    L = INT(J / 11)
011700*    MM   = J + 2 - 12L
011800*    CCYY = 100(N-49) + I + L
011900*----------------------------------------------------------------
012000 200-COMPUTE-CALENDAR-DATE.
012100     COMPUTE N2D-L = LK-DAY-NUMBER + 68569.
012200     COMPUTE N2D-N = (4 * N2D-L) / 146097.
012300     COMPUTE N2D-TERM1 = ((146097 * N2D-N) + 3) / 4.
012400     COMPUTE N2D-L = N2D-L - N2D-TERM1.
012500     COMPUTE N2D-I = (4000 * (N2D-L + 1)) / 1461001.
012600     COMPUTE N2D-TERM2 = (1461 * N2D-I) / 4.
012700     COMPUTE N2D-L = N2D-L - N2D-TERM2 + 31.
012800     COMPUTE N2D-J = (80 * N2D-L) / 2447.
012900     COMPUTE N2D-K = (2447 * N2D-J) / 80.
013000     COMPUTE LK-DD-OUT = N2D-L - N2D-K.
013100     COMPUTE N2D-L = N2D-J / 11.
013200     COMPUTE LK-MM-OUT = N2D-J + 2 - (12 * N2D-L).
013300     COMPUTE LK-CCYY-OUT = (100 * (N2D-N - 49)) + N2D-I + N2D-L.
013400 200-COMPUTE-CALENDAR-DATE-EXIT.
013500     EXIT.
013600
013700 300-BUILD-DATE-TEXT.
013800     MOVE LK-CCYY-OUT TO N2D-BLD-CCYY.
013900     MOVE LK-MM-OUT   TO N2D-BLD-MM.
014000     MOVE LK-DD-OUT   TO N2D-BLD-DD.
014100     MOVE N2D-BUILD-DATE TO LK-DATE-TEXT.
014200 300-BUILD-DATE-TEXT-EXIT.
014300     EXIT.
