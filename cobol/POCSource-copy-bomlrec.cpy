000100****************************************************************
000200*  MEMBER   :  POCSource-copy-bomlrec                          *
000300*  TITLE    :  BILL OF MATERIAL COMPONENT RECORD LAYOUT        *
000400*  USED BY  :  MRPPLAN (FD BOM, WS BOM TABLE), MRPRSLV          *
000500*----------------------------------------------------------------
000600*  ONE ROW PER PARENT/CHILD COMPONENT RELATIONSHIP.  MRPRSLV    *
000700*  SEARCHES THE WS TABLE FOR EVERY ROW WHOSE PARENT MATCHES     *
000800*  THE ITEM BEING PRODUCED, TO BUILD THE DEPENDENT REQUIREMENT  *
000900*  IT PUSHES BACK ONTO THE EXPLOSION STACK.                     *
001000****************************************************************
001100 01  :TAG:-BOM-REC.
001200     05  :TAG:-PARENT-ID            PIC X(10).
001300     05  :TAG:-CHILD-ID             PIC X(10).
001400     05  :TAG:-QTY-PER              PIC 9(05)V99.
001500     05  :TAG:-QTY-PER-PRESENT-SW   PIC X(01).
001600         88  :TAG:-QTY-PER-PRESENT  VALUE 'Y'.
001700         88  :TAG:-QTY-PER-ABSENT   VALUE 'N'.
001800     05  :TAG:-BOM-LEVEL-CD         PIC 9(02) VALUE 0.
001900     05  FILLER                     PIC X(50).
