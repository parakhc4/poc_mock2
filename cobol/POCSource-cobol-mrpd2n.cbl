000100****************************************************************
000200*  PROGRAM  :  MRPD2N                                          *
000300*  AUTHOR   :  R. K. TALLENT                                   *
000400*  INSTALLATION :  MID-STATE FABRICATION - DATA PROCESSING     *
000500*  DATE-WRITTEN :  04/11/1986                                  *
000600*  DATE-COMPILED:                                               *
000700*  SECURITY :  UNCLASSIFIED - INTERNAL PLANNING USE ONLY       *
000800*----------------------------------------------------------------
000900*  CALENDAR-DATE-TO-DAY-NUMBER CONVERTER, CALLED BY MRPPLAN AND *
001000*  MRPRSLV WHEREVER THE PLANNING RUN NEEDS TO ADD, SUBTRACT OR  *
001100*  COMPARE DATES.  RETURNS A SIGNED INTEGER DAY NUMBER SO THAT  *
001200*  DATE ARITHMETIC IS PLAIN COMP SUBTRACTION AFTERWARD - NO     *
001300*  CALENDAR TABLE OR VENDOR DATE ROUTINE IS CARRIED HERE.       *
001400*                                                                *
001500*  METHOD IS THE FLIEGEL AND VAN FLANDERN INTEGER ALGORITHM.    *
001600*  EACH DIVISION IS BROKEN INTO ITS OWN COMPUTE STATEMENT SO    *
001700*  THE INTEGER TRUNCATION HAPPENS AT EACH STEP, THE SAME AS THE *
001800*  ORIGINAL FORTRAN.  DO NOT COLLAPSE THESE INTO ONE COMPUTE -  *
001900*  A COMBINED EXPRESSION TRUNCATES AT A DIFFERENT POINT AND     *
002000*  WILL MISDATE THE PLAN BY A DAY NEAR CENTURY BOUNDARIES.      *
002100*----------------------------------------------------------------
002200*  CHANGE LOG                                                   *
002300*  DATE       BY   TICKET    DESCRIPTION                        *
002400*  04/11/86   RKT  DP-0410   ORIGINAL WRITE-UP FOR REORDER-PT    *
002500*                            LEAD TIME MATH, LIFTED FROM THE     *
002600*                            SHOP'S SUBSHR1 DATE STUB.           *
002700*  09/22/86   RKT  DP-0455   FIXED CENTURY TERM - WAS TRUNCATING *
002800*                            (Y+4900) BEFORE THE /100 DIVIDE.    *
002900*  02/14/89   LMS  DP-0612   ADDED SECURITY PARAGRAPH PER DP     *
003000*                            STANDARDS MEMO 88-14.               *
003100*  06/03/91   LMS  DP-0740   NO CHANGE - REVIEWED FOR Y2K PANEL, *
003200*                            ALGORITHM IS CCYY-BASED ALREADY.    *
003300*  11/09/93   HGB  DP-0881   RENAMED FROM SUBSHR1 CLONE TO       *
003400*                            MRPD2N FOR THE MRP REWRITE PROJECT. *
003500*  08/30/98   HGB  Y2K-0033  Y2K READINESS REVIEW - CONFIRMED    *
003600*                            LK-CCYY IS 4-DIGIT, NO WINDOWING    *
003700*                            LOGIC PRESENT OR REQUIRED.          *
003800*  03/17/01   DWP  DP-1005   ADDED 999-INVALID-DATE-EXIT GUARD   *
003900*                            FOR ZERO/BLANK LINKAGE DATES.       *
004000****************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    MRPD2N.
004300 AUTHOR.        R. K. TALLENT.
004400 INSTALLATION.  MID-STATE FABRICATION - DATA PROCESSING.
004500 DATE-WRITTEN.  04/11/1986.
004600 DATE-COMPILED.
004700 SECURITY.      UNCLASSIFIED - INTERNAL PLANNING USE ONLY.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*----------------------------------------------------------------
005700*    INTERMEDIATE TERMS OF THE FLIEGEL/VAN FLANDERN FORMULA.
005800*----------------------------------------------------------------
005900 01  D2N-WORK-AREA.
006000     05  D2N-A               PIC S9(09) COMP.
006100     05  D2N-A-REDEF REDEFINES D2N-A     PIC S9(09).
006200     05  D2N-TERM1           PIC S9(09) COMP.
006300     05  D2N-TERM2           PIC S9(09) COMP.
006400     05  D2N-TERM3           PIC S9(09) COMP.
006500     05  D2N-YR-PLUS-4800    PIC S9(09) COMP.
006600     05  D2N-YR-PLUS-4900    PIC S9(09) COMP.
006700     05  D2N-CENT-TERM       PIC S9(09) COMP.
006800     05  D2N-MO-TERM         PIC S9(09) COMP.
006850     05  FILLER              PIC X(10).
006900 01  D2N-WORK-DUMP-VIEW REDEFINES D2N-WORK-AREA PIC X(46).
007000
007100 01  D2N-EDIT-AREA.
007200     05  D2N-RESULT-EDIT     PIC -(9)9.
007300     05  D2N-RESULT-N REDEFINES D2N-RESULT-EDIT PIC X(10).
007400     05  FILLER              PIC X(20).
007500
007600 01  D2N-SWITCHES.
007700     05  D2N-VALID-DATE-SW   PIC X(01) VALUE 'Y'.
007800         88  D2N-DATE-IS-VALID   VALUE 'Y'.
007900         88  D2N-DATE-IS-INVALID VALUE 'N'.
008000     05  FILLER              PIC X(09).
008100
008200 LINKAGE SECTION.
008300 01  LK-CCYY                 PIC 9(04).
008400 01  LK-MM                   PIC 9(02).
008500 01  LK-DD                   PIC 9(02).
008600 01  LK-DAY-NUMBER            PIC S9(09) COMP.
008700
008800 PROCEDURE DIVISION USING LK-CCYY, LK-MM, LK-DD, LK-DAY-NUMBER.
008900*----------------------------------------------------------------
009000*    MAINLINE.
009100*----------------------------------------------------------------
009200 000-MRPD2N-MAIN.
009300     PERFORM 100-VALIDATE-LINKAGE-DATE
009400         THRU 100-VALIDATE-LINKAGE-DATE-EXIT.
009500     IF D2N-DATE-IS-INVALID
009600         MOVE ZERO TO LK-DAY-NUMBER
009700         GO TO 000-MRPD2N-EXIT.
009800     PERFORM 200-COMPUTE-DAY-NUMBER
009900         THRU 200-COMPUTE-DAY-NUMBER-EXIT.
009950     MOVE LK-DAY-NUMBER TO D2N-RESULT-EDIT.
010000 000-MRPD2N-EXIT.
010100     GOBACK.
010200
010300 100-VALIDATE-LINKAGE-DATE.
010400     SET D2N-DATE-IS-VALID TO TRUE.
010500     IF LK-CCYY = ZERO OR LK-MM = ZERO OR LK-MM > 12
010600                        OR LK-DD = ZERO OR LK-DD > 31
010700         SET D2N-DATE-IS-INVALID TO TRUE.
010800 100-VALIDATE-LINKAGE-DATE-EXIT.
010900     EXIT.
011000
011100*----------------------------------------------------------------
011200*    A    = INT( (MM - 14) / 12 )
011300*    JDN  = INT(1461*(CCYY+4800+A)/4)
011400*           + INT(367*(MM-2-12*A)/12)
011500*           - INT(3*INT((CCYY+4900+A)/100)/4)
011600*           + DD - 32075
011700*----------------------------------------------------------------
011800 200-COMPUTE-DAY-NUMBER.
011900     COMPUTE D2N-A = (LK-MM - 14) / 12.
012000     COMPUTE D2N-YR-PLUS-4800 = LK-CCYY + 4800 + D2N-A.
012100     COMPUTE D2N-TERM1 = (1461 * D2N-YR-PLUS-4800) / 4.
012200     COMPUTE D2N-MO-TERM = LK-MM - 2 - (12 * D2N-A).
012300     COMPUTE D2N-TERM2 = (367 * D2N-MO-TERM) / 12.
012400     COMPUTE D2N-YR-PLUS-4900 = LK-CCYY + 4900 + D2N-A.
012500     COMPUTE D2N-CENT-TERM = D2N-YR-PLUS-4900 / 100.
012600     COMPUTE D2N-TERM3 = (3 * D2N-CENT-TERM) / 4.
012700     COMPUTE LK-DAY-NUMBER =
012800             D2N-TERM1 + D2N-TERM2 - D2N-TERM3 + LK-DD - 32075.
012900 200-COMPUTE-DAY-NUMBER-EXIT.
013000     EXIT.
