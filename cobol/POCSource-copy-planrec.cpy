000100****************************************************************
000200*  MEMBER   :  POCSource-copy-planrec                          *
000300*  TITLE    :  PLANNED ORDER TABLE ROW / PLANOUT PRINT LINE     *
000400*  USED BY  :  MRPRSLV (BUILDS ROW), MRPRPT (FD PLANOUT)        *
000500*----------------------------------------------------------------
000600*  PLAN-ORDER-ID IS BUILT AS "PO-ITEM-NNNN" FOR A PRODUCTION    *
000700*  ORDER OR "PUR-ITEM-NNNN"/"PUR-ITEM-SUPPLIER-NNNN" FOR A      *
000800*  PURCHASE ORDER, WHERE NNNN IS THE ZERO-BASED COUNT OF ORDERS *
000900*  ALREADY PLANNED WHEN THE ORDER WAS CREATED.                  *
001000****************************************************************
001100 01  :TAG:-PLANNED-ORDER-TABLE.
001200     05  :TAG:-PLANNED-ORDER-ENTRY OCCURS 3000 TIMES.
001300         10  :TAG:-ORDER-ID             PIC X(30).
001400         10  :TAG:-ITEM-ID              PIC X(10).
001500         10  :TAG:-ORDER-QTY            PIC 9(07)V99.
001600         10  :TAG:-ORDER-TYPE           PIC X(10).
001700             88  :TAG:-ORD-IS-PRODUCTION VALUE 'Production'.
001800             88  :TAG:-ORD-IS-PURCHASE   VALUE 'Purchase'.
001900         10  :TAG:-START-DATE           PIC X(10).
002000         10  :TAG:-FINISH-DATE          PIC X(10).
002100         10  :TAG:-RESOURCE-ID          PIC X(10).
002200         10  :TAG:-LEAD-TIME-DAYS       PIC 9(03).
002300         10  :TAG:-SUPPLIER-NAME        PIC X(20).
002400         10  FILLER                     PIC X(20).
002500
002600 01  :TAG:-PLANOUT-PRINT-LINE.
002700     05  :TAG:-PO-ORDER-ID          PIC X(30).
002800     05  FILLER                     PIC X(01) VALUE SPACE.
002900     05  :TAG:-PO-ITEM-ID           PIC X(10).
003000     05  FILLER                     PIC X(01) VALUE SPACE.
003100     05  :TAG:-PO-ORDER-TYPE        PIC X(10).
003200     05  FILLER                     PIC X(01) VALUE SPACE.
003300     05  :TAG:-PO-ORDER-QTY         PIC ZZZ,ZZ9.99.
003400     05  FILLER                     PIC X(01) VALUE SPACE.
003500     05  :TAG:-PO-START-DATE        PIC X(10).
003600     05  FILLER                     PIC X(01) VALUE SPACE.
003700     05  :TAG:-PO-FINISH-DATE       PIC X(10).
003800     05  FILLER                     PIC X(01) VALUE SPACE.
003900     05  :TAG:-PO-RESOURCE-ID       PIC X(10).
004000     05  FILLER                     PIC X(01) VALUE SPACE.
004100     05  :TAG:-PO-SUPPLIER-NAME     PIC X(20).
004200     05  FILLER                     PIC X(01) VALUE SPACE.
004300     05  :TAG:-PO-LEAD-TIME-DAYS    PIC ZZ9.
004400     05  FILLER                     PIC X(14) VALUE SPACE.
