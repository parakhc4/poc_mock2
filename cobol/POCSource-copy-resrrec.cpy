000100****************************************************************
000200*  MEMBER   :  POCSource-copy-resrrec                          *
000300*  TITLE    :  RESOURCE ROUTING / WORK CENTER RECORD LAYOUT    *
000400*  USED BY  :  MRPPLAN (FD RESROUTE, WS RESOURCE TABLE),        *
000500*              MRPRSLV (CAPACITY CHECK/CONSUME)                 *
000600*----------------------------------------------------------------
000700*  ONE INPUT ROW PER ITEM/RESOURCE PAIRING.  FIRST ROW FOR A    *
000800*  GIVEN RESOURCE-ID SEEDS THE RESOURCE'S DAILY-HOURS TABLE -   *
000900*  RESR-CAP-HOURS(D) HOLDS REMAINING HOURS FOR CALENDAR SLOT D  *
001000*  OF THE RUN'S DATE LIST (BUILT ONCE BY MRPPLAN 310-BUILD-     *
001100*  DATE-LIST).  RESR-MAX-DATES BOUNDS THE HORIZON+61 WINDOW.    *
001200****************************************************************
001300 01  :TAG:-RESOURCE-ROUTING-REC.
001400     05  :TAG:-ITEM-ID              PIC X(10).
001500     05  :TAG:-RESOURCE-ID          PIC X(10).
001600     05  :TAG:-DAILY-CAPACITY       PIC 9(05)V99.
001700     05  :TAG:-NO-OF-MACHINES       PIC 9(03).
001800     05  :TAG:-CAP-CONSUMED-PER     PIC 9(05)V99.
001900     05  :TAG:-CAP-CONS-PRESENT-SW  PIC X(01).
002000         88  :TAG:-CAP-CONS-PRESENT VALUE 'Y'.
002100         88  :TAG:-CAP-CONS-ABSENT  VALUE 'N'.
002200     05  :TAG:-RESOURCE-SEEN-SW     PIC X(01).
002300         88  :TAG:-RESOURCE-IS-NEW  VALUE 'Y'.
002400         88  :TAG:-RESOURCE-SEEN    VALUE 'N'.
002500     05  :TAG:-RESOURCE-DAILY-HRS   PIC 9(07)V99.
002600     05  :TAG:-RESOURCE-CAP-HOURS OCCURS 200 TIMES
002700                                    PIC S9(07)V99 COMP-3.
002800     05  FILLER                     PIC X(30).
