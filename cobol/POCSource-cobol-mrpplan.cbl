000100****************************************************************
000200*  PROGRAM  :  MRPPLAN                                          *
000300*  AUTHOR   :  D. W. PROBST                                     *
000400*  INSTALLATION :  MID-STATE FABRICATION - DATA PROCESSING      *
000500*  DATE-WRITTEN :  09/12/1993                                   *
000600*  DATE-COMPILED:                                                *
000700*  SECURITY :  UNCLASSIFIED - INTERNAL PLANNING USE ONLY        *
000800*----------------------------------------------------------------
000900*  MATERIAL REQUIREMENTS PLANNING JOB STEP - MAIN DRIVER.       *
001000*  LOADS THE ITEM, BOM, ROUTING, RESOURCE-ROUTING, SUPPLIER AND  *
001100*  SUPPLIES MASTERS INTO WORKING-STORAGE TABLES, BUILDS THE      *
001200*  RESOURCE AND SUPPLIER CAPACITY WINDOWS, LOADS AND SEQUENCES   *
001300*  THE DEMAND SCHEDULE (CALLS MRPSEQ), DRIVES THE DEMAND         *
001400*  RESOLUTION ENGINE ONE ORDER AT A TIME (CALLS MRPRSLV), ROLLS  *
001500*  THE MRP PLAN FORWARD, TOTALS THE RUN, AND CALLS MRPRPT TO     *
001600*  PRINT THE PLANNED-ORDER LIST, THE MRP PLAN AND THE DEMAND     *
001700*  TRACE.  REPLACES THE OLD REORDER-POINT JOB (DDTB6CB) AND ITS  *
001800*  OVERNIGHT SUPPLY-ORDER EXTRACT.                               *
001900*----------------------------------------------------------------
002000*  CHANGE LOG                                                    *
002100*  DATE       BY   TICKET    DESCRIPTION                         *
002200*  09/12/93   DWP  DP-0902   ORIGINAL WRITE-UP FOR THE MRP        *
002300*                            REWRITE PROJECT, REPLACING THE       *
002400*                            REORDER-POINT JOB DDTB6CB.           *
002500*  02/08/94   DWP  DP-0918   ADDED RESOURCE AND SUPPLIER          *
002600*                            CAPACITY WINDOWS (300-INIT-CAPACITY).*
002700*  07/19/95   HGB  DP-0977   ADDED BUILD-AHEAD UPSI SWITCH SO     *
002800*                            THE LOOKBACK LOGIC CAN BE DISABLED   *
002900*                            FOR A RUSH RUN WITHOUT A RECOMPILE.  *
003000*  08/30/98   HGB  Y2K-0033  Y2K READINESS REVIEW - START-DATE    *
003100*                            AND DUE-DATE ARE CCYY-MM-DD TEXT,    *
003200*                            NO 2-DIGIT YEAR WINDOWING ANYWHERE.  *
003300*  03/17/01   DWP  DP-1005   RESIZED THE ITEM AND DEMAND TABLES   *
003400*                            FOR THE ADDED PRODUCT LINES.         *
003500*  11/14/03   RTM  DP-1102   CORRECTED 950-COMPUTE-SUMMARY -      *
003600*                            SHORTAGE-BUCKET-COUNT WAS COUNTING   *
003700*                            EVERY BUCKET, NOT JUST SHORTAGES.    *
003800*  09/22/09   RTM  DP-1103   MISC-WORK-FIELDS EOF SWITCH, SEARCH  *
003900*                            SUBSCRIPTS AND FOUND SWITCH SPLIT    *
004000*                            OUT TO STANDALONE 77-LEVELS PER THE  *
004100*                            SHOP'S SCRATCH-FIELD HABIT.          *
004200****************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    MRPPLAN.
004500 AUTHOR.        D. W. PROBST.
004600 INSTALLATION.  MID-STATE FABRICATION - DATA PROCESSING.
004700 DATE-WRITTEN.  09/12/1993.
004800 DATE-COMPILED.
004900 SECURITY.      UNCLASSIFIED - INTERNAL PLANNING USE ONLY.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 ON STATUS IS BUILD-AHEAD-ON
005700     UPSI-0 OFF STATUS IS BUILD-AHEAD-OFF.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ITEMS-FILE     ASSIGN TO ITEMS
006100         ACCESS IS SEQUENTIAL
006200         FILE STATUS  IS  WS-ITEMS-STATUS.
006300     SELECT DEMAND-FILE    ASSIGN TO DEMAND
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS  IS  WS-DEMAND-STATUS.
006600     SELECT BOM-FILE       ASSIGN TO BOM
006700         ACCESS IS SEQUENTIAL
006800         FILE STATUS  IS  WS-BOM-STATUS.
006900     SELECT ROUTING-FILE   ASSIGN TO ROUTING
007000         ACCESS IS SEQUENTIAL
007100         FILE STATUS  IS  WS-ROUTING-STATUS.
007200     SELECT RESROUTE-FILE  ASSIGN TO RESROUTE
007300         ACCESS IS SEQUENTIAL
007400         FILE STATUS  IS  WS-RESROUTE-STATUS.
007500     SELECT SUPMAST-FILE   ASSIGN TO SUPMAST
007600         ACCESS IS SEQUENTIAL
007700         FILE STATUS  IS  WS-SUPMAST-STATUS.
007800     SELECT SUPPLIES-FILE  ASSIGN TO SUPPLIES
007900         ACCESS IS SEQUENTIAL
008000         FILE STATUS  IS  WS-SUPPLIES-STATUS.
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  ITEMS-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     BLOCK CONTAINS 0 RECORDS.
008700 COPY POCSource-copy-itemrec REPLACING ==:TAG:== BY ==FD==.
008800 FD  DEMAND-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     BLOCK CONTAINS 0 RECORDS.
009200 COPY POCSource-copy-demdrec REPLACING ==:TAG:== BY ==FD==.
009300 FD  BOM-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     BLOCK CONTAINS 0 RECORDS.
009700 COPY POCSource-copy-bomlrec REPLACING ==:TAG:== BY ==FD==.
009800 FD  ROUTING-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     BLOCK CONTAINS 0 RECORDS.
010200 COPY POCSource-copy-rtgcrec REPLACING ==:TAG:== BY ==FD==.
010300 FD  RESROUTE-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     BLOCK CONTAINS 0 RECORDS.
010700 COPY POCSource-copy-resrrec REPLACING ==:TAG:== BY ==FD==.
010800 FD  SUPMAST-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     BLOCK CONTAINS 0 RECORDS.
011200 COPY POCSource-copy-supmrec REPLACING ==:TAG:== BY ==FD==.
011300 FD  SUPPLIES-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     BLOCK CONTAINS 0 RECORDS.
011700 COPY POCSource-copy-supprec REPLACING ==:TAG:== BY ==FD==.
011800 WORKING-STORAGE SECTION.
011900*----------------------------------------------------------------
012000*    FILE STATUS CODES.
012100*----------------------------------------------------------------
012200 01  FILE-STATUS-CODES.
012300     05  WS-ITEMS-STATUS       PIC X(02).
012400         88  ITEMS-OK          VALUE '00'.
012500         88  ITEMS-EOF         VALUE '10'.
012600     05  WS-DEMAND-STATUS      PIC X(02).
012700         88  DEMAND-OK         VALUE '00'.
012800         88  DEMAND-EOF        VALUE '10'.
012900     05  WS-BOM-STATUS         PIC X(02).
013000         88  BOM-OK            VALUE '00'.
013100         88  BOM-EOF           VALUE '10'.
013200     05  WS-ROUTING-STATUS     PIC X(02).
013300         88  ROUTING-OK        VALUE '00'.
013400         88  ROUTING-EOF       VALUE '10'.
013500     05  WS-RESROUTE-STATUS    PIC X(02).
013600         88  RESROUTE-OK       VALUE '00'.
013700         88  RESROUTE-EOF      VALUE '10'.
013800     05  WS-SUPMAST-STATUS     PIC X(02).
013900         88  SUPMAST-OK        VALUE '00'.
014000         88  SUPMAST-EOF       VALUE '10'.
014100     05  WS-SUPPLIES-STATUS    PIC X(02).
014200         88  SUPPLIES-OK       VALUE '00'.
014300         88  SUPPLIES-EOF      VALUE '10'.
014400*----------------------------------------------------------------
014500*    WS ROW AREAS - ONE CURRENT RECORD PER MASTER, MOVED INTO   *
014600*    ITS TABLE ENTRY AS EACH FILE IS LOADED.                    *
014700*----------------------------------------------------------------
014800 COPY POCSource-copy-itemrec REPLACING ==:TAG:== BY ==WS==.
014900 COPY POCSource-copy-demdrec REPLACING ==:TAG:== BY ==WS==.
015000 COPY POCSource-copy-bomlrec REPLACING ==:TAG:== BY ==WS==.
015100 COPY POCSource-copy-rtgcrec REPLACING ==:TAG:== BY ==WS==.
015200 COPY POCSource-copy-resrrec REPLACING ==:TAG:== BY ==WS==.
015300 COPY POCSource-copy-supmrec REPLACING ==:TAG:== BY ==WS==.
015400 COPY POCSource-copy-supprec REPLACING ==:TAG:== BY ==WS==.
015500*----------------------------------------------------------------
015600*    RUN PARAMETERS - ACCEPTED FROM SYSIN AT JOB START.         *
015700*----------------------------------------------------------------
015800 01  PARAM-RECORD.
015900     05  PR-HORIZON-DAYS       PIC 9(03).
016000     05  PR-START-DATE         PIC X(10).
016100     05  PR-CONSTRAINED-SW     PIC X(01).
016200     05  PR-BUILD-AHEAD-SW     PIC X(01).
016300     05  FILLER                PIC X(65).
016400 01  RUN-PARM-DUMP REDEFINES PARAM-RECORD PIC X(80).
016500
016600 01  RUN-CONTROLS.
016700     05  RC-HORIZON-DAYS       PIC 9(03) VALUE 30.
016800     05  RC-DATE-LIST-DAYS     PIC 9(03) COMP.
016900     05  RC-START-CCYY         PIC 9(04).
017000     05  RC-START-MM           PIC 9(02).
017100     05  RC-START-DD           PIC 9(02).
017200     05  RC-START-DAYNO        PIC S9(09) COMP.
017300     05  RC-IS-CONSTRAINED-SW  PIC X(01) VALUE 'Y'.
017400         88  RC-IS-CONSTRAINED VALUE 'Y'.
017500         88  RC-UNCONSTRAINED  VALUE 'N'.
017600     05  RC-BUILD-AHEAD-SW     PIC X(01) VALUE 'Y'.
017700         88  RC-BUILD-AHEAD-ON  VALUE 'Y'.
017800         88  RC-BUILD-AHEAD-OFF VALUE 'N'.
017900 01  RC-START-DATE-N REDEFINES RUN-CONTROLS.
018000     05  FILLER                PIC X(03).
018100     05  FILLER                PIC X(09).
018200     05  FILLER                PIC X(11).
018300
018400*----------------------------------------------------------------
018500*    MASTER-DATA TABLES.  LOADED ONCE, HELD MEMORY-RESIDENT     *
018600*    FOR THE WHOLE PLANNING PASS - NO INDEXED ACCESS NEEDED.    *
018700*----------------------------------------------------------------
018800 01  ITEM-TABLE.
018900     05  IT-ITEM-COUNT         PIC 9(05) COMP VALUE ZERO.
019000     05  IT-ITEM-ENTRY OCCURS 500 TIMES
019100                       INDEXED BY IT-NDX.
019200         10  IT-ITEM-ID           PIC X(10).
019300         10  IT-MAKE-BUY-CODE     PIC X(04).
019400             88  IT-IS-MAKE       VALUE 'MAKE' 'Make' 'make'.
019500         10  IT-LEAD-TIME-MAKE-SEC PIC 9(07).
019600         10  IT-LEAD-TIME-BUY-DAYS PIC 9(03).
019700
019800 01  BOM-TABLE.
019900     05  BM-BOM-COUNT          PIC 9(05) COMP VALUE ZERO.
020000     05  BM-BOM-ENTRY OCCURS 2000 TIMES
020100                      INDEXED BY BM-NDX.
020200         10  BM-PARENT-ID         PIC X(10).
020300         10  BM-CHILD-ID          PIC X(10).
020400         10  BM-QTY-PER           PIC 9(05)V99.
020500
020600 01  ROUTING-TABLE.
020700     05  RT-ROUTING-COUNT      PIC 9(05) COMP VALUE ZERO.
020800     05  RT-ROUTING-ENTRY OCCURS 500 TIMES
020900                          INDEXED BY RT-NDX.
021000         10  RT-ITEM-ID           PIC X(10).
021100         10  RT-CYCLE-TIME-SEC    PIC 9(07)V99.
021200
021300 01  RESOURCE-TABLE.
021400     05  RS-RESOURCE-COUNT     PIC 9(05) COMP VALUE ZERO.
021500     05  RS-RESOURCE-ENTRY OCCURS 300 TIMES
021600                           INDEXED BY RS-NDX.
021700         10  RS-ITEM-ID           PIC X(10).
021800         10  RS-RESOURCE-ID       PIC X(10).
021900         10  RS-CAP-CONSUMED-PER  PIC 9(05)V99.
022000         10  RS-DAILY-HRS-SAVE    PIC S9(07)V99 COMP-3.
022100         10  RS-CAP-HOURS OCCURS 200 TIMES
022200                          PIC S9(07)V99 COMP-3.
022300
022400 01  SUPPLIER-TABLE.
022500     05  SU-SUPPLIER-COUNT     PIC 9(05) COMP VALUE ZERO.
022600     05  SU-SUPPLIER-ENTRY OCCURS 500 TIMES
022700                           INDEXED BY SU-NDX.
022800         10  SU-SUPPLIER-ID       PIC X(10).
022900         10  SU-SUPPLIER-NAME     PIC X(20).
023000         10  SU-ITEM-ID           PIC X(10).
023100         10  SU-SHARE-PERCENT     PIC 9V9(04).
023200         10  SU-LEAD-TIME-DAYS    PIC 9(03).
023300         10  SU-DAILY-CAP-SAVE    PIC S9(09)V99 COMP-3.
023400         10  SU-CAP-QTY OCCURS 200 TIMES
023500                        PIC S9(09)V99 COMP-3.
023600
023700 01  SUPPLIES-TABLE.
023800     05  SP-SUPPLIES-COUNT     PIC 9(05) COMP VALUE ZERO.
023900     05  SP-SUPPLIES-ENTRY OCCURS 500 TIMES
024000                           INDEXED BY SP-NDX.
024100         10  SP-ITEM-ID           PIC X(10).
024200         10  SP-INITIAL-ONHAND    PIC 9(09)V99.
024300         10  SP-INITIAL-WIP       PIC 9(09)V99.
024400         10  SP-INITIAL-SUPPLIER  PIC 9(09)V99.
024500         10  SP-TRANSIENT-STOCK   PIC 9(09)V99.
024600
024700*----------------------------------------------------------------
024800*    DATE LIST - START-DATE + 0 .. HORIZON+60, TEXT DATES USED  *
024900*    AS THE CAPACITY AND MRP-BUCKET SUBSCRIPTS' PARALLEL KEY.   *
025000*----------------------------------------------------------------
025100 01  DATE-LIST-TABLE.
025200     05  DL-DATE-COUNT         PIC 9(03) COMP VALUE ZERO.
025300     05  DL-DATE-ENTRY OCCURS 200 TIMES
025400                       INDEXED BY DL-NDX.
025500         10  DL-DATE-TEXT         PIC X(10).
025600         10  DL-DAY-NUMBER        PIC S9(09) COMP.
025700
025800*----------------------------------------------------------------
025900*    DEMAND TABLE - PASSED BY REFERENCE TO MRPSEQ FOR SORTING   *
026000*    AND TO MRPRSLV ONE ROW AT A TIME FOR RESOLUTION.           *
026100*----------------------------------------------------------------
026200 01  DEMAND-COUNT              PIC 9(05) COMP VALUE ZERO.
026300 01  DEMAND-TABLE.
026400     05  DEMAND-ENTRY OCCURS 1 TO 500 TIMES
026500                      DEPENDING ON DEMAND-COUNT
026600                      INDEXED BY DM-NDX.
026700         10  DMD-SCHEDULE-NO      PIC X(10).
026800         10  DMD-ITEM-ID          PIC X(10).
026900         10  DMD-QTY              PIC 9(07)V99.
027000         10  DMD-DUE-DATE         PIC X(10).
027100         10  DMD-DUE-DAYNO        PIC S9(09) COMP-3.
027200         10  DMD-PRIORITY         PIC 9(03).
027300         10  DMD-ORIG-SEQ         PIC 9(07) COMP.
027400         10  DMD-STATUS           PIC X(01).
027500*----------------------------------------------------------------
027600*    MRP PLAN, PLANNED-ORDER AND TRACE TABLES - THE THREE       *
027700*    RUN-WIDE WORKAREAS THE RESOLUTION ENGINE BUILDS UP AND     *
027800*    MRPPLAN/MRPRPT LATER ROLL AND PRINT.                       *
027900*----------------------------------------------------------------
028000 COPY POCSource-copy-mrpbrec REPLACING ==:TAG:== BY ==MB==.
028100 COPY POCSource-copy-planrec REPLACING ==:TAG:== BY ==PL==.
028200 COPY POCSource-copy-trcerec REPLACING ==:TAG:== BY ==TR==.
028300 01  RUN-COUNTERS.
028400     05  PLAN-ORDER-COUNT      PIC 9(05) COMP VALUE ZERO.
028500     05  TRACE-HEADER-COUNT    PIC 9(05) COMP VALUE ZERO.
028600     05  TRACE-STEP-COUNT      PIC 9(05) COMP VALUE ZERO.
028700     05  SHORTAGE-BUCKET-COUNT PIC 9(05) COMP VALUE ZERO.
028800 01  RUN-COUNTERS-DUMP-VIEW REDEFINES RUN-COUNTERS PIC X(20).
028900
029000*----------------------------------------------------------------
029100*    MISCELLANEOUS WORK FIELDS.  EOF SWITCH, SEARCH SUBSCRIPTS  *
029200*    AND THE FOUND/NOT-FOUND SWITCH ARE CARRIED AS STANDALONE   *
029300*    77-LEVELS, SHOP HABIT FOR SCRATCH SWITCHES/SUBSCRIPTS      *
029400*    (SEE WRKSFINL SUB1/SUB2/FILE-STATUS).                      *
029500*----------------------------------------------------------------
029600 77  WS-EOF-SW                 PIC X(01) VALUE 'N'.                DP-1103
029700     88  WS-AT-EOF             VALUE 'Y'.                          DP-1103
029800 77  WS-SUB                    PIC 9(05) COMP.                     DP-1103
029900 77  WS-SUB2                   PIC 9(05) COMP.                     DP-1103
030000 77  WS-FOUND-SW               PIC X(01).                          DP-1103
030100     88  WS-ROW-FOUND          VALUE 'Y'.                          DP-1103
030200     88  WS-ROW-NOT-FOUND      VALUE 'N'.                          DP-1103
030300 01  MISC-WORK-FIELDS.                                             DP-1103
030400     05  WS-WORK-DAYNO         PIC S9(09) COMP.
030500     05  WS-WORK-CCYY          PIC 9(04).
030600     05  WS-WORK-MM            PIC 9(02).
030700     05  WS-WORK-DD            PIC 9(02).
030800     05  WS-WORK-DATE-TEXT     PIC X(10).
030900 01  MISC-WORK-DUMP-VIEW REDEFINES MISC-WORK-FIELDS PIC X(22).     DP-1103
031000
031100 PROCEDURE DIVISION.
031200*----------------------------------------------------------------
031300*    MAINLINE.
031400*----------------------------------------------------------------
031500 000-MRPPLAN-MAIN.
031600     PERFORM 010-ACCEPT-RUN-PARMS
031700         THRU 010-ACCEPT-RUN-PARMS-EXIT.
031800     PERFORM 020-OPEN-INPUT-FILES
031900         THRU 020-OPEN-INPUT-FILES-EXIT.
032000     PERFORM 100-LOAD-ITEM-MASTER
032100         THRU 100-LOAD-ITEM-MASTER-EXIT.
032200     PERFORM 120-LOAD-BOM
032300         THRU 120-LOAD-BOM-EXIT.
032400     PERFORM 130-LOAD-ROUTING
032500         THRU 130-LOAD-ROUTING-EXIT.
032600     PERFORM 140-LOAD-RESOURCE-ROUTING
032700         THRU 140-LOAD-RESOURCE-ROUTING-EXIT.
032800     PERFORM 145-LOAD-SUPPLIER-MASTER
032900         THRU 145-LOAD-SUPPLIER-MASTER-EXIT.
033000     PERFORM 200-INIT-INVENTORY
033100         THRU 200-INIT-INVENTORY-EXIT.
033200     PERFORM 300-INIT-CAPACITY
033300         THRU 300-INIT-CAPACITY-EXIT.
033400     PERFORM 150-LOAD-DEMAND
033500         THRU 150-LOAD-DEMAND-EXIT.
033600     PERFORM 160-CLOSE-INPUT-FILES
033700         THRU 160-CLOSE-INPUT-FILES-EXIT.
033800     PERFORM 400-PROCESS-DEMAND
033900         THRU 400-PROCESS-DEMAND-EXIT.
034000     PERFORM 900-ROLL-INVENTORY
034100         THRU 900-ROLL-INVENTORY-EXIT.
034200     PERFORM 950-COMPUTE-SUMMARY
034300         THRU 950-COMPUTE-SUMMARY-EXIT.
034400     PERFORM 990-CALL-REPORT-WRITER
034500         THRU 990-CALL-REPORT-WRITER-EXIT.
034600 000-MRPPLAN-EXIT.
034700     STOP RUN.
034800
034900*----------------------------------------------------------------
035000*    010 - RUN PARAMETERS.  DEFAULTS APPLY WHEN SYSIN IS EMPTY   *
035100*    OR THE FIELD ARRIVES AS SPACES/ZERO.                       *
035200*----------------------------------------------------------------
035300 010-ACCEPT-RUN-PARMS.
035400     MOVE SPACE TO PARAM-RECORD.
035500     ACCEPT PARAM-RECORD.
035600     IF PR-HORIZON-DAYS = ZERO
035700         MOVE 30 TO RC-HORIZON-DAYS
035800     ELSE
035900         MOVE PR-HORIZON-DAYS TO RC-HORIZON-DAYS.
036000     IF PR-START-DATE = SPACE
036100         MOVE '2025-12-01' TO WS-WORK-DATE-TEXT
036200     ELSE
036300         MOVE PR-START-DATE TO WS-WORK-DATE-TEXT.
036400     MOVE WS-WORK-DATE-TEXT(1:4) TO RC-START-CCYY.
036500     MOVE WS-WORK-DATE-TEXT(6:2) TO RC-START-MM.
036600     MOVE WS-WORK-DATE-TEXT(9:2) TO RC-START-DD.
036700     IF PR-CONSTRAINED-SW = 'N'
036800         SET RC-UNCONSTRAINED TO TRUE
036900     ELSE
037000         SET RC-IS-CONSTRAINED TO TRUE.
037100     IF PR-BUILD-AHEAD-SW = 'N'
037200         SET RC-BUILD-AHEAD-OFF TO TRUE
037300     ELSE
037400         SET RC-BUILD-AHEAD-ON TO TRUE.
037500     COMPUTE RC-DATE-LIST-DAYS = RC-HORIZON-DAYS + 61.
037600     CALL 'MRPD2N' USING RC-START-CCYY, RC-START-MM, RC-START-DD,
037700                         RC-START-DAYNO.
037800 010-ACCEPT-RUN-PARMS-EXIT.
037900     EXIT.
038000
038100*----------------------------------------------------------------
038200*    020 - OPEN THE SEVEN INPUT MASTERS.                        *
038300*----------------------------------------------------------------
038400 020-OPEN-INPUT-FILES.
038500     OPEN INPUT ITEMS-FILE DEMAND-FILE BOM-FILE ROUTING-FILE
038600                 RESROUTE-FILE SUPMAST-FILE SUPPLIES-FILE.
038700 020-OPEN-INPUT-FILES-EXIT.
038800     EXIT.
038900
039000*----------------------------------------------------------------
039100*    100 - LOAD ITEM MASTER INTO ITEM-TABLE, KEYED BY ITEM-ID.  *
039200*----------------------------------------------------------------
039300 100-LOAD-ITEM-MASTER.
039400     MOVE 'N' TO WS-EOF-SW.
039500 100-ITEM-READ-LOOP.
039600     READ ITEMS-FILE INTO WS-ITEM-MASTER-REC
039700         AT END
039800             SET WS-AT-EOF TO TRUE
039900             GO TO 100-LOAD-ITEM-MASTER-EXIT.
040000     ADD 1 TO IT-ITEM-COUNT.
040100     SET IT-NDX TO IT-ITEM-COUNT.
040200     MOVE WS-ITEM-ID            TO IT-ITEM-ID(IT-NDX).
040300     MOVE WS-MAKE-BUY-CODE      TO IT-MAKE-BUY-CODE(IT-NDX).
040400     MOVE WS-LEAD-TIME-MAKE-SEC TO IT-LEAD-TIME-MAKE-SEC(IT-NDX).
040500     IF WS-LEAD-BUY-PRESENT
040600         MOVE WS-LEAD-TIME-BUY-DAYS TO
040700                              IT-LEAD-TIME-BUY-DAYS(IT-NDX)
040800     ELSE
040900         MOVE 7 TO IT-LEAD-TIME-BUY-DAYS(IT-NDX).
041000     GO TO 100-ITEM-READ-LOOP.
041100 100-LOAD-ITEM-MASTER-EXIT.
041200     EXIT.
041300
041400*----------------------------------------------------------------
041500*    120 - LOAD BILL OF MATERIAL INTO BOM-TABLE.                *
041600*----------------------------------------------------------------
041700 120-LOAD-BOM.
041800     MOVE 'N' TO WS-EOF-SW.
041900 120-BOM-READ-LOOP.
042000     READ BOM-FILE INTO WS-BOM-REC
042100         AT END
042200             SET WS-AT-EOF TO TRUE
042300             GO TO 120-LOAD-BOM-EXIT.
042400     ADD 1 TO BM-BOM-COUNT.
042500     SET BM-NDX TO BM-BOM-COUNT.
042600     MOVE WS-PARENT-ID TO BM-PARENT-ID(BM-NDX).
042700     MOVE WS-CHILD-ID  TO BM-CHILD-ID(BM-NDX).
042800     IF WS-QTY-PER-PRESENT
042900         MOVE WS-QTY-PER TO BM-QTY-PER(BM-NDX)
043000     ELSE
043100         MOVE 1 TO BM-QTY-PER(BM-NDX).
043200     GO TO 120-BOM-READ-LOOP.
043300 120-LOAD-BOM-EXIT.
043400     EXIT.
043500
043600*----------------------------------------------------------------
043700*    130 - LOAD ROUTING MASTER, FIRST ROW PER ITEM-ID WINS.     *
043800*----------------------------------------------------------------
043900 130-LOAD-ROUTING.
044000     MOVE 'N' TO WS-EOF-SW.
044100 130-ROUTING-READ-LOOP.
044200     READ ROUTING-FILE INTO WS-ROUTING-REC
044300         AT END
044400             SET WS-AT-EOF TO TRUE
044500             GO TO 130-LOAD-ROUTING-EXIT.
044600     PERFORM 131-FIND-ROUTING-ROW
044700         THRU 131-FIND-ROUTING-ROW-EXIT.
044800     IF WS-ROW-FOUND
044900         GO TO 130-ROUTING-READ-LOOP.
045000     ADD 1 TO RT-ROUTING-COUNT.
045100     SET RT-NDX TO RT-ROUTING-COUNT.
045200     MOVE WS-ITEM-ID       TO RT-ITEM-ID(RT-NDX).
045300     MOVE WS-CYCLE-TIME-SEC TO RT-CYCLE-TIME-SEC(RT-NDX).
045400     GO TO 130-ROUTING-READ-LOOP.
045500 130-LOAD-ROUTING-EXIT.
045600     EXIT.
045700
045800 131-FIND-ROUTING-ROW.
045900     SET WS-ROW-NOT-FOUND TO TRUE.
046000     SET RT-NDX TO 1.
046100     IF RT-ROUTING-COUNT = ZERO
046200         GO TO 131-FIND-ROUTING-ROW-EXIT.
046300 131-FIND-LOOP.
046400     IF RT-NDX > RT-ROUTING-COUNT
046500         GO TO 131-FIND-ROUTING-ROW-EXIT.
046600     IF RT-ITEM-ID(RT-NDX) = WS-ITEM-ID
046700         SET WS-ROW-FOUND TO TRUE
046800         GO TO 131-FIND-ROUTING-ROW-EXIT.
046900     SET RT-NDX UP BY 1.
047000     GO TO 131-FIND-LOOP.
047100 131-FIND-ROUTING-ROW-EXIT.
047200     EXIT.
047300
047400*----------------------------------------------------------------
047500*    140 - LOAD RESOURCE ROUTING, FIRST ROW PER ITEM-ID WINS.   *
047600*    (CAPACITY-BY-DATE ARRAY ITSELF IS FILLED BY 320-INIT-RES-  *
047700*    CAPACITY, ONCE THE DATE LIST EXISTS.)                      *
047800*----------------------------------------------------------------
047900 140-LOAD-RESOURCE-ROUTING.
048000     MOVE 'N' TO WS-EOF-SW.
048100 140-RESOURCE-READ-LOOP.
048200     READ RESROUTE-FILE INTO WS-RESOURCE-ROUTING-REC
048300         AT END
048400             SET WS-AT-EOF TO TRUE
048500             GO TO 140-LOAD-RESOURCE-ROUTING-EXIT.
048600     PERFORM 141-FIND-RESOURCE-ROW
048700         THRU 141-FIND-RESOURCE-ROW-EXIT.
048800     IF WS-ROW-FOUND
048900         GO TO 140-RESOURCE-READ-LOOP.
049000     ADD 1 TO RS-RESOURCE-COUNT.
049100     SET RS-NDX TO RS-RESOURCE-COUNT.
049200     MOVE WS-ITEM-ID     TO RS-ITEM-ID(RS-NDX).
049300     MOVE WS-RESOURCE-ID TO RS-RESOURCE-ID(RS-NDX).
049400     IF WS-CAP-CONS-PRESENT
049500         MOVE WS-CAP-CONSUMED-PER TO RS-CAP-CONSUMED-PER(RS-NDX)
049600     ELSE
049700         MOVE 1 TO RS-CAP-CONSUMED-PER(RS-NDX).
049800     COMPUTE WS-WORK-DAYNO = WS-DAILY-CAPACITY * WS-NO-OF-MACHINES.
049900     MOVE WS-WORK-DAYNO TO RS-DAILY-HRS-SAVE(RS-NDX).
050000     GO TO 140-RESOURCE-READ-LOOP.
050100 140-LOAD-RESOURCE-ROUTING-EXIT.
050200     EXIT.
050300
050400 141-FIND-RESOURCE-ROW.
050500     SET WS-ROW-NOT-FOUND TO TRUE.
050600     IF RS-RESOURCE-COUNT = ZERO
050700         GO TO 141-FIND-RESOURCE-ROW-EXIT.
050800     SET RS-NDX TO 1.
050900 141-FIND-LOOP.
051000     IF RS-NDX > RS-RESOURCE-COUNT
051100         GO TO 141-FIND-RESOURCE-ROW-EXIT.
051200     IF RS-RESOURCE-ID(RS-NDX) = WS-RESOURCE-ID
051300         SET WS-ROW-FOUND TO TRUE
051400         GO TO 141-FIND-RESOURCE-ROW-EXIT.
051500     SET RS-NDX UP BY 1.
051600     GO TO 141-FIND-LOOP.
051700 141-FIND-RESOURCE-ROW-EXIT.
051800     EXIT.
051900
052000*----------------------------------------------------------------
052100*    145 - LOAD SUPPLIER MASTER, FIRST ROW PER (SUPPLIER,ITEM)  *
052200*    PAIR WINS.                                                  *
052300*----------------------------------------------------------------
052400 145-LOAD-SUPPLIER-MASTER.
052500     MOVE 'N' TO WS-EOF-SW.
052600 145-SUPPLIER-READ-LOOP.
052700     READ SUPMAST-FILE INTO WS-SUPPLIER-MASTER-REC
052800         AT END
052900             SET WS-AT-EOF TO TRUE
053000             GO TO 145-LOAD-SUPPLIER-MASTER-EXIT.
053100     IF WS-SUPPLIER-ID = SPACE
053200         IF WS-SUPPLIER-NAME NOT = SPACE
053300             MOVE WS-SUPPLIER-NAME TO WS-SUPPLIER-ID
053400         ELSE
053500             MOVE 'Unknown' TO WS-SUPPLIER-ID.
053600     IF WS-SUPPLIER-NAME = SPACE
053700         MOVE WS-SUPPLIER-ID TO WS-SUPPLIER-NAME.
053800     PERFORM 146-FIND-SUPPLIER-ROW
053900         THRU 146-FIND-SUPPLIER-ROW-EXIT.
054000     IF WS-ROW-FOUND
054100         GO TO 145-SUPPLIER-READ-LOOP.
054200     ADD 1 TO SU-SUPPLIER-COUNT.
054300     SET SU-NDX TO SU-SUPPLIER-COUNT.
054400     MOVE WS-SUPPLIER-ID   TO SU-SUPPLIER-ID(SU-NDX).
054500     MOVE WS-SUPPLIER-NAME TO SU-SUPPLIER-NAME(SU-NDX).
054600     MOVE WS-ITEM-ID       TO SU-ITEM-ID(SU-NDX).
054700     MOVE WS-SHARE-PERCENT TO SU-SHARE-PERCENT(SU-NDX).
054800     IF WS-LEAD-DAYS-PRESENT
054900         MOVE WS-LEAD-TIME-DAYS TO SU-LEAD-TIME-DAYS(SU-NDX)
055000     ELSE
055100         MOVE 7 TO SU-LEAD-TIME-DAYS(SU-NDX).
055200     IF WS-SUP-CAP-PRESENT
055300         MOVE WS-SUP-CAP-PER-DAY TO
055400                              SU-DAILY-CAP-SAVE(SU-NDX)
055500     ELSE
055600         MOVE 999999 TO SU-DAILY-CAP-SAVE(SU-NDX).
055700     GO TO 145-SUPPLIER-READ-LOOP.
055800 145-LOAD-SUPPLIER-MASTER-EXIT.
055900     EXIT.
056000
056100 146-FIND-SUPPLIER-ROW.
056200     SET WS-ROW-NOT-FOUND TO TRUE.
056300     IF SU-SUPPLIER-COUNT = ZERO
056400         GO TO 146-FIND-SUPPLIER-ROW-EXIT.
056500     SET SU-NDX TO 1.
056600 146-FIND-LOOP.
056700     IF SU-NDX > SU-SUPPLIER-COUNT
056800         GO TO 146-FIND-SUPPLIER-ROW-EXIT.
056900     IF SU-SUPPLIER-ID(SU-NDX) = WS-SUPPLIER-ID AND
057000        SU-ITEM-ID(SU-NDX)     = WS-ITEM-ID
057100         SET WS-ROW-FOUND TO TRUE
057200         GO TO 146-FIND-SUPPLIER-ROW-EXIT.
057300     SET SU-NDX UP BY 1.
057400     GO TO 146-FIND-LOOP.
057500 146-FIND-SUPPLIER-ROW-EXIT.
057600     EXIT.
057700
057800*----------------------------------------------------------------
057900*    150 - LOAD DEMAND, STAMP ORIGINAL SEQUENCE, DEFAULT        *
058000*    PRIORITY, SKIP BLANK ITEM-ID, THEN SORT VIA MRPSEQ.        *
058100*----------------------------------------------------------------
058200 150-LOAD-DEMAND.
058300     MOVE 'N' TO WS-EOF-SW.
058400 150-DEMAND-READ-LOOP.
058500     READ DEMAND-FILE INTO WS-DEMAND-REC
058600         AT END
058700             SET WS-AT-EOF TO TRUE
058800             GO TO 150-LOAD-DEMAND-EXIT.
058900     IF WS-ITEM-ID OF WS-DEMAND-REC = SPACE
059000         GO TO 150-DEMAND-READ-LOOP.
059100     ADD 1 TO DEMAND-COUNT.
059200     SET DM-NDX TO DEMAND-COUNT.
059300     IF WS-SCHEDULE-NO = SPACE
059400         MOVE 'SO' TO DMD-SCHEDULE-NO(DM-NDX)
059500     ELSE
059600         MOVE WS-SCHEDULE-NO TO DMD-SCHEDULE-NO(DM-NDX).
059700     MOVE WS-ITEM-ID OF WS-DEMAND-REC TO DMD-ITEM-ID(DM-NDX).
059800     MOVE WS-DEMAND-QTY  TO DMD-QTY(DM-NDX).
059900     MOVE WS-DUE-DATE    TO DMD-DUE-DATE(DM-NDX).
060000     IF WS-PRIORITY-PRESENT
060100         MOVE WS-DEMAND-PRIORITY TO DMD-PRIORITY(DM-NDX)
060200     ELSE
060300         MOVE 999 TO DMD-PRIORITY(DM-NDX).
060400     MOVE DEMAND-COUNT TO DMD-ORIG-SEQ(DM-NDX).
060500     MOVE SPACE TO DMD-STATUS(DM-NDX).
060600     MOVE WS-DUE-CCYY OF WS-DEMAND-REC TO WS-WORK-CCYY.
060700     MOVE WS-DUE-MM   OF WS-DEMAND-REC TO WS-WORK-MM.
060800     MOVE WS-DUE-DD   OF WS-DEMAND-REC TO WS-WORK-DD.
060900     CALL 'MRPD2N' USING WS-WORK-CCYY, WS-WORK-MM, WS-WORK-DD,
061000                         WS-WORK-DAYNO.
061100     MOVE WS-WORK-DAYNO TO DMD-DUE-DAYNO(DM-NDX).
061200     GO TO 150-DEMAND-READ-LOOP.
061300 150-LOAD-DEMAND-EXIT.
061400     IF DEMAND-COUNT > 1
061500         CALL 'MRPSEQ' USING DEMAND-COUNT, DEMAND-TABLE.
061600     EXIT.
061700
061800*----------------------------------------------------------------
061900*    160 - CLOSE THE SEVEN INPUT MASTERS.                       *
062000*----------------------------------------------------------------
062100 160-CLOSE-INPUT-FILES.
062200     CLOSE ITEMS-FILE DEMAND-FILE BOM-FILE ROUTING-FILE
062300           RESROUTE-FILE SUPMAST-FILE SUPPLIES-FILE.
062400 160-CLOSE-INPUT-FILES-EXIT.
062500     EXIT.
062600
062700*----------------------------------------------------------------
062800*    200 - INVENTORY INITIALIZATION.  SUPPLIES-FILE WAS ALREADY *
062900*    OPENED BY 020; READ HERE SO THE OTHER LOAD PARAGRAPHS' I/O *
063000*    ORDER MATCHES THE JOB'S ORIGINAL SEQUENTIAL FILE LAYOUT.   *
063100*----------------------------------------------------------------
063200 200-INIT-INVENTORY.
063300     MOVE 'N' TO WS-EOF-SW.
063400 200-SUPPLIES-READ-LOOP.
063500     READ SUPPLIES-FILE INTO WS-SUPPLIES-REC
063600         AT END
063700             SET WS-AT-EOF TO TRUE
063800             GO TO 200-INIT-INVENTORY-EXIT.
063900     ADD 1 TO SP-SUPPLIES-COUNT.
064000     SET SP-NDX TO SP-SUPPLIES-COUNT.
064100     MOVE WS-ITEM-ID TO SP-ITEM-ID(SP-NDX).
064200     COMPUTE SP-INITIAL-ONHAND(SP-NDX) =
064300             WS-FG-QTY + WS-REWORK-QTY.
064400     MOVE WS-WIP-QTY      TO SP-INITIAL-WIP(SP-NDX).
064500     MOVE WS-SUPPLIER-QTY TO SP-INITIAL-SUPPLIER(SP-NDX).
064600     COMPUTE SP-TRANSIENT-STOCK(SP-NDX) =
064700             SP-INITIAL-ONHAND(SP-NDX) + SP-INITIAL-WIP(SP-NDX)
064800           + SP-INITIAL-SUPPLIER(SP-NDX).
064900     GO TO 200-SUPPLIES-READ-LOOP.
065000 200-INIT-INVENTORY-EXIT.
065100     EXIT.
065200
065300*----------------------------------------------------------------
065400*    300 - CAPACITY INITIALIZATION - BUILD THE DATE LIST, THEN  *
065500*    SEED EVERY RESOURCE'S AND SUPPLIER-ITEM PAIR'S DAILY       *
065600*    CAPACITY OVER THE WHOLE WINDOW.                            *
065700*----------------------------------------------------------------
065800 300-INIT-CAPACITY.
065900     PERFORM 310-BUILD-DATE-LIST
066000         THRU 310-BUILD-DATE-LIST-EXIT.
066100     PERFORM 320-INIT-RESOURCE-CAPACITY
066200         THRU 320-INIT-RESOURCE-CAPACITY-EXIT.
066300     PERFORM 330-INIT-SUPPLIER-CAPACITY
066400         THRU 330-INIT-SUPPLIER-CAPACITY-EXIT.
066500 300-INIT-CAPACITY-EXIT.
066600     EXIT.
066700
066800 310-BUILD-DATE-LIST.
066900     MOVE ZERO TO DL-DATE-COUNT.
067000     SET DL-NDX TO 1.
067100 310-BUILD-LOOP.
067200     IF DL-NDX > RC-DATE-LIST-DAYS
067300         GO TO 310-BUILD-DATE-LIST-EXIT.
067400     COMPUTE WS-WORK-DAYNO = RC-START-DAYNO + DL-NDX - 1.
067500     CALL 'MRPN2D' USING WS-WORK-DAYNO, WS-WORK-CCYY, WS-WORK-MM,
067600                         WS-WORK-DD, WS-WORK-DATE-TEXT.
067700     ADD 1 TO DL-DATE-COUNT.
067800     MOVE WS-WORK-DATE-TEXT TO DL-DATE-TEXT(DL-NDX).
067900     MOVE WS-WORK-DAYNO     TO DL-DAY-NUMBER(DL-NDX).
068000     SET DL-NDX UP BY 1.
068100     GO TO 310-BUILD-LOOP.
068200 310-BUILD-DATE-LIST-EXIT.
068300     EXIT.
068400
068500 320-INIT-RESOURCE-CAPACITY.
068600     IF RS-RESOURCE-COUNT = ZERO
068700         GO TO 320-INIT-RESOURCE-CAPACITY-EXIT.
068800     SET RS-NDX TO 1.
068900 320-RESOURCE-LOOP.
069000     IF RS-NDX > RS-RESOURCE-COUNT
069100         GO TO 320-INIT-RESOURCE-CAPACITY-EXIT.
069200     SET DL-NDX TO 1.
069300 320-DATE-LOOP.
069400     IF DL-NDX > DL-DATE-COUNT
069500         SET RS-NDX UP BY 1
069600         GO TO 320-RESOURCE-LOOP.
069700     MOVE RS-DAILY-HRS-SAVE(RS-NDX) TO
069800                          RS-CAP-HOURS(RS-NDX, DL-NDX).
069900     SET DL-NDX UP BY 1.
070000     GO TO 320-DATE-LOOP.
070100 320-INIT-RESOURCE-CAPACITY-EXIT.
070200     EXIT.
070300
070400 330-INIT-SUPPLIER-CAPACITY.
070500     IF SU-SUPPLIER-COUNT = ZERO
070600         GO TO 330-INIT-SUPPLIER-CAPACITY-EXIT.
070700     SET SU-NDX TO 1.
070800 330-SUPPLIER-LOOP.
070900     IF SU-NDX > SU-SUPPLIER-COUNT
071000         GO TO 330-INIT-SUPPLIER-CAPACITY-EXIT.
071100     SET DL-NDX TO 1.
071200 330-DATE-LOOP.
071300     IF DL-NDX > DL-DATE-COUNT
071400         SET SU-NDX UP BY 1
071500         GO TO 330-SUPPLIER-LOOP.
071600     MOVE SU-DAILY-CAP-SAVE(SU-NDX) TO
071700                          SU-CAP-QTY(SU-NDX, DL-NDX).
071800     SET DL-NDX UP BY 1.
071900     GO TO 330-DATE-LOOP.
072000 330-INIT-SUPPLIER-CAPACITY-EXIT.
072100     EXIT.
072200
072300*----------------------------------------------------------------
072400*    400 - DRIVE THE DEMAND SCHEDULE, ONE ORDER AT A TIME, IN   *
072500*    (PRIORITY, DUE-DATE) SEQUENCE, THROUGH MRPRSLV.            *
072600*----------------------------------------------------------------
072700 400-PROCESS-DEMAND.
072800     IF DEMAND-COUNT = ZERO
072900         GO TO 400-PROCESS-DEMAND-EXIT.
073000     SET DM-NDX TO 1.
073100 400-DEMAND-LOOP.
073200     IF DM-NDX > DEMAND-COUNT
073300         GO TO 400-PROCESS-DEMAND-EXIT.
073400     ADD 1 TO TRACE-HEADER-COUNT.
073500     MOVE DMD-SCHEDULE-NO(DM-NDX) TO TRCH-SCHEDULE-NO
073600                                     (TRACE-HEADER-COUNT).
073700     MOVE DMD-ITEM-ID(DM-NDX)     TO TRCH-ITEM-ID
073800                                     (TRACE-HEADER-COUNT).
073900     MOVE DMD-QTY(DM-NDX)         TO TRCH-DEMAND-QTY
074000                                     (TRACE-HEADER-COUNT).
074100     ADD 1 TO TRACE-STEP-COUNT.
074200     MOVE TRACE-STEP-COUNT TO TRCH-FIRST-STEP-SUB
074300                              (TRACE-HEADER-COUNT).
074400     SUBTRACT 1 FROM TRACE-STEP-COUNT.
074500     CALL 'MRPRSLV' USING RUN-CONTROLS, DATE-LIST-TABLE,
074600          ITEM-TABLE, BOM-TABLE, ROUTING-TABLE, RESOURCE-TABLE,
074700          SUPPLIER-TABLE, SUPPLIES-TABLE, MB-MRP-ITEM-TABLE,
074800          PL-PLANNED-ORDER-TABLE, PLAN-ORDER-COUNT,
074900          TR-TRACE-HEADER-TABLE, TR-TRACE-STEP-TABLE,
075000          TRACE-STEP-COUNT, DMD-ITEM-ID(DM-NDX),
075100          DMD-QTY(DM-NDX), DMD-DUE-DATE(DM-NDX),
075200          DMD-DUE-DAYNO(DM-NDX), TRACE-HEADER-COUNT.
075300     MOVE TRACE-STEP-COUNT TO TRCH-LAST-STEP-SUB
075400                              (TRACE-HEADER-COUNT).
075500     SET DM-NDX UP BY 1.
075600     GO TO 400-DEMAND-LOOP.
075700 400-PROCESS-DEMAND-EXIT.
075800     EXIT.
075900
076000*----------------------------------------------------------------
076100*    900 - INVENTORY ROLL.  ASCENDING DATE ORDER PER ITEM,      *
076200*    RUNNING STOCK STARTS AT ZERO (DAY-1 INFLOWS CARRY THE      *
076300*    OPENING POSITION).                                         *
076400*----------------------------------------------------------------
076500 900-ROLL-INVENTORY.
076600     IF MB-MRP-ITEM-COUNT = ZERO
076700         GO TO 900-ROLL-INVENTORY-EXIT.
076800     SET MB-ITEM-NDX TO 1.
076900 900-ITEM-LOOP.
077000     IF MB-ITEM-NDX > MB-MRP-ITEM-COUNT
077100         GO TO 900-ROLL-INVENTORY-EXIT.
077200     MOVE ZERO TO WS-WORK-DAYNO.
077300     SET MB-DAY-NDX TO 1.
077400 900-DAY-LOOP.
077500     IF MB-DAY-NDX > RC-HORIZON-DAYS + 1
077600         SET MB-ITEM-NDX UP BY 1
077700         GO TO 900-ITEM-LOOP.
077800     MOVE WS-WORK-DAYNO TO MRPD-STARTING(MB-ITEM-NDX, MB-DAY-NDX).
077900     COMPUTE WS-SUB =
078000         WS-WORK-DAYNO + MRPD-IN-ONHAND(MB-ITEM-NDX, MB-DAY-NDX)
078100                       + MRPD-IN-WIP(MB-ITEM-NDX, MB-DAY-NDX)
078200                       + MRPD-IN-SUPPLIER(MB-ITEM-NDX, MB-DAY-NDX)
078300                       + MRPD-IN-FRESH(MB-ITEM-NDX, MB-DAY-NDX)
078400                       - MRPD-OUT-DEP(MB-ITEM-NDX, MB-DAY-NDX)
078500                       - MRPD-OUT-DIRECT(MB-ITEM-NDX, MB-DAY-NDX).
078600     IF WS-SUB NOT < ZERO
078700         MOVE WS-SUB TO MRPD-ENDING(MB-ITEM-NDX, MB-DAY-NDX)
078800         MOVE WS-SUB TO WS-WORK-DAYNO
078900     ELSE
079000         MOVE ZERO TO MRPD-ENDING(MB-ITEM-NDX, MB-DAY-NDX)
079100         MOVE ZERO TO WS-WORK-DAYNO
079200         IF MRPD-SHORTAGE(MB-ITEM-NDX, MB-DAY-NDX) = ZERO
079300             COMPUTE MRPD-SHORTAGE(MB-ITEM-NDX, MB-DAY-NDX) =
079400                     ZERO - WS-SUB.
079500     SET MB-DAY-NDX UP BY 1.
079600     GO TO 900-DAY-LOOP.
079700 900-ROLL-INVENTORY-EXIT.
079800     EXIT.
079900
080000*----------------------------------------------------------------
080100*    950 - SUMMARY COUNTERS.                                    *
080200*----------------------------------------------------------------
080300 950-COMPUTE-SUMMARY.
080400     MOVE ZERO TO SHORTAGE-BUCKET-COUNT.
080500     IF MB-MRP-ITEM-COUNT = ZERO
080600         GO TO 950-COMPUTE-SUMMARY-EXIT.
080700     SET MB-ITEM-NDX TO 1.
080800 950-ITEM-LOOP.
080900     IF MB-ITEM-NDX > MB-MRP-ITEM-COUNT
081000         GO TO 950-COMPUTE-SUMMARY-EXIT.
081100     SET MB-DAY-NDX TO 1.
081200 950-DAY-LOOP.
081300     IF MB-DAY-NDX > RC-HORIZON-DAYS + 1
081400         SET MB-ITEM-NDX UP BY 1
081500         GO TO 950-ITEM-LOOP.
081600     IF MRPD-SHORTAGE(MB-ITEM-NDX, MB-DAY-NDX) > ZERO
081700         ADD 1 TO SHORTAGE-BUCKET-COUNT.
081800     SET MB-DAY-NDX UP BY 1.
081900     GO TO 950-DAY-LOOP.
082000 950-COMPUTE-SUMMARY-EXIT.
082100     EXIT.
082200
082300*----------------------------------------------------------------
082400*    990 - HAND OFF TO THE REPORT WRITER.                       *
082500*----------------------------------------------------------------
082600 990-CALL-REPORT-WRITER.
082700     CALL 'MRPRPT' USING MB-MRP-ITEM-TABLE, RC-HORIZON-DAYS,
082800          PL-PLANNED-ORDER-TABLE, PLAN-ORDER-COUNT,
082900          TR-TRACE-HEADER-TABLE, TR-TRACE-STEP-TABLE,
083000          TRACE-HEADER-COUNT, SHORTAGE-BUCKET-COUNT.
083100 990-CALL-REPORT-WRITER-EXIT.
083200     EXIT.
