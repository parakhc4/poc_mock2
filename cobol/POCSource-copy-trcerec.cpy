000100****************************************************************
000200*  MEMBER   :  POCSource-copy-trcerec                          *
000300*  TITLE    :  DEMAND TRACE TABLE / TRACEOUT PRINT LINES        *
000400*  USED BY  :  MRPRSLV (APPENDS ONE STEP PER RESOLUTION ACTION),*
000500*              MRPRPT (FD TRACEOUT)                             *
000600*----------------------------------------------------------------
000700*  ONE HEADER PER TOP-LEVEL DEMAND, FOLLOWED BY ONE STEP ROW    *
000800*  PER LEVEL OF EXPLOSION/RESOLUTION THAT DEMAND CAUSED - NET   *
000900*  FROM STOCK, MAKE, BUY, OR SHORTAGE.  TRCS-STEP-SEQ IS THE    *
001000*  ORDER STEPS WERE PUSHED ONTO THE RESOLUTION STACK, NOT THE   *
001100*  ORDER THEY WERE POPPED - MRPRSLV RENUMBERS ON THE WAY OUT.   *
001200*  TRCS-REASON CARRIES THE INFEASIBILITY CAUSE ON A SHORTAGE    *
001300*  STEP (MISSING MASTER DATA, RCA LEAD TIME, CAPACITY BOTTLE-   *
001400*  NECK, SUPPLIER CAPACITY) AND IS SPACES ON EVERY OTHER STEP.  *
001500****************************************************************
001600 01  :TAG:-TRACE-HEADER-TABLE.
001700     05  :TAG:-TRACE-HEADER-ENTRY OCCURS 500 TIMES.
001800         10  :TAG:-TRCH-SCHEDULE-NO      PIC X(10).
001900         10  :TAG:-TRCH-ITEM-ID          PIC X(10).
002000         10  :TAG:-TRCH-DEMAND-QTY       PIC 9(07)V99.
002100         10  :TAG:-TRCH-FIRST-STEP-SUB   PIC 9(05) COMP.
002200         10  :TAG:-TRCH-LAST-STEP-SUB    PIC 9(05) COMP.
002300         10  FILLER                      PIC X(20).
002400
002500 01  :TAG:-TRACE-STEP-TABLE.
002600     05  :TAG:-TRACE-STEP-ENTRY OCCURS 2000 TIMES.
002700         10  :TAG:-TRCS-STEP-SEQ         PIC 9(05) COMP.
002800         10  :TAG:-TRCS-LEVEL-NO         PIC 9(03) COMP.
002900         10  :TAG:-TRCS-ITEM-ID          PIC X(10).
003000         10  :TAG:-TRCS-ACTION-CD        PIC X(08).
003100             88  :TAG:-TRCS-IS-STOCK     VALUE 'STOCK   '.
003200             88  :TAG:-TRCS-IS-MAKE      VALUE 'MAKE    '.
003300             88  :TAG:-TRCS-IS-BUY       VALUE 'BUY     '.
003400             88  :TAG:-TRCS-IS-SHORTAGE  VALUE 'SHORTAGE'.
003500         10  :TAG:-TRCS-QTY              PIC 9(07)V99.
003600         10  :TAG:-TRCS-ORDER-ID         PIC X(30).
003700         10  :TAG:-TRCS-REASON           PIC X(45).
003800         10  FILLER                      PIC X(10).
003900
004000 01  :TAG:-TRACEOUT-HDR-LINE.
004100     05  FILLER                     PIC X(10) VALUE 'DEMAND '.
004200     05  :TAG:-TH-SCHEDULE-NO       PIC X(10).
004300     05  FILLER                     PIC X(02) VALUE SPACE.
004400     05  :TAG:-TH-ITEM-ID           PIC X(10).
004500     05  FILLER                     PIC X(02) VALUE SPACE.
004600     05  :TAG:-TH-DEMAND-QTY        PIC ZZZ,ZZ9.99.
004700     05  FILLER                     PIC X(65) VALUE SPACE.
004800
004900 01  :TAG:-TRACEOUT-STP-LINE.
005000     05  FILLER                     PIC X(03) VALUE SPACE.
005100     05  :TAG:-TS-LEVEL-NO          PIC ZZ9.
005200     05  FILLER                     PIC X(01) VALUE SPACE.
005300     05  :TAG:-TS-ITEM-ID           PIC X(10).
005400     05  FILLER                     PIC X(01) VALUE SPACE.
005500     05  :TAG:-TS-ACTION-CD         PIC X(08).
005600     05  FILLER                     PIC X(01) VALUE SPACE.
005700     05  :TAG:-TS-QTY               PIC ZZZ,ZZ9.99.
005800     05  FILLER                     PIC X(01) VALUE SPACE.
005900     05  :TAG:-TS-ORDER-ID          PIC X(30).
006000     05  FILLER                     PIC X(01) VALUE SPACE.
006100     05  :TAG:-TS-REASON            PIC X(45).
006200     05  FILLER                     PIC X(10) VALUE SPACE.
