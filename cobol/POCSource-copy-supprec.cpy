000100****************************************************************
000200*  MEMBER   :  POCSource-copy-supprec                          *
000300*  TITLE    :  SUPPLIES (CURRENT INVENTORY POSITION) LAYOUT    *
000400*  USED BY  :  MRPPLAN (FD SUPPLIES, WS INVENTORY TABLE),       *
000500*              MRPRSLV (STOCK-NETTING / MRP DAY-1 SEED)         *
000600*----------------------------------------------------------------
000700*  ONE ROW PER ITEM'S OPENING INVENTORY POSITION.  SUPP-ONHAND  *
000800*  = FG + REWORK, SUPP-TRANSIENT = ONHAND + WIP + SUPPLIER, THE *
000900*  SHARED POOL THAT STOCK-NETTING DRAWS DOWN ACROSS ALL DEMAND. *
001000****************************************************************
001100 01  :TAG:-SUPPLIES-REC.
001200     05  :TAG:-ITEM-ID              PIC X(10).
001300     05  :TAG:-FG-QTY               PIC 9(07)V99.
001400     05  :TAG:-WIP-QTY              PIC 9(07)V99.
001500     05  :TAG:-SUPPLIER-QTY         PIC 9(07)V99.
001600     05  :TAG:-REWORK-QTY           PIC 9(07)V99.
001700     05  :TAG:-INITIAL-ONHAND       PIC 9(09)V99.
001800     05  :TAG:-INITIAL-WIP          PIC 9(09)V99.
001900     05  :TAG:-INITIAL-SUPPLIER     PIC 9(09)V99.
002000     05  :TAG:-TRANSIENT-STOCK      PIC 9(09)V99.
002100     05  FILLER                     PIC X(30).
