000100****************************************************************
000200*  PROGRAM  :  MRPRSLV                                          *
000300*  AUTHOR   :  D. W. PROBST                                     *
000400*  INSTALLATION :  MID-STATE FABRICATION - DATA PROCESSING      *
000500*  DATE-WRITTEN :  10/04/1993                                   *
000600*  DATE-COMPILED:                                                *
000700*  SECURITY :  UNCLASSIFIED - INTERNAL PLANNING USE ONLY        *
000800*----------------------------------------------------------------
000900*  DEMAND RESOLUTION ENGINE - CALLED ONCE PER DEMAND ORDER BY    *
001000*  MRPPLAN 400-PROCESS-DEMAND.  NETS THE ORDER AGAINST ON-HAND/  *
001100*  WIP/SUPPLIER STOCK, THEN MAKE-OR-BUYS THE REMAINDER, THEN     *
001200*  EXPLODES THE BILL OF MATERIAL FOR ANY NEW PRODUCTION ORDER.   *
001300*  THIS IS A "PROCESS ONE PART, DISCOVER MORE WORK" ENGINE, THE  *
001400*  SAME SHAPE AS THE OLD DDTB6CB REORDER-POINT MODULE, BUT A     *
001500*  SINGLE DEMAND CAN NOW FAN OUT MANY LEVELS OF COMPONENTS, SO   *
001600*  IT IS DRIVEN OFF AN EXPLICIT LIFO REQUIREMENT STACK (WK-STACK)*
001700*  INSTEAD OF DDTB6CB'S ONE-LEVEL PART LOOKUP - EACH STACK POP   *
001800*  DOES THE SAME WORK DDTB6CB DID FOR ONE PART, AND MAY PUSH     *
001900*  MORE COMPONENT REQUIREMENTS BACK ON BEFORE IT RETURNS.        *
002000*----------------------------------------------------------------
002100*  CHANGE LOG                                                    *
002200*  DATE       BY   TICKET    DESCRIPTION                         *
002300*  10/04/93   DWP  DP-0903   ORIGINAL WRITE-UP, REPLACING THE     *
002400*                            REORDER-POINT LOGIC OF DDTB6CB.      *
002500*  03/22/94   DWP  DP-0921   ADDED CONSTRAINED-CAPACITY PATH AND  *
002600*                            BUILD-AHEAD LOOKBACK.                *
002700*  09/14/94   DWP  DP-0935   ADDED SUPPLIER-SPLIT PURCHASE PATH   *
002800*                            WITH CAPACITY LOOKBACK.              *
002900*  07/19/95   HGB  DP-0977   HONORS RC-BUILD-AHEAD-SW FROM        *
003000*                            MRPPLAN'S RUN-CONTROLS.              *
003100*  08/30/98   HGB  Y2K-0033  Y2K READINESS REVIEW - ALL DATE      *
003200*                            ARITHMETIC RUNS THROUGH MRPD2N/      *
003300*                            MRPN2D DAY NUMBERS, NO 2-DIGIT YEAR  *
003400*                            COMPARISON ANYWHERE IN THIS MODULE.  *
003500*  11/14/03   RTM  DP-1102   FIXED 800-PURCHASE-SPLIT - TARGET    *
003600*                            QTY WAS BEING RECOMPUTED OFF THE     *
003700*                            SHRINKING BALANCE INSTEAD OF THE     *
003800*                            ORIGINAL UNMET QTY PER SUPPLIER.     *
003900*  02/11/09   RTM  DP-1149   950-CREATE-PLANNED-ORDER WAS         *
004000*                            STAMPING THE LAST SUPPLIER TOUCHED   *
004100*                            BY 800-PURCHASE-SPLIT ONTO 880'S     *
004200*                            UNKNOWN-SUPPLIER REMAINDER ORDERS.   *
004300*                            ADDED WK-HAVE-SUPPLIER-SW SO 880     *
004400*                            NOW GETS SUPPLIER-NAME = 'UNKNOWN'.  *
004500*  05/06/09   RTM  DP-1151   950'S PURCHASE ORDER-ID STRING WAS   *
004600*                            NEVER USING THE SUPPLIER-EMBEDDED    *
004700*                            FORMAT - BRANCHED ON WK-HAVE-        *
004800*                            SUPPLIER SO A MATCHED SUPPLIER ROW   *
004900*                            GETS "PUR-ITEM-SUPPLIER-NNNN".       *
005000*  06/18/09   RTM  DP-1156   870-FIT-SUPPLIER-CAPACITY REQUIRED   *
005100*                            ONE DAY TO HOLD THE WHOLE SUPPLIER   *
005200*                            SHARE OR IT GAVE UP ON THAT SUPPLIER *
005300*                            ENTIRELY.  REWRITTEN TO TAKE PARTIAL *
005400*                            AMOUNTS DAY BY DAY (870-TAKE-        *
005500*                            PARTIAL-DAY) SO A SUPPLIER'S SHARE   *
005600*                            CAN BE FILLED BY SEVERAL SMALLER     *
005700*                            ORDERS ACROSS THE LOOKBACK WINDOW.   *
005800*  08/03/09   RTM  DP-1161   TRACE STEPS GAVE NO REASON FOR A     *
005900*                            SHORTAGE - ADDED TRCS-REASON TO THE  *
006000*                            TRACE COPYBOOK AND WK-STEP-REASON    *
006100*                            HERE SO MISSING-MASTER, RCA LEAD-    *
006200*                            TIME, CAPACITY-BOTTLENECK, AND       *
006300*                            SUPPLIER-CAPACITY SHORTAGES EACH GET *
006400*                            THEIR OWN WORDING.  ALSO SPLIT 800   *
006500*                            SO A SUPPLIER-CAPACITY REMAINDER NO  *
006600*                            LONGER FALLS THROUGH TO THE UNKNOWN- *
006700*                            SUPPLIER ORDER (NEW PARA 890).       *
006800*  09/22/09   RTM  DP-1163   870 WAS ANCHORING THE LOOKBACK ON    *
006900*                            THE RCA REQUIRED-START DAY AND       *
007000*                            TREATING THE CAPACITY DAY FOUND AS   *
007100*                            THE ORDER START - BOTH BACKWARDS.    *
007200*                            NOW ANCHORS ON THE DUE DATE, TREATS  *
007300*                            THE DAY FOUND AS THE FINISH, AND     *
007400*                            BACKS THE START OFF IT USING THE     *
007500*                            SUPPLIER'S OWN LEAD-TIME-DAYS (NEW   *
007600*                            PARA 475) INSTEAD OF THE ITEM        *
007700*                            MASTER'S BUY LEAD TIME.  ALSO GATES  *
007800*                            THE 15-DAY LOOKBACK ON THE RUN'S     *
007900*                            BUILD-AHEAD SWITCH THE SAME WAY 620  *
008000*                            ALREADY DOES - DUE DATE ONLY WHEN    *
008100*                            BUILD-AHEAD IS OFF.                  *
008200*  09/22/09   RTM  DP-1164   WK-MISC-FIELDS ROW SUBSCRIPTS AND     *
008300*                            FOUND SWITCH SPLIT OUT TO STANDALONE *
008400*                            77-LEVELS PER THE SHOP'S SCRATCH-    *
008500*                            FIELD HABIT.                         *
008600****************************************************************
008700 IDENTIFICATION DIVISION.
008800 PROGRAM-ID.    MRPRSLV.
008900 AUTHOR.        D. W. PROBST.
009000 INSTALLATION.  MID-STATE FABRICATION - DATA PROCESSING.
009100 DATE-WRITTEN.  10/04/1993.
009200 DATE-COMPILED.
009300 SECURITY.      UNCLASSIFIED - INTERNAL PLANNING USE ONLY.
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600 SOURCE-COMPUTER. IBM-370.
009700 OBJECT-COMPUTER. IBM-370.
009800 SPECIAL-NAMES.
009900     C01 IS TOP-OF-FORM.
010000 DATA DIVISION.
010100 WORKING-STORAGE SECTION.
010200*----------------------------------------------------------------
010300*    LIFO REQUIREMENT STACK - ONE ENTRY PER PENDING REQUIREMENT.*
010400*----------------------------------------------------------------
010500 01  WK-STACK-TOP              PIC 9(05) COMP VALUE ZERO.
010600 01  WK-STACK-TABLE.
010700     05  WK-STACK-ENTRY OCCURS 1000 TIMES
010800                        INDEXED BY WK-STK-NDX.
010900         10  WK-STK-ITEM-ID        PIC X(10).
011000         10  WK-STK-QTY            PIC 9(09)V99.
011100         10  WK-STK-DUE-DATE       PIC X(10).
011200         10  WK-STK-DUE-DAYNO      PIC S9(09) COMP-3.
011300         10  WK-STK-DEMAND-KIND    PIC X(01).
011400             88  WK-STK-IS-DIRECT  VALUE 'D'.
011500             88  WK-STK-IS-DEPEND  VALUE 'P'.
011600         10  WK-STK-LEVEL-NO       PIC 9(03) COMP.
011700         10  WK-STK-HDR-SUB        PIC 9(05) COMP.
011800 01  WK-STACK-DUMP-VIEW REDEFINES WK-STACK-TABLE.
011900     05  FILLER OCCURS 1000 TIMES  PIC X(37).
012000
012100*----------------------------------------------------------------
012200*    CURRENT-REQUIREMENT WORK FIELDS - REFRESHED ON EVERY POP.  *
012300*----------------------------------------------------------------
012400 01  WK-CURRENT-REQUIREMENT.
012500     05  WK-CR-ITEM-ID         PIC X(10).
012600     05  WK-CR-QTY             PIC 9(09)V99.
012700     05  WK-CR-DUE-DATE        PIC X(10).
012800     05  WK-CR-DUE-DAYNO       PIC S9(09) COMP-3.
012900     05  WK-CR-DEMAND-KIND     PIC X(01).
013000         88  WK-CR-IS-DIRECT   VALUE 'D'.
013100         88  WK-CR-IS-DEPEND   VALUE 'P'.
013200     05  WK-CR-LEVEL-NO        PIC 9(03) COMP.
013300     05  WK-CR-HDR-SUB         PIC 9(05) COMP.
013400 01  WK-CR-DUMP-VIEW REDEFINES WK-CURRENT-REQUIREMENT PIC X(37).
013500
013600 01  WK-RESOLVE-FIELDS.
013700     05  WK-UNMET              PIC 9(09)V99.
013800     05  WK-STOCK-TAKE         PIC 9(09)V99.
013900     05  WK-BASE-SECONDS       PIC 9(09)V99.
014000     05  WK-NEEDED-HOURS       PIC 9(09)V99.
014100     05  WK-LEAD-DAYS          PIC 9(05) COMP.
014200     05  WK-REQ-START-DAYNO    PIC S9(09) COMP.
014300     05  WK-REQ-START-TEXT     PIC X(10).
014400     05  WK-REQ-START-CCYY     PIC 9(04).
014500     05  WK-REQ-START-MM       PIC 9(02).
014600     05  WK-REQ-START-DD       PIC 9(02).
014700     05  WK-FINISH-DAYNO       PIC S9(09) COMP.
014800     05  WK-FINISH-TEXT        PIC X(10).
014900     05  WK-FINISH-CCYY        PIC 9(04).
015000     05  WK-FINISH-MM          PIC 9(02).
015100     05  WK-FINISH-DD          PIC 9(02).
015200
015300 01  WK-ITEM-MASTER-LOOKUP.
015400     05  WK-IM-FOUND-SW        PIC X(01).
015500         88  WK-IM-FOUND       VALUE 'Y'.
015600         88  WK-IM-NOT-FOUND   VALUE 'N'.
015700     05  WK-IM-MAKE-BUY-CODE   PIC X(04).
015800         88  WK-IM-IS-MAKE     VALUE 'MAKE' 'Make' 'make'.
015900     05  WK-IM-LEAD-MAKE-SEC   PIC 9(07).
016000     05  WK-IM-LEAD-BUY-DAYS   PIC 9(03).
016100
016200 01  WK-ROUTING-LOOKUP.
016300     05  WK-RT-FOUND-SW        PIC X(01).
016400         88  WK-RT-FOUND       VALUE 'Y'.
016500         88  WK-RT-NOT-FOUND   VALUE 'N'.
016600     05  WK-RT-CYCLE-TIME-SEC  PIC 9(07)V99.
016700
016800 01  WK-RESOURCE-LOOKUP.
016900     05  WK-RS-FOUND-SW        PIC X(01).
017000         88  WK-RS-FOUND       VALUE 'Y'.
017100         88  WK-RS-NOT-FOUND   VALUE 'N'.
017200     05  WK-RS-ROW-NDX         PIC 9(05) COMP.
017300
017400 01  WK-FEASIBLE-SW            PIC X(01).
017500     88  WK-IS-FEASIBLE        VALUE 'Y'.
017600     88  WK-NOT-FEASIBLE       VALUE 'N'.
017700
017800 01  WK-PURCHASE-FIELDS.
017900     05  WK-SM-MATCH-COUNT     PIC 9(05) COMP VALUE ZERO.
018000     05  WK-SM-MATCH-ENTRY OCCURS 50 TIMES
018100                          INDEXED BY WK-SM-NDX.
018200         10  WK-SM-ROW-NDX         PIC 9(05) COMP.
018300         10  WK-SM-DONE-SW         PIC X(01).
018400             88  WK-SM-DONE        VALUE 'Y'.
018500             88  WK-SM-PENDING     VALUE 'N'.
018600     05  WK-PICK-NDX           PIC 9(05) COMP.
018700     05  WK-PICK-SHARE         PIC 9V9(04).
018800     05  WK-TARGET-QTY         PIC 9(09)V99.
018900     05  WK-TAKE-QTY           PIC 9(09)V99.
019000     05  WK-CAP-NDX            PIC S9(09) COMP.
019100     05  WK-LOOKBACK-CTR       PIC 9(03) COMP.
019200     05  WK-LOOKBACK-LIMIT     PIC 9(03) COMP.
019300     05  WK-HAVE-SUPPLIER-SW   PIC X(01).
019400         88  WK-HAVE-SUPPLIER  VALUE 'Y'.
019500         88  WK-NO-SUPPLIER    VALUE 'N'.
019600     05  WK-RCA-BASE-DAYNO     PIC S9(09) COMP.
019700     05  WK-REMAIN-QTY         PIC 9(09)V99.
019800     05  WK-DAY-TAKE-QTY       PIC 9(09)V99.
019900 01  WK-PURCHASE-DUMP-VIEW REDEFINES WK-PURCHASE-FIELDS
020000                                     PIC X(316).
020100
020200 01  WK-STEP-FIELDS.
020300     05  WK-STEP-ACTION-CD     PIC X(08).
020400     05  WK-STEP-ORDER-ID      PIC X(30).
020500     05  WK-STEP-QTY           PIC 9(07)V99.
020600     05  WK-STEP-REASON        PIC X(45).
020700
020800*----------------------------------------------------------------
020900*    SCRATCH SUBSCRIPTS/SWITCHES - STANDALONE 77-LEVELS PER     *
021000*    SHOP HABIT (SEE WRKSFINL SUB1/SUB2, THIS SHOP'S SCRATCH-   *
021100*    SUBSCRIPT CONVENTION - MRPRSLV INHERITS ITS DATE MATH).    *
021200*----------------------------------------------------------------
021300 77  WK-ITEM-ROW-NDX           PIC 9(05) COMP.                     DP-1164
021400 77  WK-DAY-ROW-NDX            PIC 9(05) COMP.                     DP-1164
021500 77  WK-FOUND-SW               PIC X(01).                          DP-1164
021600     88  WK-ROW-FOUND          VALUE 'Y'.                          DP-1164
021700     88  WK-ROW-NOT-FOUND      VALUE 'N'.                          DP-1164
021800 77  WK-ORDER-SEQ-EDIT         PIC 9(04).                          DP-1164
021900 77  WK-CHILD-QTY              PIC 9(09)V99.                       DP-1164
022000
022100 01  LK2-ITEM-ID               PIC X(10).
022200 01  LK2-QTY                   PIC 9(07)V99.
022300 01  LK2-DUE-DATE              PIC X(10).
022400 01  LK2-DUE-DAYNO             PIC S9(09) COMP-3.
022500 01  LK2-TRACE-HDR-SUB         PIC 9(05) COMP.
022600
022700 LINKAGE SECTION.
022800 01  LK-RUN-CONTROLS.
022900     05  LK-RC-HORIZON-DAYS    PIC 9(03).
023000     05  LK-RC-DATE-LIST-DAYS  PIC 9(03) COMP.
023100     05  LK-RC-START-CCYY      PIC 9(04).
023200     05  LK-RC-START-MM        PIC 9(02).
023300     05  LK-RC-START-DD        PIC 9(02).
023400     05  LK-RC-START-DAYNO     PIC S9(09) COMP.
023500     05  LK-RC-IS-CONSTRAINED-SW  PIC X(01).
023600         88  LK-RC-IS-CONSTRAINED  VALUE 'Y'.
023700         88  LK-RC-UNCONSTRAINED   VALUE 'N'.
023800     05  LK-RC-BUILD-AHEAD-SW  PIC X(01).
023900         88  LK-RC-BUILD-AHEAD-ON  VALUE 'Y'.
024000         88  LK-RC-BUILD-AHEAD-OFF VALUE 'N'.
024100
024200 01  LK-DATE-LIST-TABLE.
024300     05  LK-DL-DATE-COUNT      PIC 9(03) COMP.
024400     05  LK-DL-DATE-ENTRY OCCURS 200 TIMES
024500                          INDEXED BY LK-DL-NDX.
024600         10  LK-DL-DATE-TEXT       PIC X(10).
024700         10  LK-DL-DAY-NUMBER      PIC S9(09) COMP.
024800
024900 01  LK-ITEM-TABLE.
025000     05  LK-IT-ITEM-COUNT      PIC 9(05) COMP.
025100     05  LK-IT-ITEM-ENTRY OCCURS 500 TIMES
025200                          INDEXED BY LK-IT-NDX.
025300         10  LK-IT-ITEM-ID         PIC X(10).
025400         10  LK-IT-MAKE-BUY-CODE   PIC X(04).
025500             88  LK-IT-IS-MAKE     VALUE 'MAKE' 'Make' 'make'.
025600         10  LK-IT-LEAD-TIME-MAKE-SEC PIC 9(07).
025700         10  LK-IT-LEAD-TIME-BUY-DAYS PIC 9(03).
025800
025900 01  LK-BOM-TABLE.
026000     05  LK-BM-BOM-COUNT       PIC 9(05) COMP.
026100     05  LK-BM-BOM-ENTRY OCCURS 2000 TIMES
026200                         INDEXED BY LK-BM-NDX.
026300         10  LK-BM-PARENT-ID       PIC X(10).
026400         10  LK-BM-CHILD-ID        PIC X(10).
026500         10  LK-BM-QTY-PER         PIC 9(05)V99.
026600
026700 01  LK-ROUTING-TABLE.
026800     05  LK-RT-ROUTING-COUNT   PIC 9(05) COMP.
026900     05  LK-RT-ROUTING-ENTRY OCCURS 500 TIMES
027000                             INDEXED BY LK-RT-NDX.
027100         10  LK-RT-ITEM-ID         PIC X(10).
027200         10  LK-RT-CYCLE-TIME-SEC  PIC 9(07)V99.
027300
027400 01  LK-RESOURCE-TABLE.
027500     05  LK-RS-RESOURCE-COUNT  PIC 9(05) COMP.
027600     05  LK-RS-RESOURCE-ENTRY OCCURS 300 TIMES
027700                              INDEXED BY LK-RS-NDX.
027800         10  LK-RS-ITEM-ID         PIC X(10).
027900         10  LK-RS-RESOURCE-ID     PIC X(10).
028000         10  LK-RS-CAP-CONSUMED-PER PIC 9(05)V99.
028100         10  LK-RS-DAILY-HRS-SAVE  PIC S9(07)V99 COMP-3.
028200         10  LK-RS-CAP-HOURS OCCURS 200 TIMES
028300                            PIC S9(07)V99 COMP-3.
028400
028500 01  LK-SUPPLIER-TABLE.
028600     05  LK-SU-SUPPLIER-COUNT  PIC 9(05) COMP.
028700     05  LK-SU-SUPPLIER-ENTRY OCCURS 500 TIMES
028800                              INDEXED BY LK-SU-NDX.
028900         10  LK-SU-SUPPLIER-ID     PIC X(10).
029000         10  LK-SU-SUPPLIER-NAME   PIC X(20).
029100         10  LK-SU-ITEM-ID         PIC X(10).
029200         10  LK-SU-SHARE-PERCENT   PIC 9V9(04).
029300         10  LK-SU-LEAD-TIME-DAYS  PIC 9(03).
029400         10  LK-SU-DAILY-CAP-SAVE  PIC S9(09)V99 COMP-3.
029500         10  LK-SU-CAP-QTY OCCURS 200 TIMES
029600                          PIC S9(09)V99 COMP-3.
029700
029800 01  LK-SUPPLIES-TABLE.
029900     05  LK-SP-SUPPLIES-COUNT  PIC 9(05) COMP.
030000     05  LK-SP-SUPPLIES-ENTRY OCCURS 500 TIMES
030100                              INDEXED BY LK-SP-NDX.
030200         10  LK-SP-ITEM-ID         PIC X(10).
030300         10  LK-SP-INITIAL-ONHAND  PIC 9(09)V99.
030400         10  LK-SP-INITIAL-WIP     PIC 9(09)V99.
030500         10  LK-SP-INITIAL-SUPPLIER PIC 9(09)V99.
030600         10  LK-SP-TRANSIENT-STOCK PIC 9(09)V99.
030700
030800 COPY POCSource-copy-mrpbrec REPLACING ==:TAG:== BY ==LKMB==.
030900 COPY POCSource-copy-planrec REPLACING ==:TAG:== BY ==LKPL==.
031000 01  LK-PLAN-ORDER-COUNT       PIC 9(05) COMP.
031100 COPY POCSource-copy-trcerec REPLACING ==:TAG:== BY ==LKTR==.
031200 01  LK-TRACE-STEP-COUNT       PIC 9(05) COMP.
031300
031400 PROCEDURE DIVISION USING LK-RUN-CONTROLS, LK-DATE-LIST-TABLE,
031500     LK-ITEM-TABLE, LK-BOM-TABLE, LK-ROUTING-TABLE,
031600     LK-RESOURCE-TABLE, LK-SUPPLIER-TABLE, LK-SUPPLIES-TABLE,
031700     LKMB-MRP-ITEM-TABLE, LKPL-PLANNED-ORDER-TABLE,
031800     LK-PLAN-ORDER-COUNT, LKTR-TRACE-HEADER-TABLE,
031900     LKTR-TRACE-STEP-TABLE, LK-TRACE-STEP-COUNT, LK2-ITEM-ID,
032000     LK2-QTY, LK2-DUE-DATE, LK2-DUE-DAYNO, LK2-TRACE-HDR-SUB.
032100*----------------------------------------------------------------
032200*    000 - ENTRY POINT.  PUSH THE ORIGINAL DIRECT DEMAND AND    *
032300*    DRAIN THE STACK DEPTH-FIRST, THE SAME AS resolve() WOULD   *
032400*    RECURSE IN THE ORIGINAL DESIGN.                            *
032500*----------------------------------------------------------------
032600 000-RESOLVE-ONE-ORDER.
032700     MOVE ZERO TO WK-STACK-TOP.
032800     SET WK-STK-NDX TO 1.
032900     MOVE LK2-ITEM-ID     TO WK-STK-ITEM-ID(WK-STK-NDX).
033000     MOVE LK2-QTY         TO WK-STK-QTY(WK-STK-NDX).
033100     MOVE LK2-DUE-DATE    TO WK-STK-DUE-DATE(WK-STK-NDX).
033200     MOVE LK2-DUE-DAYNO   TO WK-STK-DUE-DAYNO(WK-STK-NDX).
033300     SET WK-STK-IS-DIRECT(WK-STK-NDX) TO TRUE.
033400     MOVE ZERO            TO WK-STK-LEVEL-NO(WK-STK-NDX).
033500     MOVE LK2-TRACE-HDR-SUB TO WK-STK-HDR-SUB(WK-STK-NDX).
033600     MOVE 1 TO WK-STACK-TOP.
033700     PERFORM 050-DRAIN-STACK THRU 050-DRAIN-STACK-EXIT.
033800 000-RESOLVE-ONE-ORDER-EXIT.
033900     GOBACK.
034000
034100*----------------------------------------------------------------
034200*    050 - POP AND RESOLVE UNTIL THE STACK IS EMPTY.            *
034300*----------------------------------------------------------------
034400 050-DRAIN-STACK.
034500     IF WK-STACK-TOP = ZERO
034600         GO TO 050-DRAIN-STACK-EXIT.
034700     SET WK-STK-NDX TO WK-STACK-TOP.
034800     MOVE WK-STK-ITEM-ID(WK-STK-NDX)   TO WK-CR-ITEM-ID.
034900     MOVE WK-STK-QTY(WK-STK-NDX)       TO WK-CR-QTY.
035000     MOVE WK-STK-DUE-DATE(WK-STK-NDX)  TO WK-CR-DUE-DATE.
035100     MOVE WK-STK-DUE-DAYNO(WK-STK-NDX) TO WK-CR-DUE-DAYNO.
035200     MOVE WK-STK-DEMAND-KIND(WK-STK-NDX) TO WK-CR-DEMAND-KIND.
035300     MOVE WK-STK-LEVEL-NO(WK-STK-NDX)  TO WK-CR-LEVEL-NO.
035400     MOVE WK-STK-HDR-SUB(WK-STK-NDX)   TO WK-CR-HDR-SUB.
035500     SUBTRACT 1 FROM WK-STACK-TOP.
035600     PERFORM 060-RESOLVE-CURRENT THRU 060-RESOLVE-CURRENT-EXIT.
035700     GO TO 050-DRAIN-STACK.
035800 050-DRAIN-STACK-EXIT.
035900     EXIT.
036000
036100*----------------------------------------------------------------
036200*    060 - RESOLVE ONE POPPED REQUIREMENT.                      *
036300*----------------------------------------------------------------
036400 060-RESOLVE-CURRENT.
036500     PERFORM 100-ENSURE-MRP-PLAN THRU 100-ENSURE-MRP-PLAN-EXIT.
036600     PERFORM 200-POST-OUTFLOW THRU 200-POST-OUTFLOW-EXIT.
036700     PERFORM 110-FIND-ITEM-MASTER THRU 110-FIND-ITEM-MASTER-EXIT.
036800     IF WK-IM-NOT-FOUND
036900         MOVE 'SHORTAGE' TO WK-STEP-ACTION-CD
037000         MOVE WK-CR-QTY TO WK-STEP-QTY
037100         MOVE SPACE TO WK-STEP-ORDER-ID
037200         MOVE 'Infeasible / Missing Master Data' TO
037300             WK-STEP-REASON
037400         PERFORM 925-RECORD-STEP THRU 925-RECORD-STEP-EXIT
037500         GO TO 060-RESOLVE-CURRENT-EXIT.
037600     MOVE WK-CR-QTY TO WK-UNMET.
037700     PERFORM 300-STOCK-NETTING THRU 300-STOCK-NETTING-EXIT.
037800     IF WK-UNMET = ZERO
037900         GO TO 060-RESOLVE-CURRENT-EXIT.
038000     PERFORM 450-LEAD-TIME-CALC THRU 450-LEAD-TIME-CALC-EXIT.
038100     PERFORM 500-RCA-FEASIBILITY THRU 500-RCA-FEASIBILITY-EXIT.
038200     IF WK-NOT-FEASIBLE
038300         GO TO 060-RESOLVE-CURRENT-EXIT.
038400     IF WK-IM-IS-MAKE
038500         PERFORM 600-PRODUCTION-PATH THRU 600-PRODUCTION-PATH-EXIT
038600     ELSE
038700         PERFORM 800-PURCHASE-SPLIT THRU 800-PURCHASE-SPLIT-EXIT.
038800 060-RESOLVE-CURRENT-EXIT.
038900     EXIT.
039000
039100*----------------------------------------------------------------
039200*    100 - ENSURE AN MRP PLAN ROW EXISTS FOR THE ITEM.  IF NEW, *
039300*    SEED DAY 1 WITH INITIAL ON-HAND/WIP/SUPPLIER INFLOWS.      *
039400*----------------------------------------------------------------
039500 100-ENSURE-MRP-PLAN.
039600     SET WK-ROW-NOT-FOUND TO TRUE.
039700     IF LKMB-MRP-ITEM-COUNT = ZERO
039800         GO TO 100-CREATE-ROW.
039900     SET LKMB-ITEM-NDX TO 1.
040000 100-SEARCH-LOOP.
040100     IF LKMB-ITEM-NDX > LKMB-MRP-ITEM-COUNT
040200         GO TO 100-CREATE-ROW.
040300     IF LKMB-MRPI-ITEM-ID(LKMB-ITEM-NDX) = WK-CR-ITEM-ID
040400         SET WK-ROW-FOUND TO TRUE
040500         SET WK-ITEM-ROW-NDX TO LKMB-ITEM-NDX
040600         GO TO 100-ENSURE-MRP-PLAN-EXIT.
040700     SET LKMB-ITEM-NDX UP BY 1.
040800     GO TO 100-SEARCH-LOOP.
040900 100-CREATE-ROW.
041000     ADD 1 TO LKMB-MRP-ITEM-COUNT.
041100     SET LKMB-ITEM-NDX TO LKMB-MRP-ITEM-COUNT.
041200     SET WK-ITEM-ROW-NDX TO LKMB-MRP-ITEM-COUNT.
041300     MOVE WK-CR-ITEM-ID TO LKMB-MRPI-ITEM-ID(LKMB-ITEM-NDX).
041400     SET LKMB-MRPI-ROW-USED(LKMB-ITEM-NDX) TO TRUE.
041500     MOVE ZERO TO LKMB-MRPI-ITEM-SHORTAGE(LKMB-ITEM-NDX).
041600     SET LKMB-DAY-NDX TO 1.
041700 100-SEED-DAY-LOOP.
041800     IF LKMB-DAY-NDX > LK-RC-HORIZON-DAYS + 1
041900         GO TO 100-FIND-SUPPLIES-ROW.
042000     MOVE LK-DL-DATE-TEXT(LKMB-DAY-NDX) TO
042100         LKMB-MRPD-DATE(LKMB-ITEM-NDX, LKMB-DAY-NDX).
042200     SET LKMB-MRPD-DAY-IDLE(LKMB-ITEM-NDX, LKMB-DAY-NDX) TO TRUE.
042300     MOVE ZERO TO LKMB-MRPD-STARTING(LKMB-ITEM-NDX, LKMB-DAY-NDX)
042400         LKMB-MRPD-IN-SUPPLIER(LKMB-ITEM-NDX, LKMB-DAY-NDX)
042500         LKMB-MRPD-IN-WIP(LKMB-ITEM-NDX, LKMB-DAY-NDX)
042600         LKMB-MRPD-IN-ONHAND(LKMB-ITEM-NDX, LKMB-DAY-NDX)
042700         LKMB-MRPD-IN-FRESH(LKMB-ITEM-NDX, LKMB-DAY-NDX)
042800         LKMB-MRPD-OUT-DEP(LKMB-ITEM-NDX, LKMB-DAY-NDX)
042900         LKMB-MRPD-OUT-DIRECT(LKMB-ITEM-NDX, LKMB-DAY-NDX)
043000         LKMB-MRPD-ENDING(LKMB-ITEM-NDX, LKMB-DAY-NDX)
043100         LKMB-MRPD-SHORTAGE(LKMB-ITEM-NDX, LKMB-DAY-NDX).
043200     SET LKMB-DAY-NDX UP BY 1.
043300     GO TO 100-SEED-DAY-LOOP.
043400 100-FIND-SUPPLIES-ROW.
043500     IF LK-SP-SUPPLIES-COUNT = ZERO
043600         GO TO 100-ENSURE-MRP-PLAN-EXIT.
043700     SET LK-SP-NDX TO 1.
043800 100-SUPPLIES-LOOP.
043900     IF LK-SP-NDX > LK-SP-SUPPLIES-COUNT
044000         GO TO 100-ENSURE-MRP-PLAN-EXIT.
044100     IF LK-SP-ITEM-ID(LK-SP-NDX) = WK-CR-ITEM-ID
044200         SET LKMB-ITEM-NDX TO WK-ITEM-ROW-NDX
044300         MOVE LK-SP-INITIAL-ONHAND(LK-SP-NDX) TO
044400             LKMB-MRPD-IN-ONHAND(LKMB-ITEM-NDX, 1)
044500         MOVE LK-SP-INITIAL-WIP(LK-SP-NDX) TO
044600             LKMB-MRPD-IN-WIP(LKMB-ITEM-NDX, 1)
044700         MOVE LK-SP-INITIAL-SUPPLIER(LK-SP-NDX) TO
044800             LKMB-MRPD-IN-SUPPLIER(LKMB-ITEM-NDX, 1)
044900         SET LKMB-MRPD-DAY-USED(LKMB-ITEM-NDX, 1) TO TRUE
045000         GO TO 100-ENSURE-MRP-PLAN-EXIT.
045100     SET LK-SP-NDX UP BY 1.
045200     GO TO 100-SUPPLIES-LOOP.
045300 100-ENSURE-MRP-PLAN-EXIT.
045400     EXIT.
045500
045600*----------------------------------------------------------------
045700*    200 - POST THE REQUESTED QUANTITY TO THE DUE DATE'S        *
045800*    OUTFLOW BUCKET (DIRECT OR DEPENDENT).  POSTINGS OUTSIDE    *
045900*    THE PLAN WINDOW (DAYS 1..HORIZON+1) ARE DROPPED.           *
046000*----------------------------------------------------------------
046100 200-POST-OUTFLOW.
046200     SET LKMB-ITEM-NDX TO WK-ITEM-ROW-NDX.
046300     COMPUTE WK-DAY-ROW-NDX =
046400             WK-CR-DUE-DAYNO - LK-RC-START-DAYNO + 1.
046500     IF WK-DAY-ROW-NDX < 1 OR WK-DAY-ROW-NDX > LK-RC-HORIZON-DAYS
046600                                                          + 1
046700         GO TO 200-POST-OUTFLOW-EXIT.
046800     SET LKMB-DAY-NDX TO WK-DAY-ROW-NDX.
046900     SET LKMB-MRPD-DAY-USED(LKMB-ITEM-NDX, LKMB-DAY-NDX)
047000                                                       TO TRUE.
047100     IF WK-CR-IS-DIRECT
047200         ADD WK-CR-QTY TO
047300           LKMB-MRPD-OUT-DIRECT(LKMB-ITEM-NDX, LKMB-DAY-NDX)
047400     ELSE
047500         ADD WK-CR-QTY TO
047600           LKMB-MRPD-OUT-DEP(LKMB-ITEM-NDX, LKMB-DAY-NDX).
047700 200-POST-OUTFLOW-EXIT.
047800     EXIT.
047900
048000*----------------------------------------------------------------
048100*    110 - LOOK UP THE ITEM MASTER ROW FOR THE CURRENT ITEM.    *
048200*----------------------------------------------------------------
048300 110-FIND-ITEM-MASTER.
048400     SET WK-IM-NOT-FOUND TO TRUE.
048500     IF LK-IT-ITEM-COUNT = ZERO
048600         GO TO 110-FIND-ITEM-MASTER-EXIT.
048700     SET LK-IT-NDX TO 1.
048800 110-SEARCH-LOOP.
048900     IF LK-IT-NDX > LK-IT-ITEM-COUNT
049000         GO TO 110-FIND-ITEM-MASTER-EXIT.
049100     IF LK-IT-ITEM-ID(LK-IT-NDX) = WK-CR-ITEM-ID
049200         SET WK-IM-FOUND TO TRUE
049300         MOVE LK-IT-MAKE-BUY-CODE(LK-IT-NDX) TO
049400                                       WK-IM-MAKE-BUY-CODE
049500         MOVE LK-IT-LEAD-TIME-MAKE-SEC(LK-IT-NDX) TO
049600                                       WK-IM-LEAD-MAKE-SEC
049700         MOVE LK-IT-LEAD-TIME-BUY-DAYS(LK-IT-NDX) TO
049800                                       WK-IM-LEAD-BUY-DAYS
049900         GO TO 110-FIND-ITEM-MASTER-EXIT.
050000     SET LK-IT-NDX UP BY 1.
050100     GO TO 110-SEARCH-LOOP.
050200 110-FIND-ITEM-MASTER-EXIT.
050300     EXIT.
050400
050500*----------------------------------------------------------------
050600*    300 - STOCK NETTING - DRAW DOWN THE SHARED TRANSIENT POOL. *
050700*----------------------------------------------------------------
050800 300-STOCK-NETTING.
050900     IF LK-SP-SUPPLIES-COUNT = ZERO
051000         GO TO 300-STOCK-NETTING-EXIT.
051100     SET LK-SP-NDX TO 1.
051200 300-SEARCH-LOOP.
051300     IF LK-SP-NDX > LK-SP-SUPPLIES-COUNT
051400         GO TO 300-STOCK-NETTING-EXIT.
051500     IF LK-SP-ITEM-ID(LK-SP-NDX) = WK-CR-ITEM-ID
051600         GO TO 300-NET-STOCK.
051700     SET LK-SP-NDX UP BY 1.
051800     GO TO 300-SEARCH-LOOP.
051900 300-NET-STOCK.
052000     IF LK-SP-TRANSIENT-STOCK(LK-SP-NDX) = ZERO OR
052100        WK-UNMET = ZERO
052200         GO TO 300-STOCK-NETTING-EXIT.
052300     IF WK-UNMET < LK-SP-TRANSIENT-STOCK(LK-SP-NDX)
052400         MOVE WK-UNMET TO WK-STOCK-TAKE
052500     ELSE
052600         MOVE LK-SP-TRANSIENT-STOCK(LK-SP-NDX) TO WK-STOCK-TAKE.
052700     SUBTRACT WK-STOCK-TAKE FROM LK-SP-TRANSIENT-STOCK(LK-SP-NDX).
052800     SUBTRACT WK-STOCK-TAKE FROM WK-UNMET.
052900     MOVE 'STOCK   ' TO WK-STEP-ACTION-CD.
053000     MOVE WK-STOCK-TAKE TO WK-STEP-QTY.
053100     MOVE SPACE TO WK-STEP-ORDER-ID.
053200     MOVE SPACE TO WK-STEP-REASON.
053300     PERFORM 925-RECORD-STEP THRU 925-RECORD-STEP-EXIT.
053400 300-STOCK-NETTING-EXIT.
053500     EXIT.
053600
053700*----------------------------------------------------------------
053800*    450 - LEAD-TIME CALCULATION (MAKE OR BUY BRANCH).          *
053900*----------------------------------------------------------------
054000 450-LEAD-TIME-CALC.
054100     IF WK-IM-IS-MAKE
054200         PERFORM 460-FIND-ROUTING THRU 460-FIND-ROUTING-EXIT
054300         IF WK-RT-FOUND AND WK-RT-CYCLE-TIME-SEC NOT = ZERO
054400             MOVE WK-RT-CYCLE-TIME-SEC TO WK-BASE-SECONDS
054500         ELSE
054600             MOVE WK-IM-LEAD-MAKE-SEC TO WK-BASE-SECONDS
054700         END-IF
054800         COMPUTE WK-NEEDED-HOURS ROUNDED =
054900                 (WK-UNMET * WK-BASE-SECONDS) / 3600
055000         COMPUTE WK-LEAD-DAYS = WK-NEEDED-HOURS / 24
055100     ELSE
055200         MOVE WK-IM-LEAD-BUY-DAYS TO WK-LEAD-DAYS.
055300 450-LEAD-TIME-CALC-EXIT.
055400     EXIT.
055500
055600 460-FIND-ROUTING.
055700     SET WK-RT-NOT-FOUND TO TRUE.
055800     IF LK-RT-ROUTING-COUNT = ZERO
055900         GO TO 460-FIND-ROUTING-EXIT.
056000     SET LK-RT-NDX TO 1.
056100 460-SEARCH-LOOP.
056200     IF LK-RT-NDX > LK-RT-ROUTING-COUNT
056300         GO TO 460-FIND-ROUTING-EXIT.
056400     IF LK-RT-ITEM-ID(LK-RT-NDX) = WK-CR-ITEM-ID
056500         SET WK-RT-FOUND TO TRUE
056600         MOVE LK-RT-CYCLE-TIME-SEC(LK-RT-NDX) TO
056700                                     WK-RT-CYCLE-TIME-SEC
056800         GO TO 460-FIND-ROUTING-EXIT.
056900     SET LK-RT-NDX UP BY 1.
057000     GO TO 460-SEARCH-LOOP.
057100 460-FIND-ROUTING-EXIT.
057200     EXIT.
057300
057400*----------------------------------------------------------------
057500*    470 - COMPUTE THE FINISH DATE FROM WK-REQ-START-DAYNO AND  *
057600*    WK-LEAD-DAYS, ONCE THE ACTUAL START DAY IS SETTLED.        *
057700*----------------------------------------------------------------
057800 470-COMPUTE-FINISH-DATE.
057900     CALL 'MRPN2D' USING WK-REQ-START-DAYNO, WK-REQ-START-CCYY,
058000          WK-REQ-START-MM, WK-REQ-START-DD, WK-REQ-START-TEXT.
058100     COMPUTE WK-FINISH-DAYNO = WK-REQ-START-DAYNO + WK-LEAD-DAYS.
058200     CALL 'MRPN2D' USING WK-FINISH-DAYNO, WK-FINISH-CCYY,
058300          WK-FINISH-MM, WK-FINISH-DD, WK-FINISH-TEXT.
058400 470-COMPUTE-FINISH-DATE-EXIT.
058500     EXIT.
058600
058700*----------------------------------------------------------------
058800*    475 - COMPUTE THE START DATE FROM WK-FINISH-DAYNO AND       *
058900*    WK-LEAD-DAYS, WHEN THE CAPACITY DAY FOUND IS THE FINISH,    *
059000*    NOT THE START - THE SUPPLIER-SPLIT CASE IN 870.             *
059100*----------------------------------------------------------------
059200 475-COMPUTE-START-FROM-FINISH.
059300     CALL 'MRPN2D' USING WK-FINISH-DAYNO, WK-FINISH-CCYY,
059400          WK-FINISH-MM, WK-FINISH-DD, WK-FINISH-TEXT.
059500     COMPUTE WK-REQ-START-DAYNO = WK-FINISH-DAYNO - WK-LEAD-DAYS.
059600     CALL 'MRPN2D' USING WK-REQ-START-DAYNO, WK-REQ-START-CCYY,
059700          WK-REQ-START-MM, WK-REQ-START-DD, WK-REQ-START-TEXT.
059800 475-COMPUTE-START-FROM-FINISH-EXIT.
059900     EXIT.
060000
060100*----------------------------------------------------------------
060200*    500 - RCA LEAD-TIME FEASIBILITY.                           *
060300*----------------------------------------------------------------
060400 500-RCA-FEASIBILITY.
060500     COMPUTE WK-REQ-START-DAYNO = WK-CR-DUE-DAYNO - WK-LEAD-DAYS.
060600     SET WK-IS-FEASIBLE TO TRUE.
060700     IF WK-REQ-START-DAYNO < LK-RC-START-DAYNO
060800         SET WK-NOT-FEASIBLE TO TRUE
060900         MOVE 'SHORTAGE' TO WK-STEP-ACTION-CD
061000         MOVE WK-UNMET TO WK-STEP-QTY
061100         MOVE SPACE TO WK-STEP-ORDER-ID
061200         MOVE 'Infeasible / RCA Lead Time Violation' TO
061300             WK-STEP-REASON
061400         PERFORM 925-RECORD-STEP THRU 925-RECORD-STEP-EXIT
061500         PERFORM 910-POST-SHORTAGE THRU 910-POST-SHORTAGE-EXIT
061600         GO TO 500-RCA-FEASIBILITY-EXIT.
061700     PERFORM 470-COMPUTE-FINISH-DATE
061800         THRU 470-COMPUTE-FINISH-DATE-EXIT.
061900 500-RCA-FEASIBILITY-EXIT.
062000     EXIT.
062100
062200*----------------------------------------------------------------
062300*    600 - PRODUCTION PATH.  CONSTRAINED WHEN THE RUN IS        *
062400*    CONSTRAINED AND THE ITEM HAS A RESOURCE-ROUTING ROW.       *
062500*----------------------------------------------------------------
062600 600-PRODUCTION-PATH.
062700     PERFORM 610-FIND-RESOURCE THRU 610-FIND-RESOURCE-EXIT.
062800     IF LK-RC-IS-CONSTRAINED AND WK-RS-FOUND
062900         PERFORM 620-CONSTRAINED-PRODUCTION
063000             THRU 620-CONSTRAINED-PRODUCTION-EXIT
063100     ELSE
063200         PERFORM 650-UNCONSTRAINED-PRODUCTION
063300             THRU 650-UNCONSTRAINED-PRODUCTION-EXIT.
063400 600-PRODUCTION-PATH-EXIT.
063500     EXIT.
063600
063700 610-FIND-RESOURCE.
063800     SET WK-RS-NOT-FOUND TO TRUE.
063900     IF LK-RS-RESOURCE-COUNT = ZERO
064000         GO TO 610-FIND-RESOURCE-EXIT.
064100     SET LK-RS-NDX TO 1.
064200 610-SEARCH-LOOP.
064300     IF LK-RS-NDX > LK-RS-RESOURCE-COUNT
064400         GO TO 610-FIND-RESOURCE-EXIT.
064500     IF LK-RS-ITEM-ID(LK-RS-NDX) = WK-CR-ITEM-ID
064600         SET WK-RS-FOUND TO TRUE
064700         SET WK-RS-ROW-NDX TO LK-RS-NDX
064800         GO TO 610-FIND-RESOURCE-EXIT.
064900     SET LK-RS-NDX UP BY 1.
065000     GO TO 610-SEARCH-LOOP.
065100 610-FIND-RESOURCE-EXIT.
065200     EXIT.
065300
065400*----------------------------------------------------------------
065500*    620 - CONSTRAINED PRODUCTION.  ONE DAY MUST HOLD THE WHOLE *
065600*    ORDER.  LOOK BACK UP TO 14 DAYS (NOT PAST START-DATE) WHEN *
065700*    BUILD-AHEAD IS ON AND THE REQUIRED-START DAY IS SHORT.     *
065800*----------------------------------------------------------------
065900 620-CONSTRAINED-PRODUCTION.
066000     SET LK-RS-NDX TO WK-RS-ROW-NDX.
066100     IF LK-RS-CAP-CONSUMED-PER(LK-RS-NDX) NOT < 1
066200         COMPUTE WK-NEEDED-HOURS ROUNDED =
066300            (WK-UNMET * LK-RS-CAP-CONSUMED-PER(LK-RS-NDX)) / 3600
066400     ELSE
066500         COMPUTE WK-NEEDED-HOURS ROUNDED =
066600             WK-UNMET * LK-RS-CAP-CONSUMED-PER(LK-RS-NDX).
066700     COMPUTE WK-CAP-NDX =
066800             WK-REQ-START-DAYNO - LK-RC-START-DAYNO + 1.
066900     SET WK-NOT-FEASIBLE TO TRUE.
067000     IF WK-CAP-NDX >= 1 AND WK-CAP-NDX <= LK-DL-DATE-COUNT
067100        AND LK-RS-CAP-HOURS(LK-RS-NDX, WK-CAP-NDX) >=
067200                                                 WK-NEEDED-HOURS
067300         SET WK-IS-FEASIBLE TO TRUE
067400         GO TO 620-CAPACITY-FOUND.
067500     IF NOT LK-RC-BUILD-AHEAD-ON
067600         GO TO 620-NO-CAPACITY.
067700     MOVE 1 TO WK-LOOKBACK-CTR.
067800 620-LOOKBACK-LOOP.
067900     IF WK-LOOKBACK-CTR > 14
068000         GO TO 620-NO-CAPACITY.
068100     COMPUTE WK-CAP-NDX = WK-REQ-START-DAYNO - LK-RC-START-DAYNO
068200                          + 1 - WK-LOOKBACK-CTR.
068300     IF WK-CAP-NDX < 1
068400         GO TO 620-NO-CAPACITY.
068500     IF LK-RS-CAP-HOURS(LK-RS-NDX, WK-CAP-NDX) >= WK-NEEDED-HOURS
068600         SET WK-IS-FEASIBLE TO TRUE
068700         COMPUTE WK-REQ-START-DAYNO = LK-RC-START-DAYNO +
068800                                      WK-CAP-NDX - 1
068900         GO TO 620-CAPACITY-FOUND.
069000     ADD 1 TO WK-LOOKBACK-CTR.
069100     GO TO 620-LOOKBACK-LOOP.
069200 620-CAPACITY-FOUND.
069300     SUBTRACT WK-NEEDED-HOURS FROM
069400         LK-RS-CAP-HOURS(LK-RS-NDX, WK-CAP-NDX).
069500     PERFORM 470-COMPUTE-FINISH-DATE
069600         THRU 470-COMPUTE-FINISH-DATE-EXIT.
069700     MOVE WK-UNMET TO WK-STEP-QTY.
069800     MOVE SPACE TO WK-STEP-REASON.
069900     PERFORM 950-CREATE-PLANNED-ORDER
070000         THRU 950-CREATE-PLANNED-ORDER-EXIT.
070100     PERFORM 900-POST-INFLOW THRU 900-POST-INFLOW-EXIT.
070200     MOVE 'MAKE    ' TO WK-STEP-ACTION-CD.
070300     PERFORM 925-RECORD-STEP THRU 925-RECORD-STEP-EXIT.
070400     PERFORM 700-EXPLODE-BOM THRU 700-EXPLODE-BOM-EXIT.
070500     GO TO 620-CONSTRAINED-PRODUCTION-EXIT.
070600 620-NO-CAPACITY.
070700     MOVE 'SHORTAGE' TO WK-STEP-ACTION-CD.
070800     MOVE WK-UNMET TO WK-STEP-QTY.
070900     MOVE SPACE TO WK-STEP-ORDER-ID.
071000     MOVE 'Infeasible / Capacity Bottleneck' TO WK-STEP-REASON.
071100     PERFORM 925-RECORD-STEP THRU 925-RECORD-STEP-EXIT.
071200     PERFORM 910-POST-SHORTAGE THRU 910-POST-SHORTAGE-EXIT.
071300 620-CONSTRAINED-PRODUCTION-EXIT.
071400     EXIT.
071500
071600*----------------------------------------------------------------
071700*    650 - UNCONSTRAINED PRODUCTION.  CAPACITY IS NOT CHECKED - *
071800*    THE ORDER IS ALWAYS BUILT ON THE RCA-COMPUTED START DATE.  *
071900*----------------------------------------------------------------
072000 650-UNCONSTRAINED-PRODUCTION.
072100     MOVE WK-UNMET TO WK-STEP-QTY.
072200     MOVE SPACE TO WK-STEP-REASON.
072300     PERFORM 950-CREATE-PLANNED-ORDER
072400         THRU 950-CREATE-PLANNED-ORDER-EXIT.
072500     PERFORM 900-POST-INFLOW THRU 900-POST-INFLOW-EXIT.
072600     MOVE 'MAKE    ' TO WK-STEP-ACTION-CD.
072700     PERFORM 925-RECORD-STEP THRU 925-RECORD-STEP-EXIT.
072800     PERFORM 700-EXPLODE-BOM THRU 700-EXPLODE-BOM-EXIT.
072900 650-UNCONSTRAINED-PRODUCTION-EXIT.
073000     EXIT.
073100
073200*----------------------------------------------------------------
073300*    700 - EXPLODE THE BOM.  PUSH ONE DEPENDENT REQUIREMENT ONTO*
073400*    THE STACK FOR EVERY IMMEDIATE CHILD OF THE ITEM JUST MADE, *
073500*    DUE ON THE PARENT'S START DATE.                            *
073600*----------------------------------------------------------------
073700 700-EXPLODE-BOM.
073800     IF LK-BM-BOM-COUNT = ZERO
073900         GO TO 700-EXPLODE-BOM-EXIT.
074000     SET LK-BM-NDX TO 1.
074100 700-SEARCH-LOOP.
074200     IF LK-BM-NDX > LK-BM-BOM-COUNT
074300         GO TO 700-EXPLODE-BOM-EXIT.
074400     IF LK-BM-PARENT-ID(LK-BM-NDX) = WK-CR-ITEM-ID
074500         COMPUTE WK-CHILD-QTY ROUNDED =
074600             WK-UNMET * LK-BM-QTY-PER(LK-BM-NDX)
074700         PERFORM 750-PUSH-CHILD THRU 750-PUSH-CHILD-EXIT.
074800     SET LK-BM-NDX UP BY 1.
074900     GO TO 700-SEARCH-LOOP.
075000 700-EXPLODE-BOM-EXIT.
075100     EXIT.
075200
075300 750-PUSH-CHILD.
075400     IF WK-STACK-TOP >= 1000
075500         GO TO 750-PUSH-CHILD-EXIT.
075600     ADD 1 TO WK-STACK-TOP.
075700     SET WK-STK-NDX TO WK-STACK-TOP.
075800     MOVE LK-BM-CHILD-ID(LK-BM-NDX)  TO WK-STK-ITEM-ID(WK-STK-NDX).
075900     MOVE WK-CHILD-QTY               TO WK-STK-QTY(WK-STK-NDX).
076000     MOVE WK-REQ-START-TEXT          TO
076100                                 WK-STK-DUE-DATE(WK-STK-NDX).
076200     MOVE WK-REQ-START-DAYNO         TO
076300                                 WK-STK-DUE-DAYNO(WK-STK-NDX).
076400     SET WK-STK-IS-DEPEND(WK-STK-NDX) TO TRUE.
076500     COMPUTE WK-STK-LEVEL-NO(WK-STK-NDX) = WK-CR-LEVEL-NO + 1.
076600     MOVE WK-CR-HDR-SUB              TO
076700                                 WK-STK-HDR-SUB(WK-STK-NDX).
076800 750-PUSH-CHILD-EXIT.
076900     EXIT.
077000
077100*----------------------------------------------------------------
077200*    800 - PURCHASE PATH.  SPLIT THE UNMET QTY ACROSS THE       *
077300*    ITEM'S SUPPLIERS, HIGHEST SHARE-PERCENT FIRST, WALKING     *
077400*    BACK UP TO 15 DAYS FOR CAPACITY ON EACH SUPPLIER IN TURN.  *
077500*    AN ITEM WITH NO SUPPLIER-MASTER ROWS AT ALL GOES STRAIGHT  *
077600*    TO THE "UNKNOWN" SUPPLIER, WHICH ALWAYS SUCCEEDS.  AN ITEM *
077700*    THAT HAS SUPPLIERS BUT RUNS THEM ALL OUT OF CAPACITY BEFORE*
077800*    THE SHARE IS MET DOES NOT FALL BACK TO "UNKNOWN" - THE     *
077900*    REMAINDER IS A HARD SUPPLIER CAPACITY CONSTRAINT SHORTAGE. *
078000*----------------------------------------------------------------
078100 800-PURCHASE-SPLIT.
078200     MOVE WK-UNMET TO WK-TARGET-QTY.
078300     PERFORM 850-BUILD-SUPPLIER-LIST
078400         THRU 850-BUILD-SUPPLIER-LIST-EXIT.
078500     IF WK-SM-MATCH-COUNT = ZERO
078600         GO TO 880-PURCHASE-UNKNOWN-PATH.
078700 800-SPLIT-LOOP.
078800     IF WK-UNMET = ZERO
078900         GO TO 800-PURCHASE-SPLIT-EXIT.
079000     PERFORM 860-PICK-HIGHEST-SHARE
079100         THRU 860-PICK-HIGHEST-SHARE-EXIT.
079200     IF WK-ROW-NOT-FOUND
079300         GO TO 890-SUPPLIER-CAPACITY-SHORTAGE.
079400     SET LK-SU-NDX TO WK-PICK-NDX.
079500     COMPUTE WK-TAKE-QTY ROUNDED =
079600             WK-TARGET-QTY * LK-SU-SHARE-PERCENT(LK-SU-NDX).
079700     IF WK-TAKE-QTY > WK-UNMET
079800         MOVE WK-UNMET TO WK-TAKE-QTY.
079900     PERFORM 870-FIT-SUPPLIER-CAPACITY
080000         THRU 870-FIT-SUPPLIER-CAPACITY-EXIT.
080100     GO TO 800-SPLIT-LOOP.
080200 880-PURCHASE-UNKNOWN-PATH.
080300     IF WK-UNMET NOT = ZERO
080400         PERFORM 880-PURCHASE-UNKNOWN
080500             THRU 880-PURCHASE-UNKNOWN-EXIT.
080600     GO TO 800-PURCHASE-SPLIT-EXIT.
080700 890-SUPPLIER-CAPACITY-SHORTAGE.
080800     IF WK-UNMET NOT = ZERO
080900         MOVE 'SHORTAGE' TO WK-STEP-ACTION-CD
081000         MOVE WK-UNMET TO WK-STEP-QTY
081100         MOVE SPACE TO WK-STEP-ORDER-ID
081200         MOVE 'Infeasible / Supplier Capacity Constraint' TO
081300             WK-STEP-REASON
081400         PERFORM 925-RECORD-STEP THRU 925-RECORD-STEP-EXIT
081500         PERFORM 910-POST-SHORTAGE THRU 910-POST-SHORTAGE-EXIT.
081600 800-PURCHASE-SPLIT-EXIT.
081700     EXIT.
081800
081900*----------------------------------------------------------------
082000*    850 - COLLECT THE SUPPLIER-MASTER ROWS FOR THIS ITEM.      *
082100*----------------------------------------------------------------
082200 850-BUILD-SUPPLIER-LIST.
082300     MOVE ZERO TO WK-SM-MATCH-COUNT.
082400     IF LK-SU-SUPPLIER-COUNT = ZERO
082500         GO TO 850-BUILD-SUPPLIER-LIST-EXIT.
082600     SET LK-SU-NDX TO 1.
082700 850-SCAN-LOOP.
082800     IF LK-SU-NDX > LK-SU-SUPPLIER-COUNT
082900         GO TO 850-BUILD-SUPPLIER-LIST-EXIT.
083000     IF LK-SU-ITEM-ID(LK-SU-NDX) = WK-CR-ITEM-ID
083100        AND WK-SM-MATCH-COUNT < 50
083200         ADD 1 TO WK-SM-MATCH-COUNT
083300         SET WK-SM-NDX TO WK-SM-MATCH-COUNT
083400         SET WK-SM-ROW-NDX(WK-SM-NDX) TO LK-SU-NDX
083500         SET WK-SM-PENDING(WK-SM-NDX) TO TRUE.
083600     SET LK-SU-NDX UP BY 1.
083700     GO TO 850-SCAN-LOOP.
083800 850-BUILD-SUPPLIER-LIST-EXIT.
083900     EXIT.
084000
084100*----------------------------------------------------------------
084200*    860 - PICK THE PENDING SUPPLIER WITH THE HIGHEST SHARE.    *
084300*----------------------------------------------------------------
084400 860-PICK-HIGHEST-SHARE.
084500     SET WK-ROW-NOT-FOUND TO TRUE.
084600     MOVE ZERO TO WK-PICK-SHARE.
084700     SET WK-SM-NDX TO 1.
084800 860-SEARCH-LOOP.
084900     IF WK-SM-NDX > WK-SM-MATCH-COUNT
085000         GO TO 860-PICK-HIGHEST-SHARE-EXIT.
085100     IF WK-SM-PENDING(WK-SM-NDX)
085200         SET LK-SU-NDX TO WK-SM-ROW-NDX(WK-SM-NDX)
085300         IF WK-ROW-NOT-FOUND OR
085400            LK-SU-SHARE-PERCENT(LK-SU-NDX) > WK-PICK-SHARE
085500             SET WK-ROW-FOUND TO TRUE
085600             MOVE LK-SU-SHARE-PERCENT(LK-SU-NDX) TO WK-PICK-SHARE
085700             SET WK-PICK-NDX TO LK-SU-NDX
085800             SET WK-SM-DONE(WK-SM-NDX) TO TRUE.
085900     SET WK-SM-NDX UP BY 1.
086000     GO TO 860-SEARCH-LOOP.
086100 860-PICK-HIGHEST-SHARE-EXIT.
086200     EXIT.
086300
086400*----------------------------------------------------------------
086500*    870 - WALK BACK FROM THE DUE DATE LOOKING FOR SUPPLIER     *
086600*    CAPACITY - UP TO 15 DAYS WHEN THE RUN IS BUILD-AHEAD, THE  *
086700*    DUE DATE ONLY WHEN IT IS NOT.  THE DAY FOUND IS THE ORDERS *
086800*    FINISH (RECEIPT) DATE, NOT ITS START - 870-TAKE-PARTIAL-DAY*
086900*    BACKS INTO THE START FROM THE SUPPLIER'S OWN LEAD TIME.    *
087000*    UNLIKE THE OLD ALL-OR-NOTHING LOGIC, A DAY THAT HOLDS ONLY *
087100*    PART OF WK-TAKE-QTY STILL GETS USED - WE TAKE WHATEVER     *
087200*    THAT DAY HAS LEFT AND KEEP WALKING BACK FOR THE REST, SO   *
087300*    ONE SUPPLIER CAN END UP WITH SEVERAL PARTIAL PURCHASE      *
087400*    ORDERS ACROSS THE WINDOW INSTEAD OF ONE OR NONE.           *
087500*    WK-RCA-BASE-DAYNO HOLDS THE REQUIREMENT'S DUE DAY SO A     *
087600*    LATER SUPPLIER'S LOOKBACK STARTS FROM THE SAME PLACE THIS  *
087700*    ONE DID, NOT FROM WHEREVER THIS ONE LEFT WK-FINISH-DAYNO.  *
087800 870-FIT-SUPPLIER-CAPACITY.
087900     MOVE ZERO TO WK-LOOKBACK-CTR.
088000     IF LK-RC-BUILD-AHEAD-ON
088100         MOVE 14 TO WK-LOOKBACK-LIMIT
088200     ELSE
088300         MOVE ZERO TO WK-LOOKBACK-LIMIT.
088400     MOVE WK-CR-DUE-DAYNO TO WK-RCA-BASE-DAYNO.
088500     MOVE WK-TAKE-QTY TO WK-REMAIN-QTY.
088600 870-LOOKBACK-LOOP.
088700     IF WK-REMAIN-QTY = ZERO
088800         GO TO 870-FIT-SUPPLIER-CAPACITY-EXIT.
088900     IF WK-LOOKBACK-CTR > WK-LOOKBACK-LIMIT
089000         GO TO 870-NO-CAPACITY.
089100     COMPUTE WK-CAP-NDX = WK-RCA-BASE-DAYNO - LK-RC-START-DAYNO
089200                          + 1 - WK-LOOKBACK-CTR.
089300     IF WK-CAP-NDX < 1
089400         GO TO 870-NO-CAPACITY.
089500     IF LK-SU-CAP-QTY(LK-SU-NDX, WK-CAP-NDX) > ZERO
089600         PERFORM 870-TAKE-PARTIAL-DAY
089700             THRU 870-TAKE-PARTIAL-DAY-EXIT.
089800     ADD 1 TO WK-LOOKBACK-CTR.
089900     GO TO 870-LOOKBACK-LOOP.
090000*----------------------------------------------------------------
090100*    870-TAKE-PARTIAL-DAY - TAKE MIN(WHAT'S STILL OWED TO THIS  *
090200*    SUPPLIER, WHAT'S STILL UNMET OVERALL, WHAT THE DAY HAS     *
090300*    LEFT), TREAT THE CAPACITY DAY AS THE FINISH DATE, AND      *
090400*    BACK THE START DATE OFF IT BY THE SUPPLIER'S OWN LEAD      *
090500*    TIME (NOT THE ITEM MASTER'S), THEN WRITE ONE PLANNED       *
090600*    ORDER FOR IT.                                              *
090700*----------------------------------------------------------------
090800 870-TAKE-PARTIAL-DAY.
090900     MOVE LK-SU-CAP-QTY(LK-SU-NDX, WK-CAP-NDX) TO WK-DAY-TAKE-QTY.
091000     IF WK-DAY-TAKE-QTY > WK-REMAIN-QTY
091100         MOVE WK-REMAIN-QTY TO WK-DAY-TAKE-QTY.
091200     IF WK-DAY-TAKE-QTY > WK-UNMET
091300         MOVE WK-UNMET TO WK-DAY-TAKE-QTY.
091400     SUBTRACT WK-DAY-TAKE-QTY FROM LK-SU-CAP-QTY(LK-SU-NDX,
091500                                             WK-CAP-NDX).
091600     SUBTRACT WK-DAY-TAKE-QTY FROM WK-REMAIN-QTY.
091700     COMPUTE WK-FINISH-DAYNO = LK-RC-START-DAYNO +
091800                                WK-CAP-NDX - 1.
091900     MOVE LK-SU-LEAD-TIME-DAYS(LK-SU-NDX) TO WK-LEAD-DAYS.
092000     PERFORM 475-COMPUTE-START-FROM-FINISH
092100         THRU 475-COMPUTE-START-FROM-FINISH-EXIT.
092200     MOVE WK-DAY-TAKE-QTY TO WK-STEP-QTY.
092300     MOVE SPACE TO WK-STEP-REASON.
092400     SET WK-HAVE-SUPPLIER TO TRUE.
092500     PERFORM 950-CREATE-PLANNED-ORDER
092600         THRU 950-CREATE-PLANNED-ORDER-EXIT.
092700     PERFORM 900-POST-INFLOW THRU 900-POST-INFLOW-EXIT.
092800     MOVE 'BUY     ' TO WK-STEP-ACTION-CD.
092900     PERFORM 925-RECORD-STEP THRU 925-RECORD-STEP-EXIT.
093000     SUBTRACT WK-DAY-TAKE-QTY FROM WK-UNMET.
093100 870-TAKE-PARTIAL-DAY-EXIT.
093200     EXIT.
093300 870-NO-CAPACITY.
093400     CONTINUE.
093500 870-FIT-SUPPLIER-CAPACITY-EXIT.
093600     EXIT.
093700
093800*----------------------------------------------------------------
093900*    880 - AN ITEM WITH NO SUPPLIER-MASTER ROWS AT ALL GETS ONE *
094000*    PURCHASE ORDER TO SUPPLIER "UNKNOWN" AT THE RCA START      *
094100*    DATE - THIS PATH IS ONLY REACHED WHEN 800 FOUND ZERO       *
094200*    SUPPLIER ROWS AND ALWAYS SUCCEEDS (SEE SPEC 890 FOR THE    *
094300*    HAS-SUPPLIERS-BUT-RAN-OUT-OF-CAPACITY CASE).               *
094400*----------------------------------------------------------------
094500 880-PURCHASE-UNKNOWN.
094600     MOVE WK-UNMET TO WK-STEP-QTY.
094700     MOVE SPACE TO WK-STEP-REASON.
094800     SET WK-NO-SUPPLIER TO TRUE.
094900     PERFORM 950-CREATE-PLANNED-ORDER
095000         THRU 950-CREATE-PLANNED-ORDER-EXIT.
095100     PERFORM 900-POST-INFLOW THRU 900-POST-INFLOW-EXIT.
095200     MOVE 'BUY     ' TO WK-STEP-ACTION-CD.
095300     PERFORM 925-RECORD-STEP THRU 925-RECORD-STEP-EXIT.
095400     MOVE ZERO TO WK-UNMET.
095500 880-PURCHASE-UNKNOWN-EXIT.
095600     EXIT.
095700
095800*----------------------------------------------------------------
095900*    900 - POST A FRESH INFLOW OF WK-STEP-QTY AT THE ORDER'S    *
096000*    FINISH DATE.  DROPPED IF THE FINISH FALLS OUTSIDE THE      *
096100*    PLAN WINDOW.                                                *
096200*----------------------------------------------------------------
096300 900-POST-INFLOW.
096400     SET LKMB-ITEM-NDX TO WK-ITEM-ROW-NDX.
096500     COMPUTE WK-DAY-ROW-NDX =
096600             WK-FINISH-DAYNO - LK-RC-START-DAYNO + 1.
096700     IF WK-DAY-ROW-NDX < 1 OR WK-DAY-ROW-NDX > LK-RC-HORIZON-DAYS
096800                                                          + 1
096900         GO TO 900-POST-INFLOW-EXIT.
097000     SET LKMB-DAY-NDX TO WK-DAY-ROW-NDX.
097100     SET LKMB-MRPD-DAY-USED(LKMB-ITEM-NDX, LKMB-DAY-NDX) TO TRUE.
097200     ADD WK-STEP-QTY TO
097300         LKMB-MRPD-IN-FRESH(LKMB-ITEM-NDX, LKMB-DAY-NDX).
097400 900-POST-INFLOW-EXIT.
097500     EXIT.
097600
097700*----------------------------------------------------------------
097800*    910 - RECORD AN IMMEDIATE SHORTAGE AT THE REQUIREMENT'S    *
097900*    ORIGINAL DUE DATE, WHEN THE ORDER COULD NOT BE PLACED AT   *
098000*    ALL.  ZEROES WK-UNMET SO THE CALLER STOPS PROCESSING IT.   *
098100*----------------------------------------------------------------
098200 910-POST-SHORTAGE.
098300     SET LKMB-ITEM-NDX TO WK-ITEM-ROW-NDX.
098400     COMPUTE WK-DAY-ROW-NDX =
098500             WK-CR-DUE-DAYNO - LK-RC-START-DAYNO + 1.
098600     IF WK-DAY-ROW-NDX < 1 OR WK-DAY-ROW-NDX > LK-RC-HORIZON-DAYS
098700                                                          + 1
098800         GO TO 910-ZERO-UNMET.
098900     SET LKMB-DAY-NDX TO WK-DAY-ROW-NDX.
099000     SET LKMB-MRPD-DAY-USED(LKMB-ITEM-NDX, LKMB-DAY-NDX) TO TRUE.
099100     ADD WK-UNMET TO
099200         LKMB-MRPD-SHORTAGE(LKMB-ITEM-NDX, LKMB-DAY-NDX).
099300 910-ZERO-UNMET.
099400     MOVE ZERO TO WK-UNMET.
099500 910-POST-SHORTAGE-EXIT.
099600     EXIT.
099700
099800*----------------------------------------------------------------
099900*    925 - APPEND ONE STEP TO THE DEMAND TRACE.                 *
100000*----------------------------------------------------------------
100100 925-RECORD-STEP.
100200     IF LK-TRACE-STEP-COUNT >= 2000
100300         GO TO 925-RECORD-STEP-EXIT.
100400     ADD 1 TO LK-TRACE-STEP-COUNT.
100500     MOVE LK-TRACE-STEP-COUNT TO
100600         LKTR-TRCS-STEP-SEQ(LK-TRACE-STEP-COUNT).
100700     MOVE WK-CR-LEVEL-NO TO
100800         LKTR-TRCS-LEVEL-NO(LK-TRACE-STEP-COUNT).
100900     MOVE WK-CR-ITEM-ID TO
101000         LKTR-TRCS-ITEM-ID(LK-TRACE-STEP-COUNT).
101100     MOVE WK-STEP-ACTION-CD TO
101200         LKTR-TRCS-ACTION-CD(LK-TRACE-STEP-COUNT).
101300     MOVE WK-STEP-QTY TO
101400         LKTR-TRCS-QTY(LK-TRACE-STEP-COUNT).
101500     MOVE WK-STEP-ORDER-ID TO
101600         LKTR-TRCS-ORDER-ID(LK-TRACE-STEP-COUNT).
101700     MOVE WK-STEP-REASON TO
101800         LKTR-TRCS-REASON(LK-TRACE-STEP-COUNT).
101900 925-RECORD-STEP-EXIT.
102000     EXIT.
102100
102200*----------------------------------------------------------------
102300*    950 - APPEND A ROW TO THE PLANNED-ORDER TABLE.  ORDER-ID   *
102400*    IS "PO-ITEM-NNNN" FOR PRODUCTION, "PUR-ITEM-SUPPLIER-NNNN" *
102500*    FOR A PURCHASE THAT MATCHED A SUPPLIER-MASTER ROW, OR      *
102600*    "PUR-ITEM-NNNN" WHEN 880-PURCHASE-UNKNOWN COULD NOT MATCH  *
102700*    OR FIT ONE.  NNNN IS THE ZERO-BASED COUNT BEFORE THIS      *
102800*    ORDER WAS ADDED.  SILENTLY DROPS THE ORDER IF THE TABLE IS *
102900*    FULL - THAT SHOULD NOT HAPPEN AT THIS SHOP'S VOLUMES.      *
103000*----------------------------------------------------------------
103100 950-CREATE-PLANNED-ORDER.
103200     IF LK-PLAN-ORDER-COUNT >= 3000
103300         MOVE SPACE TO WK-STEP-ORDER-ID
103400         GO TO 950-CREATE-PLANNED-ORDER-EXIT.
103500     MOVE LK-PLAN-ORDER-COUNT TO WK-ORDER-SEQ-EDIT.
103600     ADD 1 TO LK-PLAN-ORDER-COUNT.
103700     MOVE SPACE TO LKPL-ORDER-ID(LK-PLAN-ORDER-COUNT).
103800     IF WK-IM-IS-MAKE
103900         STRING 'PO-' DELIMITED BY SIZE
104000                WK-CR-ITEM-ID DELIMITED BY SPACE
104100                '-' DELIMITED BY SIZE
104200                WK-ORDER-SEQ-EDIT DELIMITED BY SIZE
104300             INTO LKPL-ORDER-ID(LK-PLAN-ORDER-COUNT)
104400         MOVE 'Production' TO
104500             LKPL-ORDER-TYPE(LK-PLAN-ORDER-COUNT)
104600         MOVE LK-RS-RESOURCE-ID(LK-RS-NDX) TO
104700             LKPL-RESOURCE-ID(LK-PLAN-ORDER-COUNT)
104800         MOVE SPACE TO
104900             LKPL-SUPPLIER-NAME(LK-PLAN-ORDER-COUNT)
105000     ELSE
105100         IF WK-HAVE-SUPPLIER
105200             STRING 'PUR-' DELIMITED BY SIZE
105300                    WK-CR-ITEM-ID DELIMITED BY SPACE
105400                    '-' DELIMITED BY SIZE
105500                    LK-SU-SUPPLIER-ID(LK-SU-NDX)
105600                                       DELIMITED BY SPACE
105700                    '-' DELIMITED BY SIZE
105800                    WK-ORDER-SEQ-EDIT DELIMITED BY SIZE
105900                 INTO LKPL-ORDER-ID(LK-PLAN-ORDER-COUNT)
106000         ELSE
106100             STRING 'PUR-' DELIMITED BY SIZE
106200                    WK-CR-ITEM-ID DELIMITED BY SPACE
106300                    '-' DELIMITED BY SIZE
106400                    WK-ORDER-SEQ-EDIT DELIMITED BY SIZE
106500                 INTO LKPL-ORDER-ID(LK-PLAN-ORDER-COUNT)
106600         END-IF
106700         MOVE 'Purchase' TO
106800             LKPL-ORDER-TYPE(LK-PLAN-ORDER-COUNT)
106900         MOVE SPACE TO
107000             LKPL-RESOURCE-ID(LK-PLAN-ORDER-COUNT)
107100         IF WK-HAVE-SUPPLIER
107200             MOVE LK-SU-SUPPLIER-NAME(LK-SU-NDX) TO
107300                 LKPL-SUPPLIER-NAME(LK-PLAN-ORDER-COUNT)
107400         ELSE
107500             MOVE 'Unknown' TO
107600                 LKPL-SUPPLIER-NAME(LK-PLAN-ORDER-COUNT)
107700         END-IF
107800     END-IF.
107900     MOVE WK-CR-ITEM-ID  TO LKPL-ITEM-ID(LK-PLAN-ORDER-COUNT).
108000     MOVE WK-STEP-QTY    TO LKPL-ORDER-QTY(LK-PLAN-ORDER-COUNT).
108100     MOVE WK-REQ-START-TEXT TO
108200         LKPL-START-DATE(LK-PLAN-ORDER-COUNT).
108300     MOVE WK-FINISH-TEXT TO
108400         LKPL-FINISH-DATE(LK-PLAN-ORDER-COUNT).
108500     MOVE WK-LEAD-DAYS   TO
108600         LKPL-LEAD-TIME-DAYS(LK-PLAN-ORDER-COUNT).
108700     MOVE LKPL-ORDER-ID(LK-PLAN-ORDER-COUNT) TO WK-STEP-ORDER-ID.
108800 950-CREATE-PLANNED-ORDER-EXIT.
108900     EXIT.
