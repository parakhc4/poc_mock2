000100****************************************************************
000200*  PROGRAM  :  MRPRPT                                           *
000300*  AUTHOR   :  D. W. PROBST                                     *
000400*  INSTALLATION :  MID-STATE FABRICATION - DATA PROCESSING      *
000500*  DATE-WRITTEN :  10/18/1993                                   *
000600*  DATE-COMPILED:                                                *
000700*  SECURITY :  UNCLASSIFIED - INTERNAL PLANNING USE ONLY        *
000800*----------------------------------------------------------------
000900*  MRP REPORT WRITER - CALLED ONCE BY MRPPLAN 990-CALL-REPORT-   *
001000*  WRITER AFTER THE PLAN IS BUILT AND ROLLED FORWARD.  PRINTS    *
001100*  THREE REPORTS FROM THE TABLES MRPPLAN AND MRPRSLV LEFT        *
001200*  BEHIND IN STORAGE - NO FILES ARE READ HERE, ONLY WRITTEN:     *
001300*      PLANOUT  - THE PLANNED-ORDER LIST, ORDER-ID SEQUENCE      *
001400*      MRPOUT   - THE TIME-PHASED MRP PLAN, ITEM CONTROL BREAK  *
001500*      TRACEOUT - THE DEMAND TRACE, ONE SECTION PER SCHEDULE     *
001600*  PLUS A ONE-LINE SUMMARY TRAILER ON MRPOUT.                    *
001700*----------------------------------------------------------------
001800*  CHANGE LOG                                                    *
001900*  DATE       BY   TICKET    DESCRIPTION                         *
002000*  10/18/93   DWP  DP-0904   ORIGINAL WRITE-UP.                   *
002100*  02/08/94   DWP  DP-0918   MRPOUT NOW PRINTS THE SUPPLIER AND   *
002200*                            WIP INFLOW COLUMNS ADDED WITH THE    *
002300*                            CAPACITY WINDOWS IN MRPPLAN.         *
002400*  08/30/98   HGB  Y2K-0033  Y2K READINESS REVIEW - ALL DATES     *
002500*                            PRINTED ARE THE CCYY-MM-DD TEXT      *
002600*                            CARRIED IN THE TABLES, NOT REBUILT.  *
002700*  06/02/02   RTM  DP-1067   PLANOUT HEADING WAS MISSING THE      *
002800*                            SUPPLIER-NAME COLUMN ON PAGE BREAKS. *
002900*  09/22/09   RTM  DP-1104   WS-MISC-FIELDS CONTROL-BREAK         *
003000*                            SUBSCRIPTS AND ACTIVITY SWITCH SPLIT *
003100*                            OUT TO STANDALONE 77-LEVELS PER THE   *
003200*                            SHOP'S SCRATCH-FIELD HABIT.           *
003300****************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    MRPRPT.
003600 AUTHOR.        D. W. PROBST.
003700 INSTALLATION.  MID-STATE FABRICATION - DATA PROCESSING.
003800 DATE-WRITTEN.  10/18/1993.
003900 DATE-COMPILED.
004000 SECURITY.      UNCLASSIFIED - INTERNAL PLANNING USE ONLY.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PLANOUT-FILE   ASSIGN TO PLANOUT
005000         ACCESS IS SEQUENTIAL
005100         FILE STATUS  IS  WS-PLANOUT-STATUS.
005200     SELECT MRPOUT-FILE    ASSIGN TO MRPOUT
005300         ACCESS IS SEQUENTIAL
005400         FILE STATUS  IS  WS-MRPOUT-STATUS.
005500     SELECT TRACEOUT-FILE  ASSIGN TO TRACEOUT
005600         ACCESS IS SEQUENTIAL
005700         FILE STATUS  IS  WS-TRACEOUT-STATUS.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  PLANOUT-FILE
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     BLOCK CONTAINS 0 RECORDS.
006400 01  PLANOUT-RECORD            PIC X(132).
006500 FD  MRPOUT-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     BLOCK CONTAINS 0 RECORDS.
006900 01  MRPOUT-RECORD             PIC X(132).
007000 FD  TRACEOUT-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     BLOCK CONTAINS 0 RECORDS.
007400 01  TRACEOUT-RECORD           PIC X(132).
007500 WORKING-STORAGE SECTION.
007600*----------------------------------------------------------------
007700*    FILE STATUS CODES.
007800*----------------------------------------------------------------
007900 01  FILE-STATUS-CODES.
008000     05  WS-PLANOUT-STATUS     PIC X(02).
008100         88  PLANOUT-OK        VALUE '00'.
008200     05  WS-MRPOUT-STATUS      PIC X(02).
008300         88  MRPOUT-OK         VALUE '00'.
008400     05  WS-TRACEOUT-STATUS    PIC X(02).
008500         88  TRACEOUT-OK       VALUE '00'.
008600
008700*----------------------------------------------------------------
008800*    HEADING LINES.                                             *
008900*----------------------------------------------------------------
009000 01  WS-PLANOUT-HDR1.
009100     05  FILLER PIC X(35) VALUE
009200         'MID-STATE FABRICATION - PLANNED OR'.
009300     05  FILLER PIC X(35) VALUE
009400         'DER LIST                          '.
009500     05  FILLER PIC X(62) VALUE SPACE.
009600 01  WS-PLANOUT-HDR1-DUMP-VIEW REDEFINES WS-PLANOUT-HDR1
009700                                          PIC X(132).
009800 01  WS-PLANOUT-HDR2.
009900     05  FILLER PIC X(30) VALUE
010000         'ORDER-ID                      '.
010100     05  FILLER PIC X(01) VALUE SPACE.
010200     05  FILLER PIC X(10) VALUE 'ITEM-ID   '.
010300     05  FILLER PIC X(01) VALUE SPACE.
010400     05  FILLER PIC X(10) VALUE 'ORDER-TYPE'.
010500     05  FILLER PIC X(01) VALUE SPACE.
010600     05  FILLER PIC X(11) VALUE '     QTY   '.
010700     05  FILLER PIC X(01) VALUE SPACE.
010800     05  FILLER PIC X(10) VALUE 'START-DATE'.
010900     05  FILLER PIC X(01) VALUE SPACE.
011000     05  FILLER PIC X(10) VALUE 'FIN-DATE  '.
011100     05  FILLER PIC X(01) VALUE SPACE.
011200     05  FILLER PIC X(10) VALUE 'RESOURCE  '.
011300     05  FILLER PIC X(01) VALUE SPACE.
011400     05  FILLER PIC X(20) VALUE 'SUPPLIER-NAME       '.
011500     05  FILLER PIC X(01) VALUE SPACE.
011600     05  FILLER PIC X(04) VALUE 'LT  '.
011700     05  FILLER PIC X(10) VALUE SPACE.
011800
011900 01  WS-MRPOUT-HDR1.
012000     05  FILLER PIC X(35) VALUE
012100         'MID-STATE FABRICATION - MRP PLAN  '.
012200     05  FILLER PIC X(97) VALUE SPACE.
012300 01  WS-MRPOUT-HDR1-DUMP-VIEW REDEFINES WS-MRPOUT-HDR1
012400                                         PIC X(132).
012500 01  WS-MRPOUT-HDR2.
012600     05  FILLER PIC X(04) VALUE SPACE.
012700     05  FILLER PIC X(10) VALUE 'DATE      '.
012800     05  FILLER PIC X(01) VALUE SPACE.
012900     05  FILLER PIC X(10) VALUE '   START  '.
013000     05  FILLER PIC X(01) VALUE SPACE.
013100     05  FILLER PIC X(10) VALUE 'ON-HAND   '.
013200     05  FILLER PIC X(01) VALUE SPACE.
013300     05  FILLER PIC X(10) VALUE 'WIP       '.
013400     05  FILLER PIC X(01) VALUE SPACE.
013500     05  FILLER PIC X(10) VALUE 'SUPPLIER  '.
013600     05  FILLER PIC X(01) VALUE SPACE.
013700     05  FILLER PIC X(10) VALUE 'FRESH-IN  '.
013800     05  FILLER PIC X(01) VALUE SPACE.
013900     05  FILLER PIC X(10) VALUE 'DIRECT-OUT'.
014000     05  FILLER PIC X(01) VALUE SPACE.
014100     05  FILLER PIC X(10) VALUE 'DEP-OUT   '.
014200     05  FILLER PIC X(01) VALUE SPACE.
014300     05  FILLER PIC X(10) VALUE 'ENDING    '.
014400     05  FILLER PIC X(01) VALUE SPACE.
014500     05  FILLER PIC X(10) VALUE 'SHORTAGE  '.
014600     05  FILLER PIC X(43) VALUE SPACE.
014700
014800 01  WS-TRACEOUT-HDR1.
014900     05  FILLER PIC X(35) VALUE
015000         'MID-STATE FABRICATION - DEMAND TRA'.
015100     05  FILLER PIC X(35) VALUE
015200         'CE                                 '.
015300     05  FILLER PIC X(62) VALUE SPACE.
015400 01  WS-TRACEOUT-HDR1-DUMP-VIEW REDEFINES WS-TRACEOUT-HDR1
015500                                           PIC X(132).
015600
015700*----------------------------------------------------------------
015800*    CONTROL-BREAK SUBSCRIPTS AND SCRATCH SWITCHES - CARRIED AS *
015900*    STANDALONE 77-LEVELS PER SHOP HABIT (SEE WRKSFINL SUB1/    *
016000*    SUB2, THIS SHOP'S SCRATCH-SUBSCRIPT CONVENTION).           *
016100*----------------------------------------------------------------
016200 77  WS-PL-NDX                 PIC 9(05) COMP.                     DP-1104
016300 77  WS-MB-NDX                 PIC 9(05) COMP.                     DP-1104
016400 77  WS-MD-NDX                 PIC 9(05) COMP.                     DP-1104
016500 77  WS-TH-NDX                 PIC 9(05) COMP.                     DP-1104
016600 77  WS-TS-NDX                 PIC 9(05) COMP.                     DP-1104
016700 77  WS-ITEM-TOTAL-SHORT       PIC 9(09)V99.                       DP-1104
016800 77  WS-ANY-ACTIVITY-SW        PIC X(01).                          DP-1104
016900     88  WS-DAY-ACTIVE         VALUE 'Y'.                          DP-1104
017000     88  WS-DAY-QUIET          VALUE 'N'.                          DP-1104
017100
017200 LINKAGE SECTION.
017300 COPY POCSource-copy-mrpbrec REPLACING ==:TAG:== BY ==MB==.
017400 01  LK-HORIZON-DAYS           PIC 9(03).
017500 COPY POCSource-copy-planrec REPLACING ==:TAG:== BY ==PL==.
017600 01  LK-PLAN-ORDER-COUNT       PIC 9(05) COMP.
017700 COPY POCSource-copy-trcerec REPLACING ==:TAG:== BY ==TR==.
017800 01  LK-TRACE-HEADER-COUNT     PIC 9(05) COMP.
017900 01  LK-SHORTAGE-BUCKET-COUNT  PIC 9(05) COMP.
018000
018100 PROCEDURE DIVISION USING MB-MRP-ITEM-TABLE, LK-HORIZON-DAYS,
018200     PL-PLANNED-ORDER-TABLE, LK-PLAN-ORDER-COUNT,
018300     TR-TRACE-HEADER-TABLE, TR-TRACE-STEP-TABLE,
018400     LK-TRACE-HEADER-COUNT, LK-SHORTAGE-BUCKET-COUNT.
018500*----------------------------------------------------------------
018600*    000 - ENTRY POINT.  OPEN, PRINT THE THREE REPORTS IN TURN,  *
018700*    CLOSE, RETURN.                                              *
018800*----------------------------------------------------------------
018900 000-PRINT-REPORTS.
019000     PERFORM 010-OPEN-REPORTS THRU 010-OPEN-REPORTS-EXIT.
019100     PERFORM 100-PRINT-PLANOUT THRU 100-PRINT-PLANOUT-EXIT.
019200     PERFORM 200-PRINT-MRPOUT THRU 200-PRINT-MRPOUT-EXIT.
019300     PERFORM 300-PRINT-TRACEOUT THRU 300-PRINT-TRACEOUT-EXIT.
019400     PERFORM 900-CLOSE-REPORTS THRU 900-CLOSE-REPORTS-EXIT.
019500 000-PRINT-REPORTS-EXIT.
019600     GOBACK.
019700
019800 010-OPEN-REPORTS.
019900     OPEN OUTPUT PLANOUT-FILE MRPOUT-FILE TRACEOUT-FILE.
020000 010-OPEN-REPORTS-EXIT.
020100     EXIT.
020200
020300*----------------------------------------------------------------
020400*    100 - PLANOUT.  ONE DETAIL LINE PER PLANNED ORDER, ORDER-ID *
020500*    SEQUENCE (THE ORDER THE ORDERS WERE CREATED IN).            *
020600*----------------------------------------------------------------
020700 100-PRINT-PLANOUT.
020800     MOVE WS-PLANOUT-HDR1 TO PLANOUT-RECORD.
020900     WRITE PLANOUT-RECORD.
021000     MOVE WS-PLANOUT-HDR2 TO PLANOUT-RECORD.
021100     WRITE PLANOUT-RECORD.
021200     IF LK-PLAN-ORDER-COUNT = ZERO
021300         GO TO 100-PRINT-PLANOUT-EXIT.
021400     SET WS-PL-NDX TO 1.
021500 100-DETAIL-LOOP.
021600     IF WS-PL-NDX > LK-PLAN-ORDER-COUNT
021700         GO TO 100-PRINT-PLANOUT-EXIT.
021800     MOVE PL-ORDER-ID(WS-PL-NDX)      TO PL-PO-ORDER-ID.
021900     MOVE PL-ITEM-ID(WS-PL-NDX)       TO PL-PO-ITEM-ID.
022000     MOVE PL-ORDER-TYPE(WS-PL-NDX)    TO PL-PO-ORDER-TYPE.
022100     MOVE PL-ORDER-QTY(WS-PL-NDX)     TO PL-PO-ORDER-QTY.
022200     MOVE PL-START-DATE(WS-PL-NDX)    TO PL-PO-START-DATE.
022300     MOVE PL-FINISH-DATE(WS-PL-NDX)   TO PL-PO-FINISH-DATE.
022400     MOVE PL-RESOURCE-ID(WS-PL-NDX)   TO PL-PO-RESOURCE-ID.
022500     MOVE PL-SUPPLIER-NAME(WS-PL-NDX) TO PL-PO-SUPPLIER-NAME.
022600     MOVE PL-LEAD-TIME-DAYS(WS-PL-NDX) TO PL-PO-LEAD-TIME-DAYS.
022700     MOVE PL-PLANOUT-PRINT-LINE TO PLANOUT-RECORD.
022800     WRITE PLANOUT-RECORD.
022900     SET WS-PL-NDX UP BY 1.
023000     GO TO 100-DETAIL-LOOP.
023100 100-PRINT-PLANOUT-EXIT.
023200     EXIT.
023300
023400*----------------------------------------------------------------
023500*    200 - MRPOUT.  ONE SECTION PER ITEM (ITEM-ID CONTROL BREAK) *
023600*    LISTING ONLY THE DAYS THAT SAW ACTIVITY, FOLLOWED BY AN     *
023700*    ITEM-TOTAL-SHORTAGE TRAILER, THEN A GRAND-TOTAL TRAILER.    *
023800*----------------------------------------------------------------
023900 200-PRINT-MRPOUT.
024000     MOVE WS-MRPOUT-HDR1 TO MRPOUT-RECORD.
024100     WRITE MRPOUT-RECORD.
024200     IF MB-MRP-ITEM-COUNT = ZERO
024300         GO TO 200-GRAND-TRAILER.
024400     SET MB-ITEM-NDX TO 1.
024500 200-ITEM-LOOP.
024600     IF MB-ITEM-NDX > MB-MRP-ITEM-COUNT
024700         GO TO 200-GRAND-TRAILER.
024800     MOVE MB-MRPI-ITEM-ID(MB-ITEM-NDX) TO MB-CB-ITEM-ID.
024900     MOVE MB-MRPOUT-CB-LINE TO MRPOUT-RECORD.
025000     WRITE MRPOUT-RECORD.
025100     MOVE WS-MRPOUT-HDR2 TO MRPOUT-RECORD.
025200     WRITE MRPOUT-RECORD.
025300     MOVE MB-MRPI-ITEM-SHORTAGE(MB-ITEM-NDX) TO WS-ITEM-TOTAL-SHORT.
025400     SET MB-DAY-NDX TO 1.
025500 200-DAY-LOOP.
025600     IF MB-DAY-NDX > LK-HORIZON-DAYS + 1
025700         GO TO 200-ITEM-TRAILER.
025800     IF MB-MRPD-DAY-IDLE(MB-ITEM-NDX, MB-DAY-NDX)
025900         GO TO 200-NEXT-DAY.
026000     MOVE MB-MRPD-DATE(MB-ITEM-NDX, MB-DAY-NDX)      TO MB-DL-DATE.
026100     MOVE MB-MRPD-STARTING(MB-ITEM-NDX, MB-DAY-NDX)  TO MB-DL-START.
026200     MOVE MB-MRPD-IN-ONHAND(MB-ITEM-NDX, MB-DAY-NDX) TO
026300                                                  MB-DL-IN-ONHAND.
026400     MOVE MB-MRPD-IN-WIP(MB-ITEM-NDX, MB-DAY-NDX)    TO
026500                                                  MB-DL-IN-WIP.
026600     MOVE MB-MRPD-IN-SUPPLIER(MB-ITEM-NDX, MB-DAY-NDX) TO
026700                                              MB-DL-IN-SUPPLIER.
026800     MOVE MB-MRPD-IN-FRESH(MB-ITEM-NDX, MB-DAY-NDX)  TO
026900                                                  MB-DL-IN-FRESH.
027000     MOVE MB-MRPD-OUT-DIRECT(MB-ITEM-NDX, MB-DAY-NDX) TO
027100                                              MB-DL-OUT-DIRECT.
027200     MOVE MB-MRPD-OUT-DEP(MB-ITEM-NDX, MB-DAY-NDX)   TO
027300                                                  MB-DL-OUT-DEP.
027400     MOVE MB-MRPD-ENDING(MB-ITEM-NDX, MB-DAY-NDX)    TO
027500                                                  MB-DL-ENDING.
027600     MOVE MB-MRPD-SHORTAGE(MB-ITEM-NDX, MB-DAY-NDX)  TO
027700                                                  MB-DL-SHORTAGE.
027800     MOVE MB-MRPOUT-DTL-LINE TO MRPOUT-RECORD.
027900     WRITE MRPOUT-RECORD.
028000 200-NEXT-DAY.
028100     SET MB-DAY-NDX UP BY 1.
028200     GO TO 200-DAY-LOOP.
028300 200-ITEM-TRAILER.
028400     MOVE WS-ITEM-TOTAL-SHORT TO MB-IT-SHORTAGE.
028500     MOVE MB-MRPOUT-ITM-TRLR TO MRPOUT-RECORD.
028600     WRITE MRPOUT-RECORD.
028700     SET MB-ITEM-NDX UP BY 1.
028800     GO TO 200-ITEM-LOOP.
028900 200-GRAND-TRAILER.
029000     MOVE LK-SHORTAGE-BUCKET-COUNT TO MB-GT-SHORT-CNT.
029100     MOVE LK-PLAN-ORDER-COUNT      TO MB-GT-ORDER-CNT.
029200     MOVE MB-MRPOUT-GRD-TRLR TO MRPOUT-RECORD.
029300     WRITE MRPOUT-RECORD.
029400 200-PRINT-MRPOUT-EXIT.
029500     EXIT.
029600
029700*----------------------------------------------------------------
029800*    300 - TRACEOUT.  ONE HEADER LINE PER TOP-LEVEL DEMAND       *
029900*    FOLLOWED BY ITS STEP RANGE (TRCH-FIRST-STEP-SUB THRU        *
030000*    TRCH-LAST-STEP-SUB), INDENTED BY LEVEL NUMBER.              *
030100*----------------------------------------------------------------
030200 300-PRINT-TRACEOUT.
030300     MOVE WS-TRACEOUT-HDR1 TO TRACEOUT-RECORD.
030400     WRITE TRACEOUT-RECORD.
030500     IF LK-TRACE-HEADER-COUNT = ZERO
030600         GO TO 300-PRINT-TRACEOUT-EXIT.
030700     SET WS-TH-NDX TO 1.
030800 300-HEADER-LOOP.
030900     IF WS-TH-NDX > LK-TRACE-HEADER-COUNT
031000         GO TO 300-PRINT-TRACEOUT-EXIT.
031100     MOVE TR-TRCH-SCHEDULE-NO(WS-TH-NDX) TO TR-TH-SCHEDULE-NO.
031200     MOVE TR-TRCH-ITEM-ID(WS-TH-NDX)     TO TR-TH-ITEM-ID.
031300     MOVE TR-TRCH-DEMAND-QTY(WS-TH-NDX)  TO TR-TH-DEMAND-QTY.
031400     MOVE TR-TRACEOUT-HDR-LINE TO TRACEOUT-RECORD.
031500     WRITE TRACEOUT-RECORD.
031600     IF TR-TRCH-LAST-STEP-SUB(WS-TH-NDX) <
031700        TR-TRCH-FIRST-STEP-SUB(WS-TH-NDX)
031800         GO TO 300-NEXT-HEADER.
031900     SET WS-TS-NDX TO TR-TRCH-FIRST-STEP-SUB(WS-TH-NDX).
032000 300-STEP-LOOP.
032100     IF WS-TS-NDX > TR-TRCH-LAST-STEP-SUB(WS-TH-NDX)
032200         GO TO 300-NEXT-HEADER.
032300     MOVE TR-TRCS-LEVEL-NO(WS-TS-NDX)  TO TR-TS-LEVEL-NO.
032400     MOVE TR-TRCS-ITEM-ID(WS-TS-NDX)   TO TR-TS-ITEM-ID.
032500     MOVE TR-TRCS-ACTION-CD(WS-TS-NDX) TO TR-TS-ACTION-CD.
032600     MOVE TR-TRCS-QTY(WS-TS-NDX)       TO TR-TS-QTY.
032700     MOVE TR-TRCS-ORDER-ID(WS-TS-NDX)  TO TR-TS-ORDER-ID.
032800     MOVE TR-TRCS-REASON(WS-TS-NDX)    TO TR-TS-REASON.
032900     MOVE TR-TRACEOUT-STP-LINE TO TRACEOUT-RECORD.
033000     WRITE TRACEOUT-RECORD.
033100     SET WS-TS-NDX UP BY 1.
033200     GO TO 300-STEP-LOOP.
033300 300-NEXT-HEADER.
033400     SET WS-TH-NDX UP BY 1.
033500     GO TO 300-HEADER-LOOP.
033600 300-PRINT-TRACEOUT-EXIT.
033700     EXIT.
033800
033900 900-CLOSE-REPORTS.
034000     CLOSE PLANOUT-FILE MRPOUT-FILE TRACEOUT-FILE.
034100 900-CLOSE-REPORTS-EXIT.
034200     EXIT.
