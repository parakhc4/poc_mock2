000100****************************************************************
000200*  MEMBER   :  POCSource-copy-rtgcrec                          *
000300*  TITLE    :  ROUTING MASTER (CYCLE TIME) RECORD LAYOUT       *
000400*  USED BY  :  MRPPLAN (FD ROUTING, WS ROUTING TABLE), MRPRSLV *
000500*----------------------------------------------------------------
000600*  ONE ROW PER MANUFACTURED ITEM'S STANDARD CYCLE TIME.  FIRST  *
000700*  MATCHING ROW FOR AN ITEM-ID WINS - RTGC-FIRST-SW LETS THE    *
000800*  LOAD PARAGRAPH SKIP DUPLICATE ROWS FOR THE SAME ITEM.        *
000900****************************************************************
001000 01  :TAG:-ROUTING-REC.
001100     05  :TAG:-ITEM-ID              PIC X(10).
001200     05  :TAG:-CYCLE-TIME-SEC       PIC 9(07)V99.
001300     05  :TAG:-CYCLE-NONZERO-SW     PIC X(01).
001400         88  :TAG:-CYCLE-IS-ZERO    VALUE 'N'.
001500         88  :TAG:-CYCLE-NONZERO    VALUE 'Y'.
001600     05  FILLER                     PIC X(52).
