000100****************************************************************
000200*  PROGRAM  :  MRPSEQ                                          *
000300*  AUTHOR   :  W. L. THIEDE                                    *
000400*  INSTALLATION :  MID-STATE FABRICATION - DATA PROCESSING     *
000500*  DATE-WRITTEN :  05/02/1986                                  *
000600*  DATE-COMPILED:                                               *
000700*  SECURITY :  UNCLASSIFIED - INTERNAL PLANNING USE ONLY       *
000800*----------------------------------------------------------------
000900*  DEMAND-TABLE SEQUENCER, CALLED ONCE BY MRPPLAN AFTER THE     *
001000*  DEMAND FILE IS LOADED INTO WORKING STORAGE.  RE-KEYS THE     *
001100*  TABLE INTO PRIORITY-ASCENDING / DUE-DATE-ASCENDING ORDER SO  *
001200*  THE RESOLUTION ENGINE ALWAYS WORKS THE MOST URGENT LINE      *
001300*  FIRST.  ORIG-SEQ IS CARRIED AS A TIE-BREAK SO THE STABLE     *
001400*  INPUT ORDER SURVIVES A TIE ON BOTH KEYS - WITHOUT IT AN      *
001500*  INSERTION SORT IS NOT GUARANTEED STABLE ON EQUAL KEYS.        *
001600*                                                                *
001700*  THE INSERTION-SORT SHAPE (WORK BACKWARD FROM EACH NEW ENTRY, *
001800*  SHIFT UNTIL THE RIGHT SLOT IS FOUND) IS THE SAME ONE THE     *
001900*  SHOP'S OLD ARRAY-SORT UTILITY USED FOR SMALL LINKAGE TABLES  *
002000*  - DEMAND VOLUME PER RUN IS WELL UNDER A THOUSAND LINES SO AN *
002100*  O(N**2) SORT IN LINE IS CHEAPER THAN A SORT/MERGE STEP.       *
002200*----------------------------------------------------------------
002300*  CHANGE LOG                                                   *
002400*  DATE       BY   TICKET    DESCRIPTION                        *
002500*  05/02/86   WLT  DP-0417   ORIGINAL WRITE-UP, ADAPTED FROM THE *
002600*                            SHOP'S ARRAY-INSERTION-SORT MEMBER. *
002700*  09/22/86   WLT  DP-0455   ADDED ORIG-SEQ TIEBREAK KEY - SORT  *
002800*                            WAS RANDOMIZING SAME-DAY SAME-      *
002900*                            PRIORITY SCHEDULE PULLS.            *
003000*  02/14/89   LMS  DP-0612   ADDED SECURITY PARAGRAPH PER DP     *
003100*                            STANDARDS MEMO 88-14.               *
003200*  06/03/91   LMS  DP-0740   NO CHANGE - REVIEWED FOR Y2K PANEL. *
003300*  11/09/93   HGB  DP-0881   RENAMED FROM ARRAY-SORT CLONE TO    *
003400*                            MRPSEQ FOR THE MRP REWRITE PROJECT. *
003500*  08/30/98   HGB  Y2K-0033  Y2K READINESS REVIEW - DUE-DAYNO IS *
003600*                            A JULIAN DAY NUMBER, NOT A 2-DIGIT  *
003700*                            YEAR, SO NO WINDOWING IS NEEDED.    *
003800****************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    MRPSEQ.
004100 AUTHOR.        W. L. THIEDE.
004200 INSTALLATION.  MID-STATE FABRICATION - DATA PROCESSING.
004300 DATE-WRITTEN.  05/02/1986.
004400 DATE-COMPILED.
004500 SECURITY.      UNCLASSIFIED - INTERNAL PLANNING USE ONLY.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400 01  SEQ-WORK-VARIABLES.
005500     05  SEQ-MOVE-FROM        PIC S9(05) COMP.
005600     05  SEQ-INSERT-TO        PIC S9(05) COMP.
005700     05  SEQ-KEY-COMPARE-SW   PIC X(01).
005800         88  SEQ-NEW-KEY-HIGHER  VALUE 'H'.
005900         88  SEQ-NEW-KEY-LOWER   VALUE 'L'.
006000     05  FILLER               PIC X(10).
006100 01  SEQ-HOLD-ENTRY.
006200     05  SEQ-HOLD-PRIORITY    PIC 9(03).
006300     05  SEQ-HOLD-DUE-DAYNO   PIC S9(09) COMP-3.
006400     05  SEQ-HOLD-ORIG-SEQ    PIC 9(07) COMP.
006500     05  SEQ-HOLD-TABLE-ROW   PIC X(80).
006600 01  SEQ-HOLD-ENTRY-N REDEFINES SEQ-HOLD-ENTRY.
006700     05  FILLER               PIC X(94).
006800 01  SEQ-COMPARE-VIEW REDEFINES SEQ-WORK-VARIABLES.
006900     05  FILLER               PIC X(16).
007000 01  SEQ-SHIFT-VARIABLES.
007100     05  SEQ-SHIFT-DEST       PIC S9(05) COMP.
007200     05  SEQ-SHIFT-TARGET-ROW PIC X(80).
007300     05  FILLER               PIC X(10).
007400 01  SEQ-SHIFT-DUMP-VIEW REDEFINES SEQ-SHIFT-VARIABLES.
007500     05  FILLER               PIC X(94).
007600
007700 LINKAGE SECTION.
007800 01  LK-DEMAND-COUNT          PIC 9(05) COMP.
007900 01  LK-DEMAND-TABLE.
008000     05  LK-DEMAND-ENTRY OCCURS 1 TO 500 TIMES
008100                         DEPENDING ON LK-DEMAND-COUNT
008200                         INDEXED BY LK-DEMAND-NDX.
008300         10  LK-DMD-SCHEDULE-NO   PIC X(10).
008400         10  LK-DMD-ITEM-ID       PIC X(10).
008500         10  LK-DMD-QTY           PIC 9(07)V99.
008600         10  LK-DMD-DUE-DATE      PIC X(10).
008700         10  LK-DMD-DUE-DAYNO     PIC S9(09) COMP-3.
008800         10  LK-DMD-PRIORITY      PIC 9(03).
008900         10  LK-DMD-ORIG-SEQ      PIC 9(07) COMP.
009000         10  LK-DMD-STATUS        PIC X(01).
009100         10  FILLER               PIC X(30).
009200
009300 PROCEDURE DIVISION USING LK-DEMAND-COUNT, LK-DEMAND-TABLE.
009400 000-MRPSEQ-MAIN.
009500     IF LK-DEMAND-COUNT < 2
009600         GO TO 000-MRPSEQ-EXIT.
009700     PERFORM 100-INSERTION-SORT
009800         THRU 100-INSERTION-SORT-EXIT.
009900 000-MRPSEQ-EXIT.
010000     GOBACK.
010100
010200*----------------------------------------------------------------
010300*    CLASSIC INSERTION SORT - FOR EACH ENTRY FROM THE SECOND ON,
010400*    SHIFT PRECEDING ENTRIES RIGHT UNTIL THE HOLD ENTRY'S SORT
010500*    KEY (PRIORITY, DUE-DAYNO, ORIG-SEQ) NO LONGER PRECEDES THE
010600*    ENTRY TO ITS LEFT, THEN DROP IT INTO THE OPENED SLOT.
010700*----------------------------------------------------------------
010800 100-INSERTION-SORT.
010900     MOVE 2 TO SEQ-MOVE-FROM.
011000 100-SORT-LOOP.
011100     IF SEQ-MOVE-FROM > LK-DEMAND-COUNT
011200         GO TO 100-INSERTION-SORT-EXIT.
011300     SET LK-DEMAND-NDX TO SEQ-MOVE-FROM.
011400     MOVE LK-DMD-PRIORITY (LK-DEMAND-NDX)  TO SEQ-HOLD-PRIORITY.
011500     MOVE LK-DMD-DUE-DAYNO (LK-DEMAND-NDX) TO SEQ-HOLD-DUE-DAYNO.
011600     MOVE LK-DMD-ORIG-SEQ (LK-DEMAND-NDX)  TO SEQ-HOLD-ORIG-SEQ.
011700     MOVE LK-DEMAND-ENTRY (LK-DEMAND-NDX)  TO SEQ-HOLD-TABLE-ROW.
011800     COMPUTE SEQ-INSERT-TO = SEQ-MOVE-FROM - 1.
011900     PERFORM 150-SHIFT-ENTRIES
012000         THRU 150-SHIFT-ENTRIES-EXIT.
012100     COMPUTE SEQ-SHIFT-DEST = SEQ-INSERT-TO + 1.
012200     SET LK-DEMAND-NDX TO SEQ-SHIFT-DEST.
012300     MOVE SEQ-HOLD-TABLE-ROW TO LK-DEMAND-ENTRY (LK-DEMAND-NDX).
012400     COMPUTE SEQ-MOVE-FROM = SEQ-MOVE-FROM + 1.
012500     GO TO 100-SORT-LOOP.
012600 100-INSERTION-SORT-EXIT.
012700     EXIT.
012800
012900*----------------------------------------------------------------
013000*    SHIFTS TABLE SLOTS ONE POSITION RIGHT, WORKING BACKWARD
013100*    FROM SEQ-INSERT-TO, AS LONG AS THE SLOT EXAMINED SORTS
013200*    AFTER THE HOLD ENTRY.  ON EXIT SEQ-INSERT-TO POINTS AT THE
013300*    SLOT THE HOLD ENTRY MUST FOLLOW (ZERO IF IT BELONGS FIRST).
013400*----------------------------------------------------------------
013500 150-SHIFT-ENTRIES.
013600     IF SEQ-INSERT-TO <= 0
013700         GO TO 150-SHIFT-ENTRIES-EXIT.
013800     SET LK-DEMAND-NDX TO SEQ-INSERT-TO.
013900     PERFORM 200-COMPARE-HOLD-TO-SLOT
014000         THRU 200-COMPARE-HOLD-TO-SLOT-EXIT.
014100     IF SEQ-NEW-KEY-HIGHER
014200         GO TO 150-SHIFT-ENTRIES-EXIT.
014300     SET LK-DEMAND-NDX TO SEQ-INSERT-TO.
014400     MOVE LK-DEMAND-ENTRY (LK-DEMAND-NDX) TO SEQ-SHIFT-TARGET-ROW.
014500     COMPUTE SEQ-SHIFT-DEST = SEQ-INSERT-TO + 1.
014600     SET LK-DEMAND-NDX TO SEQ-SHIFT-DEST.
014700     MOVE SEQ-SHIFT-TARGET-ROW TO LK-DEMAND-ENTRY (LK-DEMAND-NDX).
014800     COMPUTE SEQ-INSERT-TO = SEQ-INSERT-TO - 1.
014900     GO TO 150-SHIFT-ENTRIES.
015000 150-SHIFT-ENTRIES-EXIT.
015100     EXIT.
015200
015300*----------------------------------------------------------------
015400*    COMPARES SEQ-HOLD-xxx (THE ENTRY BEING INSERTED) TO THE
015500*    TABLE SLOT AT LK-DEMAND-NDX.  SETS SEQ-NEW-KEY-HIGHER WHEN
015600*    THE SLOT ALREADY SORTS AHEAD OF THE HOLD ENTRY (SHIFTING
015700*    MUST STOP), SEQ-NEW-KEY-LOWER WHEN THE HOLD ENTRY MUST
015800*    CONTINUE MOVING LEFT.
015900*----------------------------------------------------------------
016000 200-COMPARE-HOLD-TO-SLOT.
016100     SET SEQ-NEW-KEY-LOWER TO TRUE.
016200     IF LK-DMD-PRIORITY (LK-DEMAND-NDX) < SEQ-HOLD-PRIORITY
016300         SET SEQ-NEW-KEY-HIGHER TO TRUE
016400     ELSE
016500     IF LK-DMD-PRIORITY (LK-DEMAND-NDX) = SEQ-HOLD-PRIORITY
016600       AND LK-DMD-DUE-DAYNO (LK-DEMAND-NDX) < SEQ-HOLD-DUE-DAYNO
016700         SET SEQ-NEW-KEY-HIGHER TO TRUE
016800     ELSE
016900     IF LK-DMD-PRIORITY (LK-DEMAND-NDX) = SEQ-HOLD-PRIORITY
017000       AND LK-DMD-DUE-DAYNO (LK-DEMAND-NDX) = SEQ-HOLD-DUE-DAYNO
017100       AND LK-DMD-ORIG-SEQ (LK-DEMAND-NDX) < SEQ-HOLD-ORIG-SEQ
017200         SET SEQ-NEW-KEY-HIGHER TO TRUE.
017300 200-COMPARE-HOLD-TO-SLOT-EXIT.
017400     EXIT.
