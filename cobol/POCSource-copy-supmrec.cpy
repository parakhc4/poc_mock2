000100****************************************************************
000200*  MEMBER   :  POCSource-copy-supmrec                          *
000300*  TITLE    :  SUPPLIER MASTER RECORD LAYOUT                   *
000400*  USED BY  :  MRPPLAN (FD SUPMAST, WS SUPPLIER TABLE),         *
000500*              MRPRSLV (SUPPLIER-SPLIT PURCHASE PATH)           *
000600*----------------------------------------------------------------
000700*  ONE INPUT ROW PER SUPPLIER/ITEM PAIRING.  FIRST ROW FOR A    *
000800*  GIVEN SUPPLIER-ID/ITEM-ID PAIR SEEDS THAT PAIR'S DAILY       *
000900*  QUANTITY-CAPACITY TABLE, SUPM-CAP-QTY(D), OVER THE SAME      *
001000*  DATE-LIST WINDOW AS THE RESOURCE CAPACITY TABLE.             *
001100****************************************************************
001200 01  :TAG:-SUPPLIER-MASTER-REC.
001300     05  :TAG:-SUPPLIER-ID          PIC X(10).
001400     05  :TAG:-SUPPLIER-NAME        PIC X(20).
001500     05  :TAG:-ITEM-ID              PIC X(10).
001600     05  :TAG:-SHARE-PERCENT        PIC 9V9(04).
001700     05  :TAG:-LEAD-TIME-DAYS       PIC 9(03).
001800     05  :TAG:-LEAD-DAYS-PRESENT-SW PIC X(01).
001900         88  :TAG:-LEAD-DAYS-PRESENT VALUE 'Y'.
002000         88  :TAG:-LEAD-DAYS-ABSENT  VALUE 'N'.
002100     05  :TAG:-SUP-CAP-PER-DAY      PIC 9(07)V99.
002200     05  :TAG:-SUP-CAP-PRESENT-SW   PIC X(01).
002300         88  :TAG:-SUP-CAP-PRESENT  VALUE 'Y'.
002400         88  :TAG:-SUP-CAP-ABSENT   VALUE 'N'.
002500     05  :TAG:-PAIR-SEEN-SW         PIC X(01).
002600         88  :TAG:-PAIR-IS-NEW      VALUE 'Y'.
002700         88  :TAG:-PAIR-SEEN        VALUE 'N'.
002800     05  :TAG:-SUPPLIER-CAP-QTY OCCURS 200 TIMES
002900                                    PIC S9(09)V99 COMP-3.
003000     05  FILLER                     PIC X(20).
